000100*****************************************************************
000200*                                                                *
000300*    QUESTBK   -   QUESTION BANK MASTER RECORD / IN-STORAGE      *
000400*                  LOOKUP TABLE FOR THE RMI AUDIT SYSTEM         *
000500*                                                                *
000600*    COPIED INTO RMISCORE ONLY.  QUESTIONS FILE IS A SMALL       *
000700*    STATIC REFERENCE FILE (16 QUESTIONS AT GO-LIVE, SORTED BY   *
000800*    QM-CODE) READ ONCE AT START OF RUN AND LOADED INTO THE      *
000900*    QM-TABLE BELOW.  RESPONSES ARE SCORED BY A LINEAR TABLE     *
001000*    SEARCH ON QM-T-CODE - SEE RMISCORE PARAGRAPH 150.           *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    ----------                                                  *
001400*    01/23/88  RTV  AUDIT-114  ORIGINAL COPYBOOK                 *
001500*    11/17/08  RTV  AUDIT-256  ADDED 88-LEVELS FOR ROLE EDITS     *
001600*                                                                *
001700*****************************************************************
001800*
001900*   QUESTION-MASTER FILE RECORD - 142 BYTES, SORTED BY QM-CODE
002000*
002100 01  QUESTION-MASTER-REC.
002200     05  QM-CODE                     PIC X(05).
002300     05  QM-PILLAR                   PIC X(10).
002400         88  QM-PEOPLE               VALUE "PEOPLE".
002500         88  QM-PROCESS              VALUE "PROCESS".
002600         88  QM-TECHNOLOGY           VALUE "TECHNOLOGY".
002700     05  QM-SUBCATEGORY              PIC X(30).
002800     05  QM-TARGET-ROLE              PIC X(10).
002900         88  QM-ROLE-TECHNICIAN      VALUE "TECHNICIAN".
003000         88  QM-ROLE-SUPERVISOR      VALUE "SUPERVISOR".
003100         88  QM-ROLE-MANAGER         VALUE "MANAGER".
003200         88  QM-ROLE-PLANNER         VALUE "PLANNER".
003300         88  QM-ROLE-AUDITOR         VALUE "AUDITOR".
003400     05  QM-WEIGHT                   PIC 9V99.
003500     05  QM-EVID-REQ                 PIC X(01).
003600         88  QM-EVIDENCE-REQUIRED    VALUE "Y".
003700         88  QM-EVIDENCE-OPTIONAL    VALUE "N".
003800     05  QM-CRITICAL                 PIC X(01).
003900         88  QM-IS-CRITICAL          VALUE "Y".
004000         88  QM-NOT-CRITICAL         VALUE "N".
004100     05  QM-TEXT                     PIC X(80).
004200     05  FILLER                      PIC X(02).
004300*
004400*   IN-STORAGE QUESTION BANK TABLE.  LOADED AT 000-HOUSEKEEPING
004500*   IN RMISCORE, SEARCHED LINEARLY BY QM-T-CODE.  TABLE-SIZE IS
004600*   16 ENTRIES AT GO-LIVE; OCCURS 100 LEAVES ROOM TO GROW THE
004700*   QUESTION BANK WITHOUT A PROGRAM CHANGE.
004800*
004900 01  QM-TABLE-AREA.
005000     05  QM-ENTRY-CNT                PIC 9(03) COMP VALUE ZERO.
005100     05  QM-TABLE OCCURS 100 TIMES
005200                  INDEXED BY QM-IDX.
005300         10  QM-T-CODE               PIC X(05).
005400         10  QM-T-PILLAR             PIC X(10).
005500         10  QM-T-SUBCATEGORY        PIC X(30).
005600         10  QM-T-TARGET-ROLE        PIC X(10).
005700         10  QM-T-WEIGHT             PIC 9V99.
005800         10  QM-T-WEIGHT-R REDEFINES QM-T-WEIGHT.
005900             15  QM-T-WEIGHT-WHOLE   PIC 9.
006000             15  QM-T-WEIGHT-DEC     PIC 99.
006100         10  QM-T-EVID-REQ           PIC X(01).
006200         10  QM-T-CRITICAL           PIC X(01).
006300

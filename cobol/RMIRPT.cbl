000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMIRPT.
000400 AUTHOR. RAY TOVAR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/15/88.
000700 DATE-COMPILED. 02/15/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SUMMARIZES THE CMMS WORK-ORDER AND
001300*          PREVENTIVE-MAINTENANCE EXTRACTS INTO THE RELIABILITY
001400*          METRICS (REACTIVE RATIO, PM COMPLIANCE, DATA-GRAVEYARD
001500*          INDEX), ROLLS UP THE ISO 14224 CHECKLIST, READS BACK
001600*          THE FOUR PILLAR-SCORE RECORDS WRITTEN BY RMISCORE, AND
001700*          PRINTS THE EXECUTIVE AUDIT REPORT.
001800*
001900*          RMIBAND IS CALLED ONCE PER METRIC TO TURN A RATE INTO
002000*          A 1-5 SCORE AND SEVERITY TEXT.  THIS PROGRAM DOES NOT
002100*          ITSELF TOUCH THE RESPONSE OR OBSERVATION FILES - THE
002200*          RESPONSE/OBSERVATION COUNTS PRINTED ON THE FINAL
002300*          CONTROL BLOCK ARE CARRIED FORWARD ON THE PS-RESP-CNT
002400*          AND PS-OBS-CNT FIELDS OF THE THREE PILLAR RECORDS.
002500*
002600*          THIS IS THE LAST STEP OF THE THREE-STEP JCL STREAM -
002700*          RMISCORE SCORES THE INTERVIEW/OBSERVATION PILLARS AND
002800*          WRITES THE SCORES FILE, RMICALC AND RMIBAND ARE CALLED
002900*          AS SUBPROGRAMS (NOT SEPARATE STEPS), AND THIS STEP
003000*          READS SCORES PLUS THE CMMS EXTRACTS AND PRODUCES THE
003100*          ONE PRINTED DELIVERABLE THE CLIENT SEES.
003200*
003300*          PARAGRAPH NUMBERING - GROUPED BY UNIT, NOT STRICTLY
003400*          SEQUENTIAL, SO A UNIT CAN GROW WITHOUT COLLIDING WITH
003500*          THE NEXT ONE'S RANGE:
003600*            000-150   HOUSEKEEPING / TABLE INITIALIZATION
003700*            200-265   UNIT 2 - CMMS WORK-ORDER PASS (REACTIVE
003800*                      RATIO INPUTS, WORK-TYPE TALLY, DATA-
003900*                      GRAVEYARD SCAN, BAD-ACTOR TALLY)
004000*            300-300   UNIT 2 - PM COMPLIANCE PASS
004100*            430-430   JULIAN-DAY-NUMBER SUBROUTINE (SHARED BY
004200*                      THE PM COMPLIANCE PASS)
004300*            400-450   UNIT 3 - ISO 14224 VALIDATOR, PLUS THE
004400*                      TWO CLOSURE-QUALITY CHECKS DERIVED FROM
004500*                      THE WORK-ORDER TOTALS
004600*            500-500   CALLS RMIBAND ONCE PER METRIC
004700*            600-625   BAD-ACTOR TOP-10 SELECTION SORT
004800*            700-795   UNIT 5 - REPORT GENERATOR AND PAGINATION
004900*            800-855   FILE OPEN / SCORES-FILE LOAD
005000*            900-920   READ ROUTINES FOR THE THREE CMMS FILES
005100*            950-999   CLOSE / CONTROL TOTALS / NORMAL EOJ
005200*            1000      ABEND ROUTINE
005300*
005400*          PRINT-IMAGE CONVENTION - EVERY WS-xxx-LINE GROUP BELOW
005500*          IS A FULL 132-BYTE RECORD, FILLER-PADDED TO WIDTH, AND
005600*          IS MOVED WHOLE TO RPT-REC ON EACH WRITE (NO REFERENCE
005700*          MODIFICATION INTO RPT-REC ITSELF).  A GROUP IS BUILT BY
005800*          MOVING ITS xxx-O FIELDS, THEN WRITTEN, THEN THE NEXT
005900*          GROUP OVERWRITES WHATEVER FIELDS IT USES - THIS IS SAFE
006000*          BECAUSE NO TWO GROUPS ARE EVER PARTIALLY BUILT AT ONCE.
006100*
006200*          THIS PROGRAM NEVER OPENS THE RESPONSES OR OBSERVATIONS
006300*          FILES DIRECTLY - THOSE TWO COUNTS ON THE CONTROL-TOTALS
006400*          FOOTER ARE CARRIED PIGGYBACK ON THE SCORES RECORD AND
006500*          ARE ONLY AS ACCURATE AS RMISCORE'S OWN COUNTERS WERE
006600*          WHEN IT WROTE THAT RECORD EARLIER IN THE SAME RUN.
006700*
006800******************************************************************
006900*  CHANGE LOG
007000*  ----------
007100*  DATE      INIT  REQUEST    DESCRIPTION
007200*  --------- ----  ---------  ------------------------------------
007300*  02/15/88  RTV   AUDIT-115  ORIGINAL PROGRAM, DELIVERED WITH
007400*                             RMIBAND AS A MATCHED PAIR.
007500*  02/06/96  RTV   AUDIT-178  BAD-ACTOR TABLE WAS DOUBLE-COUNTING
007600*                             AN ASSET WHEN IT APPEARED TWICE IN
007700*                             A ROW ON THE WORK-ORDER EXTRACT.
007800*                             SEE PARAGRAPH 260.
007900*  06/30/99  KDH   AUDIT-201  Y2K REVIEW - WINDOWED THE 2-DIGIT
008000*                             RUN-DATE YEAR ON THE TITLE BLOCK
008100*                             PER SHOP-WIDE DIRECTIVE 99-004.
008200*  08/22/01  RTV   AUDIT-214  ADDED THE ISO 14224 SECTION AND THE
008300*                             TWO CLOSURE-QUALITY CHECKS DERIVED
008400*                             FROM THE WORK-ORDER FILE.
008500*  07/01/09  RTV   AUDIT-262  REVIEWED FOR THE COMP-3 CONVERSION
008600*                             STUDY - WS-JDN-WORK-AREA AND THE
008700*                             CMMS COUNTERS STAY BINARY COMP PER
008800*                             CURRENT SHOP STANDARD.  NO CHANGE.
008900*  05/02/12  RTV   AUDIT-285  REVIEWED AGAINST REGIONAL AUDIT
009000*                             STANDARD REV. 3 - MATURITY-LEVEL
009100*                             BOUNDARIES IN PARAGRAPH 855 AND THE
009200*                             ISO CATEGORY WEIGHTS STILL MATCH.
009300*                             NO CHANGE REQUIRED.
009400*  09/26/16  RTV   AUDIT-305  PRINT LINE WIDENED TO 132 COLUMNS
009500*                             FOR THE NEW LASER PRINT CLASS -
009600*                             PRIOR 120-COLUMN LINES TRUNCATED
009700*                             THE FINDINGS NARRATIVE.
009800*  03/10/25  RTV   AUDIT-334  DATA-GRAVEYARD TRIMMED-LENGTH SCAN
009900*                             WAS READING ONE BYTE PAST A NOTE
010000*                             THAT FILLED ALL 40 BYTES.  FIXED IN
010100*                             PARAGRAPH 240.
010200*  11/14/25  KDH   AUDIT-341  ENGAGEMENT-HEADER EXTRACT REQUEST
010300*                             REVIEWED AND DEFERRED AGAIN - SEE THE
010400*                             MAINTENANCE NOTE AT WS-REPORT-
010500*                             CONSTANTS.  CLIENT/SITE NAME CHANGES
010600*                             STILL REQUIRE A RECOMPILE.
010700*  12/02/25  KDH   AUDIT-347  AVERAGE-LATENESS FIGURE WAS ONLY
010800*                             ACCUMULATING PMS PAST THE 7-DAY
010900*                             GRACE WINDOW INSTEAD OF EVERY PM
011000*                             COMPLETED AFTER ITS DUE DATE.  ADDED
011100*                             WS-PM-LATE-DAY-CNT AS A SEPARATE
011200*                             DIVISOR IN PARAGRAPHS 300 AND 500.
011300*                             ALSO DROPPED THE EXTRA FILLER BYTE
011400*                             FROM WORKORD/PMEXTR/ISOCHK SO THOSE
011500*                             THREE RECORD LENGTHS MATCH THE CMMS
011600*                             EXTRACT SPEC EXACTLY.  AUDIT-347
011700*                             ALSO CAUGHT THAT WS-WT-COUNT WAS
011800*                             BEING TALLIED IN PARAGRAPH 220 AND
011900*                             THEN NEVER PRINTED - THE WORK-TYPE
012000*                             DISTRIBUTION IS ONE OF THE FIVE
012100*                             CMMS METRICS AND BELONGED IN THE
012200*                             REPORT ALL ALONG.  ADDED PARAGRAPHS
012300*                             755/756 TO WRITE IT, CALLED FROM
012400*                             750 RIGHT AFTER THE DATA-GRAVEYARD
012500*                             LINE, AHEAD OF THE BAD-ACTOR LIST.
012600******************************************************************
012700
012800 ENVIRONMENT DIVISION.
012900 CONFIGURATION SECTION.
013000 SOURCE-COMPUTER. IBM-390.
013100 OBJECT-COMPUTER. IBM-390.
013200 SPECIAL-NAMES.
013300     C01 IS TOP-OF-FORM.
013400
013500 INPUT-OUTPUT SECTION.
013600 FILE-CONTROL.
013700*    ABEND DUMP LINE ONLY - NOT THE PRINTED REPORT.  SEE RPTFILE
013800*    BELOW FOR THAT.
013900     SELECT SYSOUT
014000     ASSIGN TO UT-S-SYSOUT
014100       ORGANIZATION IS SEQUENTIAL.
014200
014300*    FOUR RECORDS IN, ONE PER PILLAR, WRITTEN BY RMISCORE EARLIER
014400*    IN THE JCL STREAM.  FILE STATUS IS CHECKED ONLY ON THE FIRST
014500*    READ - SEE PARAGRAPH 850.
014600     SELECT SCORES
014700     ASSIGN TO UT-S-SCORES
014800       ACCESS MODE IS SEQUENTIAL
014900       FILE STATUS IS OFCODE.
015000
015100*    CMMS WORK-ORDER EXTRACT - DRIVES THE REACTIVE RATIO, THE
015200*    WORK-TYPE DISTRIBUTION, THE DATA-GRAVEYARD SCAN, AND THE
015300*    BAD-ACTOR TALLY.  NO ASSUMED SORT ORDER.
015400     SELECT WORKORDERS
015500     ASSIGN TO UT-S-WORKORD
015600       ACCESS MODE IS SEQUENTIAL
015700       FILE STATUS IS OFCODE.
015800
015900*    PREVENTIVE-MAINTENANCE EXTRACT - ONE RECORD PER PM TASK WITH
016000*    A DUE DATE AND A COMPLETION DATE.  DRIVES PM COMPLIANCE.
016100     SELECT PMDATA
016200     ASSIGN TO UT-S-PMDATA
016300       ACCESS MODE IS SEQUENTIAL
016400       FILE STATUS IS OFCODE.
016500
016600*    ISO 14224 CHECKLIST RESULTS - ONE RECORD PER CHECK ITEM,
016700*    EACH TAGGED WITH ONE OF FIVE CATEGORY NAMES.  DRIVES THE
016800*    ISO COMPLIANCE METRIC.
016900     SELECT ISOCHECKS
017000     ASSIGN TO UT-S-ISOCHK
017100       ACCESS MODE IS SEQUENTIAL
017200       FILE STATUS IS OFCODE.
017300
017400*    THE PRINTED DELIVERABLE - 132-COLUMN PRINT-IMAGE RECORDS,
017500*    ONE REPORT PER RUN, NO CARD CONTROL BYTE (ADVANCING CLAUSE
017600*    ON EVERY WRITE INSTEAD).
017700     SELECT RPTFILE
017800     ASSIGN TO UT-S-RPTFILE
017900       ORGANIZATION IS SEQUENTIAL.
018000
018100 DATA DIVISION.
018200 FILE SECTION.
018300
018400*    TWO OUTPUT FDS FOLLOW, NEITHER WITH A RECORD LAYOUT MORE
018500*    DETAILED THAN A SINGLE PIC X GROUP.  THE PRINT-IMAGE GROUPS
018600*    LIVE IN WORKING-STORAGE INSTEAD (SEE THE WS-xxx-LINE 01S
018700*    FURTHER DOWN) AND ARE MOVED TO RPT-REC OR SYSOUT-REC WHOLE,
018800*    ONE MOVE PER WRITE, JUST BEFORE THE WRITE STATEMENT FIRES.
018900*    THIS KEEPS THE FD SECTION SHORT AND PUTS ALL THE FIELD-LEVEL
019000*    DETAIL (AND ALL THE FIELD-LEVEL COMMENTS) IN ONE PLACE.
019100 FD  SYSOUT
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD
019400     RECORD CONTAINS 130 CHARACTERS
019500     BLOCK CONTAINS 0 RECORDS
019600     DATA RECORD IS SYSOUT-REC.
019700 01  SYSOUT-REC  PIC X(130).
019800
019900 FD  RPTFILE
020000     RECORDING MODE IS F
020100     LABEL RECORDS ARE STANDARD
020200     RECORD CONTAINS 132 CHARACTERS
020300     BLOCK CONTAINS 0 RECORDS
020400     DATA RECORD IS RPT-REC.
020500 01  RPT-REC  PIC X(132).
020600
020700*    FOUR RECORDS PER RUN - PEOPLE, PROCESS, TECHNOLOGY, OVERALL -
020800*    WRITTEN IN THAT ORDER BY RMISCORE.  PSCORE IS SHARED WITH
020900*    RMISCORE (THE WRITER) - THIS IS THE ONLY COPYBOOK USED BY
021000*    BOTH PROGRAMS IN THE SYSTEM.
021100 FD  SCORES
021200     RECORDING MODE IS F
021300     LABEL RECORDS ARE STANDARD
021400     BLOCK CONTAINS 0 RECORDS
021500     DATA RECORD IS PILLAR-SCORE-REC.
021600     COPY PSCORE.
021700
021800*    CMMS WORK-ORDER EXTRACT - ASSET ID, WORK TYPE, AND CLOSURE
021900*    NOTES ARE THE THREE FIELDS THIS PROGRAM ACTUALLY USES; THE
022000*    REST OF THE LAYOUT EXISTS FOR THE CLIENT'S OWN CMMS REPORTS
022100*    AND PASSES THROUGH UNTOUCHED.
022200*
022300*    WORKORD, PMEXTR, AND ISOCHK BELOW ARE EACH A DIRECT EXTRACT
022400*    FROM THE CLIENT'S OWN CMMS SYSTEM, NOT A FILE THIS SHOP
022500*    GENERATES - UNLIKE PSCORE ABOVE, THESE THREE CARRY NO
022600*    AUDIT-nnn HOUSE HISTORY OF THEIR OWN BECAUSE THE SHOP DOES
022700*    NOT OWN THEIR LAYOUT; A CHANGE ON THE CLIENT'S SIDE SHOWS UP
022800*    HERE AS A COPYBOOK UPDATE, NOT A REDESIGN.
022900 FD  WORKORDERS
023000     RECORDING MODE IS F
023100     LABEL RECORDS ARE STANDARD
023200     BLOCK CONTAINS 0 RECORDS
023300     DATA RECORD IS WORK-ORDER-REC.
023400     COPY WORKORD.
023500
023600*    PREVENTIVE-MAINTENANCE EXTRACT - DUE DATE AND COMPLETION
023700*    DATE, BOTH AS SEPARATE YYYY/MM/DD GROUPS (NOT PACKED DATES) -
023800*    SEE PARAGRAPH 430 FOR WHY THEY ARE CONVERTED TO JULIAN DAY
023900*    NUMBERS BEFORE BEING SUBTRACTED.
024000 FD  PMDATA
024100     RECORDING MODE IS F
024200     LABEL RECORDS ARE STANDARD
024300     BLOCK CONTAINS 0 RECORDS
024400     DATA RECORD IS PM-REC.
024500     COPY PMEXTR.
024600
024700*    ISO 14224 CHECKLIST RESULTS - ONE RECORD PER CHECK ITEM,
024800*    CARRYING A CATEGORY NAME, A PASS/FAIL INDICATOR, AND A
024900*    SIGNED IMPACT WEIGHT.  NOT SORTED BY CATEGORY ON THE FILE -
025000*    PARAGRAPH 405 FILES EACH RECORD INTO ITS CATEGORY AS READ.
025100 FD  ISOCHECKS
025200     RECORDING MODE IS F
025300     LABEL RECORDS ARE STANDARD
025400     BLOCK CONTAINS 0 RECORDS
025500     DATA RECORD IS ISO-CHECK-REC.
025600     COPY ISOCHK.
025700
025800 WORKING-STORAGE SECTION.
025900*    CARRIES THE NAME OF THE PARAGRAPH CURRENTLY RUNNING SO THE
026000*    ABEND DUMP IN PARAGRAPH 1000 CAN SHOW WHERE THE JOB DIED.
026100*    EVERY PARAGRAPH'S FIRST STATEMENT REFRESHES THIS FIELD.
026200 01  PARA-NAME                       PIC X(30) VALUE SPACES.
026300
026400*    SHARED ACROSS ALL SIX FILES IN THIS PROGRAM - ONLY SCORES,
026500*    WORKORDERS, PMDATA, AND ISOCHECKS CHECK IT (SEE FILE-CONTROL
026600*    ABOVE).  SYSOUT AND RPTFILE ARE UNBLOCKED PRINT FILES AND
026700*    DO NOT NEED STATUS CHECKING ON EVERY READ.
026800 01  FILE-STATUS-CODES.
026900     05  OFCODE                      PIC X(02).
027000         88  CODE-OK                 VALUE "00".
027100
027200*    END-OF-FILE SWITCHES FOR THE FOUR INPUT FILES, PLUS TWO
027300*    SCRATCH LOOKUP-RESULT SWITCHES REUSED BY SEVERAL TABLE
027400*    SEARCHES (WORK-TYPE, GENERIC NOTE, BAD-ACTOR ASSET).
027500 01  FLAGS-AND-SWITCHES.
027600     05  MORE-SCORES-SW              PIC X(01) VALUE "Y".
027700         88  MORE-SCORES             VALUE "Y".
027800         88  NO-MORE-SCORES          VALUE "N".
027900     05  MORE-WORKORDERS-SW          PIC X(01) VALUE "Y".
028000         88  MORE-WORKORDERS         VALUE "Y".
028100         88  NO-MORE-WORKORDERS      VALUE "N".
028200     05  MORE-PMDATA-SW              PIC X(01) VALUE "Y".
028300         88  MORE-PMDATA             VALUE "Y".
028400         88  NO-MORE-PMDATA          VALUE "N".
028500     05  MORE-ISOCHECKS-SW           PIC X(01) VALUE "Y".
028600         88  MORE-ISOCHECKS          VALUE "Y".
028700         88  NO-MORE-ISOCHECKS       VALUE "N".
028800*        SET BY PARAGRAPH 260'S BAD-ACTOR LOOKUP (AUDIT-178).
028900     05  WS-ASSET-FOUND-SW           PIC X(01).
029000         88  WS-ASSET-FOUND          VALUE "Y".
029100         88  WS-ASSET-NOT-FOUND      VALUE "N".
029200*        GENERIC - REUSED BY THE WORK-TYPE SCAN (220), THE
029300*        GENERIC-NOTE SCAN (240), AND NOWHERE ELSE AT ONCE, SO
029400*        ONE SWITCH IS SAFE.
029500     05  WS-LOOKUP-FOUND-SW          PIC X(01).
029600         88  WS-LOOKUP-FOUND         VALUE "Y".
029700         88  WS-LOOKUP-NOT-FOUND     VALUE "N".
029800
029900*------------------------------------------------------------*
030000*    SHOP CONVENTION - TITLE BLOCK TEXT HAS NO UPSTREAM FILE OF
030100*    ITS OWN.  HELD HERE AS CONSTANTS UNTIL THE ENGAGEMENT-HEADER
030200*    EXTRACT THAT REQUEST AUDIT-341 PROPOSED GETS FUNDED.
030300*
030400*    UNTIL THAT REQUEST IS FUNDED, A NEW ENGAGEMENT MEANS A
030500*    RECOMPILE OF THIS ONE PROGRAM WITH THE TWO VALUE CLAUSES
030600*    BELOW CHANGED - THERE IS NO PARAMETER CARD, NO JCL SYMBOLIC,
030700*    AND NO CONTROL FILE.  THIS HAS BEEN RAISED MORE THAN ONCE
030800*    IN REVIEW BUT HAS NEVER OUTRANKED OTHER WORK ON THE BACKLOG
030900*    SINCE THIS SHOP RUNS AT MOST A HANDFUL OF ENGAGEMENTS A
031000*    YEAR.
031100*------------------------------------------------------------*
031200 01  WS-REPORT-CONSTANTS.
031300     05  WS-CLIENT-NAME              PIC X(30)
031400                          VALUE "NORTHFIELD INDUSTRIAL GROUP".
031500     05  WS-SITE-NAME                PIC X(30)
031600                          VALUE "MAPLE RIDGE PROCESSING PLANT".
031700
031800*    RUN DATE - WINDOWED PER AUDIT-201 (Y2K, 06/30/99); DISPLAYED
031900*    ON THE TITLE BLOCK AS THE ASSESSMENT DATE, NOT TODAY'S DATE
032000*    AS SUCH - THE CLIENT READS IT THAT WAY SINCE THE REPORT RUNS
032100*    THE SAME DAY THE ASSESSMENT CLOSES.
032200 01  WS-RUN-DATE                     PIC 9(06).
032300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
032400     05  WS-RUN-YY                   PIC 99.
032500     05  WS-RUN-MM                   PIC 99.
032600     05  WS-RUN-DD                   PIC 99.
032700 01  WS-ASSESS-DATE-DISP             PIC X(10).
032800 01  WS-ASSESS-CENTURY               PIC 9(02) COMP.
032900
033000*    STANDARD ABEND-DUMP LAYOUT - SAME COPYBOOK USED BY ALL
033100*    THREE PROGRAMS IN THIS SYSTEM.  SEE PARAGRAPH 1000.
033200 COPY ABENDREC.
033300
033400*    PILLAR TABLE READ BACK FROM SCORES - PEOPLE(1) PROCESS(2)
033500*    TECHNOLOGY(3) OVERALL(4).
033600 01  WS-PILLAR-RPT-AREA.
033700     05  WS-PILLAR-RPT-CNT           PIC 9(01) COMP VALUE ZERO.
033800     05  WS-PILLAR-RPT-ENTRY OCCURS 4 TIMES
033900                  INDEXED BY PR-IDX.
034000*            "PEOPLE", "PROCESS", OR "TECHNOLOGY" - OR "OVERALL"
034100*            FOR SLOT 4.  COPIED VERBATIM FROM PS-PILLAR, NO
034200*            TRANSLATION TABLE INVOLVED.
034300         10  WS-PR-PILLAR            PIC X(10).
034400         10  WS-PR-FINAL             PIC 9V99.
034500         10  WS-PR-INTERVIEW         PIC 9V99.
034600         10  WS-PR-OBSERV            PIC 9V99.
034700         10  WS-PR-CONFIDENCE        PIC X(30).
034800         10  WS-PR-EVID-COV          PIC 9(03)V9.
034900*            RESPONSE AND OBSERVATION COUNTS - ROLLED INTO THE
035000*            RUN-WIDE CONTROL TOTALS IN PARAGRAPH 735, NOT PRINTED
035100*            PER PILLAR ANYWHERE IN THE REPORT BODY ITSELF.
035200         10  WS-PR-RESP-CNT          PIC 9(04).
035300         10  WS-PR-OBS-CNT           PIC 9(04).
035400*            OVERALL-RECORD VALUE ONLY - SEE PARAGRAPH 740.
035500         10  WS-PR-EVID-VIOL         PIC 9(04).
035600*            ASSIGNED HERE IN PARAGRAPH 855, NOT CARRIED FROM
035700*            RMISCORE - THE BOUNDARIES ARE THIS PROGRAM'S OWN
035800*            AND MUST BE KEPT IN STEP WITH RMISCORE'S PARAGRAPH
035900*            600 IF EITHER ONE CHANGES.
036000         10  WS-PR-MATURITY          PIC X(22).
036100
036200*    WEAKEST-OF-THE-THREE-PILLARS SCAN RESULT - DRIVES THE
036300*    30-DAY ROADMAP SELECTION IN PARAGRAPH 780.  OVERALL (SLOT 4)
036400*    IS DELIBERATELY EXCLUDED FROM THIS SCAN.
036500 01  WS-WEAKEST-PILLAR               PIC X(10).
036600 01  WS-WEAKEST-SCORE                PIC 9V99.
036700
036800*    WORK-TYPE DISTRIBUTION - 6 KNOWN TYPES PLUS AN "OTHER"
036900*    BUCKET FOR CLOSURE CODES THE SHOP HAS NOT STANDARDIZED YET.
037000 01  WS-WORKTYPE-AREA.
037100     05  WS-WT-ENTRY OCCURS 7 TIMES
037200                  INDEXED BY WT-IDX.
037300         10  WS-WT-NAME              PIC X(12).
037400         10  WS-WT-COUNT             PIC 9(05) COMP.
037500
037600*    PER-SLOT PERCENTAGE OF WS-WO-TOTAL-CNT, RECOMPUTED AND
037700*    PRINTED ONE SLOT AT A TIME BY PARAGRAPH 756 - NOT CARRIED IN
037800*    THE TABLE ITSELF SINCE IT IS NEVER NEEDED BEFORE REPORT TIME.
037900 01  WS-WT-PCT                       PIC 9(03)V9.
038000
038100*------------------------------------------------------------*
038200*    MAINTENANCE NOTE - THE 200-ROW LIMIT ON WS-ASSET-TALLY-AREA
038300*    AND WS-SELECTED-FLAGS BELOW WAS SIZED AGAINST THE LARGEST
038400*    SITE ON FILE AT THE TIME (A LITTLE OVER 150 DISTINCT ASSETS
038500*    WITH REACTIVE HISTORY IN ONE AUDIT PERIOD).  IF A FUTURE
038600*    SITE EXCEEDS 200, PARAGRAPH 260 SIMPLY STOPS OPENING NEW
038700*    ROWS RATHER THAN ABENDING - THE TOP 10 BY FAILURE COUNT ARE
038800*    STILL CORRECT AS LONG AS THE WORST OFFENDERS WERE AMONG THE
038900*    FIRST 200 DISTINCT ASSETS ENCOUNTERED ON THE EXTRACT, WHICH
039000*    HAS HELD TRUE IN PRACTICE.
039100*------------------------------------------------------------*
039200*    BAD-ACTOR ASSET TALLY - LINEAR LOOKUP-OR-INSERT, LOADED ON
039300*    CORRECTIVE/EMERGENCY/BREAKDOWN WORK ORDERS ONLY.
039400 01  WS-ASSET-TALLY-AREA.
039500     05  WS-ASSET-TALLY-CNT          PIC 9(03) COMP VALUE ZERO.
039600     05  WS-ASSET-TALLY OCCURS 200 TIMES
039700                  INDEXED BY AT-IDX.
039800         10  WS-AT-ASSET-ID          PIC X(10).
039900         10  WS-AT-FAIL-CNT          PIC 9(05) COMP.
040000 01  WS-ASSET-FOUND-IDX              PIC 9(03) COMP.
040100*    "ALREADY PICKED FOR THE TOP-10" MARKER, ONE BYTE PER ASSET-
040200*    TALLY SLOT, SO THE SELECTION SORT IN PARAGRAPH 600 NEVER
040300*    PICKS THE SAME ASSET TWICE.
040400 01  WS-SELECTED-FLAGS.
040500     05  WS-SEL-FLAG OCCURS 200 TIMES
040600                  PIC X(01) INDEXED BY SEL-IDX.
040700
040800*    FINAL TOP-10 BAD-ACTOR LIST, DESCENDING BY FAILURE COUNT.
040900*    BLANK WS-TOP-ASSET MEANS "NO TENTH (OR NINTH, ETC.) BAD
041000*    ACTOR THIS RUN" - SEE PARAGRAPH 765.
041100 01  WS-TOP10-AREA.
041200     05  WS-TOP10-ENTRY OCCURS 10 TIMES
041300                  INDEXED BY TP-IDX.
041400         10  WS-TOP-ASSET            PIC X(10).
041500         10  WS-TOP-COUNT            PIC 9(05) COMP.
041600 01  WS-TOP10-BEST-IDX               PIC 9(03) COMP.
041700 01  WS-TOP10-BEST-CNT               PIC 9(05) COMP.
041800
041900*    GENERIC CLOSURE-NOTE TABLE FOR THE DATA-GRAVEYARD AND
042000*    CLOSURE-CODE-QUALITY CHECKS.  THE SIX PHRASES ARE LOADED IN
042100*    PARAGRAPH 150 AND HAVE NOT CHANGED SINCE AUDIT-214 - ADDING
042200*    A SEVENTH WOULD MEAN RAISING THIS OCCURS CLAUSE, THE
042300*    PARAGRAPH 150 MOVE LIST, AND THE 6 ON PARAGRAPH 240'S SCAN
042400*    LIMIT TOGETHER, OR THE NEW PHRASE WILL NEVER BE TESTED.
042500 01  WS-GENERIC-NOTE-AREA.
042600     05  WS-GENERIC-NOTE OCCURS 6 TIMES
042700                  INDEXED BY GN-IDX PIC X(10).
042800
042900*    UPPERCASED COPY OF WO-TYPE - THE WORK-ORDER EXTRACT COMES
043000*    FROM SEVERAL CMMS SITES AND NOT ALL OF THEM ENFORCE
043100*    UPPERCASE ON THE CLOSURE-CODE FIELD.
043200 01  WS-WO-TYPE-UC                   PIC X(12).
043300*    UPPERCASED COPY OF WO-CLOSURE-NOTES - SAME REASON.
043400 01  WS-NOTE-UC                      PIC X(40).
043500*    TRAILING-BLANK-TRIMMED LENGTH OF WS-NOTE-UC, FOUND BY THE
043600*    BACKWARD SCAN IN PARAGRAPH 245.  ZERO MEANS AN ALL-SPACE
043700*    NOTE.
043800 01  WS-NOTE-TRIM-LEN                PIC 9(02) COMP.
043900 01  WS-TRIM-IDX                     PIC 9(02) COMP.
044000 01  WS-NOTE-IS-GENERIC-SW           PIC X(01).
044100     88  WS-NOTE-IS-GENERIC          VALUE "Y".
044200     88  WS-NOTE-NOT-GENERIC         VALUE "N".
044300
044400*    WORK-ORDER PASS TOTALS - DRIVE THE REACTIVE RATIO AND THE
044500*    DATA-GRAVEYARD INDEX.  WS-WO-PREVENTIVE-CNT IS DERIVED AFTER
044600*    THE PASS ENDS (PARAGRAPH 500), NOT ACCUMULATED DURING IT.
044700 01  WS-WO-COUNTERS.
044800     05  WS-WO-TOTAL-CNT             PIC 9(05) COMP VALUE ZERO.
044900     05  WS-WO-REACTIVE-CNT          PIC 9(05) COMP VALUE ZERO.
045000     05  WS-WO-PREVENTIVE-CNT        PIC 9(05) COMP VALUE ZERO.
045100     05  WS-WO-POOR-CNT              PIC 9(05) COMP VALUE ZERO.
045200     05  WS-WO-NONGENERIC-CNT        PIC 9(05) COMP VALUE ZERO.
045300     05  WS-NOTE-LEN-SUM             PIC 9(07) COMP VALUE ZERO.
045400
045500*    PM COMPLIANCE PASS TOTALS.  "ON TIME" MEANS COMPLETED WITHIN
045600*    7 CALENDAR DAYS OF THE DUE DATE - SEE PARAGRAPH 300.
045700 01  WS-PM-COUNTERS.
045800     05  WS-PM-TOTAL-CNT             PIC 9(05) COMP VALUE ZERO.
045900     05  WS-PM-ONTIME-CNT            PIC 9(05) COMP VALUE ZERO.
046000     05  WS-PM-LATE-CNT              PIC 9(05) COMP VALUE ZERO.
046100*        AUDIT-347 - COUNTS EVERY PM COMPLETED AFTER ITS DUE DATE
046200*        (DAYS LATE > 0), NOT JUST THE ONES PAST THE 7-DAY GRACE
046300*        WINDOW - THE DIVISOR FOR WS-PM-AVG-DAYS-LATE BELOW, NOT
046400*        THE SAME POPULATION AS WS-PM-LATE-CNT ABOVE.
046500     05  WS-PM-LATE-DAY-CNT          PIC 9(05) COMP VALUE ZERO.
046600     05  WS-PM-LATE-DAY-SUM          PIC S9(07) COMP VALUE ZERO.
046700 01  WS-PM-DAYS-LATE                 PIC S9(05) COMP.
046800 01  WS-PM-AVG-DAYS-LATE             PIC 9(03)V9.
046900*    AVERAGE TRIMMED-NOTE LENGTH ACROSS ALL WORK ORDERS - THE
047000*    SECOND OF THE TWO CLOSURE-QUALITY CHECKS (PARAGRAPH 450).
047100 01  WS-NOTE-AVG-LEN                 PIC 9(03)V9.
047200
047300*------------------------------------------------------------*
047400*    MAINTENANCE NOTE (AUDIT-262 REVIEW) - THE FLIEGEL & VAN
047500*    FLANDERN FORMULA BELOW WAS LEFT AS-IS WHEN THE SHOP LOOKED
047600*    AT WHETHER A NEWER COMPILER RELEASE'S DATE-INTRINSIC WORDS
047700*    COULD REPLACE IT.  THE FORM FIELDS ALREADY CARRY SEPARATE
047800*    YYYY/MM/DD GROUPS (NOT A PACKED OR LILIAN DATE), SO THE
047900*    HAND-ROLLED CONVERSION STAYS CHEAPER THAN RESTRUCTURING THE
048000*    PMEXTR LAYOUT TO FEED AN INTRINSIC FUNCTION.  REVISIT ONLY
048100*    IF PMEXTR ITSELF EVER CHANGES.
048200*------------------------------------------------------------*
048300*    INTEGER JULIAN-DAY-NUMBER WORK AREA (FLIEGEL & VAN FLANDERN)
048400*    - THIS SHOP'S COMPILER CARRIES NO DATE INTRINSIC FUNCTIONS,
048500*    SO CALENDAR SUBTRACTION IS DONE BY HAND.  SEE PARAGRAPH 430.
048600 01  WS-JDN-WORK-AREA.
048700     05  WS-JDN-IN-YYYY              PIC 9(04) COMP.
048800     05  WS-JDN-IN-MM                PIC 9(02) COMP.
048900     05  WS-JDN-IN-DD                PIC 9(02) COMP.
049000     05  WS-JDN-A                    PIC S9(05) COMP.
049100     05  WS-JDN-Y                    PIC S9(07) COMP.
049200     05  WS-JDN-M                    PIC S9(05) COMP.
049300     05  WS-JDN-TERM1                PIC S9(09) COMP.
049400     05  WS-JDN-TERM2                PIC S9(09) COMP.
049500     05  WS-JDN-RESULT               PIC S9(09) COMP.
049600*    RESULT OF THE JULIAN-DAY CONVERSION FOR THE DUE DATE AND THE
049700*    COMPLETION DATE RESPECTIVELY - SUBTRACTED IN PARAGRAPH 300
049800*    TO GET WS-PM-DAYS-LATE.
049900 01  WS-JDN-DUE                      PIC S9(09) COMP.
050000 01  WS-JDN-COMP                     PIC S9(09) COMP.
050100
050200*    ISO 14224 VALIDATOR TOTALS.  WS-ISO-IMPACT-SUM IS A SIGNED
050300*    RUNNING SCORE-IMPACT FIGURE, NOT A COUNT - EACH CHECK MOVES
050400*    IT UP OR DOWN (SEE PARAGRAPHS 400 AND 450) AND IT FEEDS THE
050500*    ISO COMPLIANCE RATE PASSED TO RMIBAND IN PARAGRAPH 500.
050600 01  WS-ISO-COUNTERS.
050700     05  WS-ISO-TOTAL-CNT            PIC 9(05) COMP VALUE ZERO.
050800     05  WS-ISO-PASS-CNT             PIC 9(05) COMP VALUE ZERO.
050900     05  WS-ISO-FAIL-CNT             PIC 9(05) COMP VALUE ZERO.
051000     05  WS-ISO-IMPACT-SUM           PIC S9(04)V9 COMP
051100                                              VALUE ZERO.
051200
051300*    FIVE ISO 14224 CATEGORIES - THE FIRST FOUR ARE THE NAMED
051400*    CHECKLIST CATEGORIES ON THE ISOCHECKS FILE; THE FIFTH
051500*    ("DATA COMPLETENESS") ALSO ABSORBS ANY ISOCHECKS RECORD
051600*    WHOSE IC-CATEGORY DOES NOT MATCH ONE OF THE FIRST FOUR, PER
051700*    PARAGRAPH 405.
051800 01  WS-ISO-CAT-AREA.
051900     05  WS-ISO-CAT-ENTRY OCCURS 5 TIMES
052000                  INDEXED BY IC-IDX.
052100         10  WS-ISO-CAT-NAME         PIC X(20).
052200         10  WS-ISO-CAT-TOTAL        PIC 9(03) COMP.
052300         10  WS-ISO-CAT-PASS         PIC 9(03) COMP.
052400         10  WS-ISO-CAT-FAIL         PIC 9(03) COMP.
052500 01  WS-ISO-CAT-FOUND-IDX            PIC 9(02) COMP.
052600
052700*    RATES BUILT UP FOR EACH METRIC CALL TO RMIBAND, AND THE
052800*    SCORE/SEVERITY THAT COME BACK.  ALL FOUR METRICS USE THE
052900*    SAME 1-5 SCALE AND THE SAME RMIBAND SUBPROGRAM - ONLY THE
053000*    RATE-TO-SCORE BREAKPOINTS DIFFER INSIDE RMIBAND ITSELF.
053100 01  WS-METRIC-RESULTS.
053200*        METRIC 1 OF 4 - REACTIVE RATIO.
053300     05  WS-REACTIVE-RATE            PIC 9V9999.
053400     05  WS-REACTIVE-PCT             PIC 9(03)V9.
053500     05  WS-REACTIVE-PCT-R REDEFINES WS-REACTIVE-PCT.
053600*        DIGIT BREAKOUT LEFT FROM THE SAME AUDIT-214 RATE-RANGE
053700*        TRACE AS RMIBAND'S WS-RATE-PCT-DGTS.
053800         10  WS-REACTIVE-PCT-WHOLE   PIC 999.
053900         10  WS-REACTIVE-PCT-DEC     PIC 9.
054000     05  WS-REACTIVE-SCORE           PIC 9(01).
054100     05  WS-REACTIVE-SEVERITY        PIC X(40).
054200*        METRIC 2 OF 4 - PM COMPLIANCE.  RATE/PCT SET IN PARAGRAPH
054300*        500; SCORE/SEVERITY COME BACK FROM RMIBAND.
054400     05  WS-PM-RATE                  PIC 9V9999.
054500     05  WS-PM-PCT                   PIC 9(03)V9.
054600     05  WS-PM-SCORE                 PIC 9(01).
054700     05  WS-PM-SEVERITY              PIC X(40).
054800*        METRIC 3 OF 4 - DATA-GRAVEYARD INDEX.  SAME RATE/PCT/
054900*        SCORE/SEVERITY SHAPE AS THE OTHER THREE METRICS.
055000     05  WS-GRAVEYARD-RATE           PIC 9V9999.
055100     05  WS-GRAVEYARD-PCT            PIC 9(03)V9.
055200     05  WS-GRAVEYARD-SCORE          PIC 9(01).
055300     05  WS-GRAVEYARD-SEVERITY       PIC X(40).
055400*        METRIC 4 OF 4 - ISO COMPLIANCE.  RB-ZERO-CHECKS-SW BELOW
055500*        IS SET ONLY FOR THIS METRIC'S CALL.
055600     05  WS-ISO-RATE                 PIC 9V9999.
055700     05  WS-ISO-PCT                  PIC 9(03)V9.
055800     05  WS-ISO-SCORE                PIC 9(01).
055900     05  WS-ISO-SEVERITY             PIC X(40).
056000
056100*    NOT SHARED VIA COPYBOOK - MUST MATCH RMIBAND'S LINKAGE
056200*    SECTION FIELD FOR FIELD.  SAME HOUSE RULE AS RMISCORE'S
056300*    LOCAL COPY OF THE RMICALC-LINK GROUP (AUDIT-151) - A
056400*    SUBPROGRAM THAT TAKES A SWITCH AND ONE RATE DOES NOT
056500*    JUSTIFY A SEPARATE COPYBOOK.
056600 01  RMIBAND-LINK.
056700*        ONE CHARACTER PICKS WHICH OF THE FOUR RATE-RANGE TABLES
056800*        INSIDE RMIBAND APPLIES TO THIS CALL.
056900     05  RB-METRIC-SW                PIC X(01).
057000         88  RB-REACTIVE-RATIO       VALUE "R".
057100         88  RB-PM-COMPLIANCE        VALUE "P".
057200         88  RB-DATA-GRAVEYARD       VALUE "G".
057300         88  RB-ISO-COMPLIANCE       VALUE "I".
057400     05  RB-RATE                     PIC 9V9999.
057500     05  RB-RATE-R REDEFINES RB-RATE.
057600         10  RB-RATE-WHOLE           PIC 9.
057700         10  RB-RATE-DEC             PIC 9999.
057800*        SET "Y" ONLY FOR THE ISO METRIC WHEN THE ISOCHECKS FILE
057900*        HAD ZERO RECORDS - TELLS RMIBAND TO RETURN A NEUTRAL
058000*        SCORE RATHER THAN TREAT A ZERO RATE AS "ZERO PERCENT
058100*        COMPLIANT."
058200     05  RB-ZERO-CHECKS-SW           PIC X(01).
058300         88  RB-NO-CHECKS            VALUE "Y".
058400     05  RB-SCORE                    PIC 9(01).
058500     05  RB-SEVERITY                 PIC X(40).
058600
058700*    RUN-WIDE COUNTERS AND THE REPORT GENERATOR'S LINE/PAGE
058800*    CURSORS.  WS-LINES STARTS AT 99 SO THE FIRST CALL TO
058900*    PARAGRAPH 790 ALWAYS FORCES THE FIRST PAGE BREAK.
059000 01  COUNTERS-AND-ACCUMULATORS.
059100     05  WS-WORKORDERS-READ          PIC 9(05) COMP VALUE ZERO.
059200     05  WS-PMDATA-READ              PIC 9(05) COMP VALUE ZERO.
059300     05  WS-ISOCHECKS-READ           PIC 9(05) COMP VALUE ZERO.
059400     05  WS-TOTAL-RESP-READ          PIC 9(05) COMP VALUE ZERO.
059500     05  WS-TOTAL-OBS-READ           PIC 9(05) COMP VALUE ZERO.
059600     05  WS-TOTAL-EVID-VIOL          PIC 9(04) COMP VALUE ZERO.
059700     05  WS-LINES                    PIC 9(02) COMP VALUE 99.
059800     05  WS-PAGES                    PIC 9(03) COMP VALUE ZERO.
059900
060000*------------------------------------------------------------*
060100*    PRINT-IMAGE RECORDS - ONE GROUP PER REPORTS SECTION.
060200*------------------------------------------------------------*
060300*    USED TO SPACE OUT EVERY PRINTED SECTION - NEVER BUILT FIELD
060400*    BY FIELD LIKE THE OTHER LINES BELOW.
060500 01  WS-BLANK-LINE.
060600     05  FILLER                      PIC X(132) VALUE SPACES.
060700
060800*    TOP-OF-PAGE LINE WRITTEN BY PARAGRAPH 795 ON EVERY PAGE
060900*    BREAK, INCLUDING THE FIRST.
061000 01  WS-PAGE-HDR-LINE.
061100     05  FILLER                      PIC X(10) VALUE "RMI AUDIT".
061200     05  FILLER                      PIC X(20) VALUE SPACES.
061300     05  FILLER                      PIC X(5)  VALUE "PAGE ".
061400*        PAGE NUMBER, FROM WS-PAGES - ZERO-SUPPRESSED.
061500     05  WS-PH-PAGE-O                PIC ZZ9.
061600     05  FILLER                      PIC X(94) VALUE SPACES.
061700
061800*    THREE-LINE TITLE BLOCK - WRITTEN ONCE PER RUN BY PARAGRAPH
061900*    710, NOT REPEATED ON SUBSEQUENT PAGES (ONLY THE PAGE HEADER
062000*    ABOVE REPEATS).
062100 01  WS-TITLE-LINE-1.
062200     05  FILLER                      PIC X(40)
062300         VALUE "RELIABILITY MATURITY INDEX - AUDIT REPORT".
062400     05  FILLER                      PIC X(92) VALUE SPACES.
062500
062600*    CLIENT/SITE NAMES COME STRAIGHT FROM WS-REPORT-CONSTANTS
062700*    ABOVE - SEE THE MAINTENANCE NOTE THERE ON WHY THESE ARE
062800*    COMPILED-IN VALUES RATHER THAN EXTRACT-DRIVEN FIELDS.
062900 01  WS-TITLE-LINE-2.
063000     05  FILLER                      PIC X(8)  VALUE "CLIENT: ".
063100     05  WS-T2-CLIENT-O              PIC X(30).
063200     05  FILLER                      PIC X(4)  VALUE SPACES.
063300     05  FILLER                      PIC X(6)  VALUE "SITE: ".
063400     05  WS-T2-SITE-O                PIC X(30).
063500     05  FILLER                      PIC X(54) VALUE SPACES.
063600
063700*    ALL THREE TITLE LINES ARE WRITTEN ONCE, AT THE TOP OF PAGE 1
063800*    ONLY - THEY DO NOT REPEAT ON SUBSEQUENT PAGES THE WAY THE
063900*    COLUMN-HEADER LINES DO.  SEE PARAGRAPH 710.
064000 01  WS-TITLE-LINE-3.
064100     05  FILLER                      PIC X(17)
064200         VALUE "ASSESSMENT DATE: ".
064300     05  WS-T3-DATE-O                PIC X(10).
064400     05  FILLER                      PIC X(105) VALUE SPACES.
064500
064600*    FED FROM THE OVERALL (SLOT 4) ENTRY OF WS-PILLAR-RPT-AREA -
064700*    THE ONE NUMBER THE CLIENT'S EXECUTIVE READS FIRST.
064800 01  WS-EXEC-SUMMARY-LINE.
064900     05  FILLER                      PIC X(19)
065000         VALUE "OVERALL RMI SCORE:".
065100     05  FILLER                      PIC X(1) VALUE SPACE.
065200*        OVERALL (SLOT 4) FINAL SCORE, 0.00-5.00.
065300     05  WS-ES-SCORE-O               PIC 9.99.
065400     05  FILLER                      PIC X(8) VALUE " / 5.00 ".
065500     05  FILLER                      PIC X(10) VALUE "MATURITY: ".
065600*        ONE OF THE FIVE LEVEL TEXTS ASSIGNED IN PARAGRAPH 855.
065700     05  WS-ES-MATURITY-O            PIC X(22).
065800     05  FILLER                      PIC X(68) VALUE SPACES.
065900
066000*    PILLAR DETAIL TABLE - PEOPLE/PROCESS/TECHNOLOGY ONLY (SLOTS
066100*    1-3).  OVERALL IS NOT A ROW IN THIS TABLE - IT IS THE EXEC
066200*    SUMMARY LINE ABOVE.
066300 01  WS-PILLAR-COLM-HDR.
066400     05  FILLER                      PIC X(12) VALUE "PILLAR".
066500     05  FILLER                      PIC X(7)  VALUE "SCORE".
066600     05  FILLER                      PIC X(22) VALUE
066700         "MATURITY LEVEL".
066800     05  FILLER                      PIC X(30) VALUE
066900         "CONFIDENCE".
067000     05  FILLER                      PIC X(10) VALUE
067100         "EVID COV%".
067200     05  FILLER                      PIC X(5)  VALUE "RESP".
067300     05  FILLER                      PIC X(5)  VALUE "OBS".
067400     05  FILLER                      PIC X(41) VALUE SPACES.
067500
067600 01  WS-PILLAR-DETAIL-LINE.
067700*        PEOPLE, PROCESS, OR TECHNOLOGY - NEVER OVERALL.
067800     05  WS-PD-PILLAR-O              PIC X(12).
067900     05  WS-PD-SCORE-O               PIC Z.99.
068000     05  FILLER                      PIC X(4) VALUE SPACES.
068100*        ONE OF THE FIVE LEVEL TEXTS, SAME SOURCE AS THE EXEC
068200*        SUMMARY LINE'S MATURITY FIELD ABOVE.
068300     05  WS-PD-MATURITY-O            PIC X(22).
068400*        FREE-TEXT CONFIDENCE NOTE CARRIED ON THE SCORES RECORD -
068500*        RMISCORE DECIDES THE WORDING, THIS PROGRAM JUST PRINTS IT.
068600     05  WS-PD-CONFIDENCE-O          PIC X(30).
068700     05  WS-PD-EVIDCOV-O             PIC ZZZ.9.
068800     05  FILLER                      PIC X(6) VALUE SPACES.
068900*        RESPONSE AND OBSERVATION COUNTS ROLLED INTO THE CONTROL
069000*        TOTALS FOOTER - SEE PARAGRAPH 735.
069100     05  WS-PD-RESP-O                PIC ZZZ9.
069200     05  FILLER                      PIC X(1) VALUE SPACE.
069300     05  WS-PD-OBS-O                 PIC ZZZ9.
069400     05  FILLER                      PIC X(40) VALUE SPACES.
069500
069600*    ONE-LINE NARRATIVE FINDING PER PILLAR - TEXT IS PICKED BY
069700*    SCORE RANGE IN PARAGRAPH 745, NOT STORED ON ANY FILE.
069800 01  WS-FINDING-LINE.
069900     05  FILLER                      PIC X(4) VALUE "  - ".
070000     05  WS-FIND-PILLAR-O            PIC X(12).
070100     05  FILLER                      PIC X(2) VALUE SPACES.
070200*        ONE OF THE FOUR FIXED NARRATIVE STRINGS IN PARAGRAPH 745.
070300     05  WS-FIND-TEXT-O              PIC X(100).
070400     05  FILLER                      PIC X(14) VALUE SPACES.
070500
070600*    PRINTED ONLY WHEN THE OVERALL RECORD'S EVIDENCE-VIOLATION
070700*    COUNT IS NONZERO (PARAGRAPH 740) - MOST RUNS DO NOT SHOW
070800*    THIS LINE AT ALL.
070900 01  WS-EVIDGAP-LINE.
071000     05  FILLER                      PIC X(14) VALUE
071100         "EVIDENCE GAP: ".
071200*        WS-PR-EVID-VIOL(4), THE OVERALL-RECORD-ONLY COUNT.
071300     05  WS-EG-COUNT-O               PIC ZZZ9.
071400     05  FILLER                      PIC X(42) VALUE
071500         " HIGH SCORES REQUIRE ADDITIONAL EVIDENCE".
071600     05  FILLER                      PIC X(72) VALUE SPACES.
071700
071800*    ONE LINE PER CMMS METRIC (REACTIVE RATIO, PM COMPLIANCE,
071900*    DATA-GRAVEYARD INDEX) - WRITTEN THREE TIMES BY PARAGRAPH
072000*    750, ONCE PER METRIC.  THE ISO METRIC USES A DIFFERENT
072100*    LAYOUT (WS-ISO-TOTALS-LINE) BECAUSE IT ALSO CARRIES A CHECK
072200*    COUNT.
072300 01  WS-METRIC-LINE.
072400*        "REACTIVE RATIO", "PM COMPLIANCE", OR "DATA-GRAVEYARD
072500*        INDEX" - SET BY PARAGRAPH 750 BEFORE EACH OF ITS THREE
072600*        WRITES.
072700     05  WS-MT-NAME-O                PIC X(26).
072800     05  FILLER                      PIC X(2) VALUE SPACES.
072900     05  WS-MT-PCT-O                 PIC ZZZ.9.
073000     05  FILLER                      PIC X(2) VALUE "% ".
073100     05  FILLER                      PIC X(7) VALUE "SCORE: ".
073200*        1-5, FROM RMIBAND'S RB-SCORE.
073300     05  WS-MT-SCORE-O               PIC 9.
073400     05  FILLER                      PIC X(2) VALUE SPACES.
073500*        FREE-TEXT SEVERITY, FROM RMIBAND'S RB-SEVERITY.
073600     05  WS-MT-SEVERITY-O            PIC X(40).
073700     05  FILLER                      PIC X(47) VALUE SPACES.
073800
073900*    WORK-TYPE DISTRIBUTION - ONE LINE PER TABLE SLOT, SLOTS WITH
074000*    ZERO WORK ORDERS THIS RUN STILL PRINT (SAME "ALWAYS SHOW THE
074100*    FULL STRUCTURE" RULE AS THE ISO CATEGORY LINES BELOW).
074200 01  WS-WORKTYPE-HDR-LINE.
074300     05  FILLER                      PIC X(32)
074400         VALUE "WORK-ORDER TYPE DISTRIBUTION".
074500     05  FILLER                      PIC X(100) VALUE SPACES.
074600
074700 01  WS-WORKTYPE-LINE.
074800     05  FILLER                      PIC X(4) VALUE SPACES.
074900*        FROM THE WS-WT-NAME TABLE LOADED IN PARAGRAPH 150.
075000     05  WS-WT-NAME-O                PIC X(12).
075100     05  FILLER                      PIC X(2) VALUE SPACES.
075200*        FROM WS-WT-COUNT - TALLIED IN PARAGRAPH 220.
075300     05  WS-WT-COUNT-O               PIC ZZZZ9.
075400     05  FILLER                      PIC X(4) VALUE " WO ".
075500*        WS-WT-COUNT / WS-WO-TOTAL-CNT, ROUNDED TO 1 DECIMAL -
075600*        COMPUTED FRESH PER SLOT IN PARAGRAPH 756, NOT STORED.
075700     05  WS-WT-PCT-O                 PIC ZZZ.9.
075800     05  FILLER                      PIC X(2) VALUE "% ".
075900     05  FILLER                      PIC X(98) VALUE SPACES.
076000
076100 01  WS-BAD-ACTOR-HDR.
076200     05  FILLER                      PIC X(40)
076300         VALUE "TOP FAILING ASSETS (BAD ACTORS)".
076400     05  FILLER                      PIC X(92) VALUE SPACES.
076500
076600*    UP TO 10 DETAIL LINES FROM THE WS-TOP10-AREA TABLE - FEWER
076700*    IF THE PLANT HAS FEWER THAN 10 DISTINCT ASSETS WITH
076800*    REACTIVE WORK ORDERS THIS RUN.
076900 01  WS-BAD-ACTOR-LINE.
077000     05  FILLER                      PIC X(4) VALUE SPACES.
077100*        1-10, FROM THE TOP10 TABLE SUBSCRIPT TP-IDX ITSELF.
077200     05  WS-BA-RANK-O                PIC Z9.
077300     05  FILLER                      PIC X(2) VALUE ". ".
077400*        ASSET ID AS IT APPEARS ON THE CMMS EXTRACT - NOT LOOKED
077500*        UP AGAINST ANY ASSET MASTER, THIS SYSTEM HAS NONE.
077600     05  WS-BA-ASSET-O               PIC X(10).
077700     05  FILLER                      PIC X(4) VALUE SPACES.
077800*        REACTIVE/CORRECTIVE/BREAKDOWN FAILURE COUNT FOR THIS
077900*        ASSET, FROM WS-AT-FAIL-CNT.
078000     05  WS-BA-COUNT-O               PIC ZZZZ9.
078100     05  FILLER                      PIC X(3) VALUE
078200         " WO".
078300     05  FILLER                      PIC X(102) VALUE SPACES.
078400
078500 01  WS-ISO-HDR-LINE.
078600     05  FILLER                      PIC X(10) VALUE
078700         "ISO 14224".
078800     05  FILLER                      PIC X(122) VALUE SPACES.
078900
079000*    RUN-WIDE ISO TOTALS, FOLLOWED BELOW BY ONE LINE PER
079100*    CATEGORY (WS-ISO-CAT-LINE) - AUDIT-214 ORIGINAL DESIGN.
079200 01  WS-ISO-TOTALS-LINE.
079300     05  FILLER                      PIC X(15) VALUE
079400         "TOTAL CHECKS: ".
079500*        WS-ISO-TOTAL-CNT - ALL FIVE CATEGORIES INCLUDED.
079600     05  WS-IT-TOTAL-O               PIC ZZZ9.
079700     05  FILLER                      PIC X(4) VALUE SPACES.
079800     05  FILLER                      PIC X(11) VALUE
079900         "PASS RATE: ".
080000     05  WS-IT-PCTRATE-O             PIC ZZZ.9.
080100     05  FILLER                      PIC X(2) VALUE "% ".
080200     05  FILLER                      PIC X(15) VALUE
080300         "COMPLIANCE SCR:".
080400*        1-5, FROM RMIBAND'S RB-SCORE ON THE ISO CALL.
080500     05  WS-IT-SCORE-O               PIC 9.
080600     05  FILLER                      PIC X(75) VALUE SPACES.
080700
080800*    ONE LINE PER CATEGORY, ALL FIVE ALWAYS PRINTED - SEE
080900*    PARAGRAPH 775.
081000 01  WS-ISO-CAT-LINE.
081100     05  FILLER                      PIC X(2) VALUE SPACES.
081200     05  WS-IC-NAME-O                PIC X(20).
081300     05  FILLER                      PIC X(2) VALUE SPACES.
081400     05  FILLER                      PIC X(7) VALUE "TOTAL: ".
081500     05  WS-IC-TOTAL-O               PIC ZZ9.
081600     05  FILLER                      PIC X(3) VALUE SPACES.
081700     05  FILLER                      PIC X(6) VALUE "PASS: ".
081800     05  WS-IC-PASS-O                PIC ZZ9.
081900     05  FILLER                      PIC X(3) VALUE SPACES.
082000     05  FILLER                      PIC X(6) VALUE "FAIL: ".
082100     05  WS-IC-FAIL-O                PIC ZZ9.
082200     05  FILLER                      PIC X(74) VALUE SPACES.
082300
082400*    PHASE-HEADER LINE - "30-DAY ACTIONS", "60-DAY ACTIONS", OR
082500*    "90-DAY ACTIONS" - WRITTEN BY PARAGRAPH 780.
082600 01  WS-ROADMAP-HDR-LINE.
082700     05  WS-RM-PHASE-O               PIC X(30).
082800     05  FILLER                      PIC X(102) VALUE SPACES.
082900
083000*    ONE ACTION-ITEM BULLET UNDER A PHASE HEADER.  30-DAY TEXT IS
083100*    SELECTED BY WEAKEST PILLAR; 60- AND 90-DAY TEXT IS FIXED
083200*    REGARDLESS OF SCORE.
083300 01  WS-ROADMAP-ITEM-LINE.
083400     05  FILLER                      PIC X(4) VALUE "  * ".
083500*        FIXED ACTION-ITEM TEXT - NEVER BUILT FROM DATA.
083600     05  WS-RM-TEXT-O                PIC X(100).
083700     05  FILLER                      PIC X(28) VALUE SPACES.
083800
083900*    FIVE CONTROL-TOTAL LINES WRITTEN AT THE END OF THE REPORT BY
084000*    PARAGRAPH 999, AFTER THE LAST ROADMAP ITEM - THE TRADITIONAL
084100*    "PROOF THE JOB READ WHAT IT SHOULD HAVE" FOOTER.
084200 01  WS-CONTROL-TOTALS-LINE.
084300*        "WORK ORDERS READ", "PM RECORDS READ", ETC. - SEE
084400*        PARAGRAPH 999 FOR THE FIVE EXACT LABEL TEXTS.
084500     05  WS-CT-LABEL-O               PIC X(30).
084600     05  WS-CT-VALUE-O               PIC ZZZZ9.
084700     05  FILLER                      PIC X(97) VALUE SPACES.
084800
084900*----------------------------------------------------------------*
085000*  MAIN LINE - HOUSEKEEPING, THREE INPUT PASSES (WORK ORDERS,    *
085100*  PM DATA, ISO CHECKS), THE TWO DERIVED CLOSURE-QUALITY CHECKS, *
085200*  METRIC SCORING, BAD-ACTOR RANKING, THE PRINTED REPORT, AND    *
085300*  CLEANUP.  EACH PASS IS DRIVEN OFF ITS OWN END-OF-FILE SWITCH  *
085400*  SO THE THREE CMMS FILES DO NOT HAVE TO BE THE SAME LENGTH OR  *
085500*  IN ANY PARTICULAR SORT ORDER RELATIVE TO EACH OTHER.          *
085600*----------------------------------------------------------------*
085700 PROCEDURE DIVISION.
085800*    OPENS ALL FOUR INPUT FILES, PRELOADS SCORES, AND PRIMES THE
085900*    THREE CMMS FILES' FIRST RECORDS.
086000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
086100
086200*    PASS 1 OF 3 - DRIVES THE REACTIVE RATIO, THE WORK-TYPE
086300*    DISTRIBUTION, AND THE DATA-GRAVEYARD / BAD-ACTOR TALLIES.
086400     PERFORM 200-PROCESS-WORKORDERS THRU 200-EXIT
086500         UNTIL NO-MORE-WORKORDERS.
086600
086700*    PASS 2 OF 3 - DRIVES THE PM COMPLIANCE METRIC.
086800     PERFORM 300-PROCESS-PMDATA THRU 300-EXIT
086900         UNTIL NO-MORE-PMDATA.
087000
087100*    PASS 3 OF 3 - DRIVES THE ISO COMPLIANCE METRIC.
087200     PERFORM 400-PROCESS-ISOCHECKS THRU 400-EXIT
087300         UNTIL NO-MORE-ISOCHECKS.
087400
087500*    DERIVED AFTER ALL THREE PASSES, NOT DURING PASS 1 - BOTH
087600*    CHECKS NEED THE FINAL WORK-ORDER TOTALS.
087700     PERFORM 450-CLOSURE-QUALITY-CHECKS THRU 450-EXIT.
087800*    FOUR CALLS TO RMIBAND, ONE PER METRIC.
087900     PERFORM 500-SCORE-METRICS THRU 500-EXIT.
088000*    TOP-10 SELECTION SORT OVER THE ASSET TALLY BUILT IN PASS 1.
088100     PERFORM 600-RANK-BAD-ACTORS THRU 600-EXIT.
088200*    THE ONE PRINTED DELIVERABLE - SEVEN REPORT SECTIONS.
088300     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
088400*    CONTROL-TOTALS FOOTER, FILE CLOSE, NORMAL END OF JOB.
088500     PERFORM 999-CLEANUP THRU 999-EXIT.
088600
088700     MOVE +0 TO RETURN-CODE.
088800     GOBACK.
088900
089000*----------------------------------------------------------------*
089100*  000-HOUSEKEEPING                                              *
089200*  RUN-DATE WINDOWING (AUDIT-201), COUNTER AND TABLE SETUP, FILE *
089300*  OPEN, AND THE SCORES-FILE PRELOAD.  THE SCORES FILE MUST BE   *
089400*  NONEMPTY BEFORE ANY CMMS PASS RUNS - AN EMPTY SCORES FILE     *
089500*  MEANS RMISCORE DID NOT RUN (OR ABENDED) EARLIER IN THE SAME   *
089600*  JCL STREAM, AND THERE IS NOTHING MEANINGFUL TO REPORT.        *
089700*----------------------------------------------------------------*
089800 000-HOUSEKEEPING.
089900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
090000     DISPLAY "******** BEGIN JOB RMIRPT ********".
090100*    WINDOWED PER AUDIT-201 (Y2K, 06/30/99) - YEARS 00-49 ARE
090200*    20XX, 50-99 ARE 19XX.  NOT EXPECTED TO MATTER IN PRACTICE
090300*    SINCE THE SHOP RETIRED 19XX RUN DATES YEARS AGO, BUT THE
090400*    LOGIC WAS NEVER TAKEN OUT.
090500     ACCEPT WS-RUN-DATE FROM DATE.
090600     IF WS-RUN-YY < 50
090700         MOVE 20 TO WS-ASSESS-CENTURY
090800     ELSE
090900         MOVE 19 TO WS-ASSESS-CENTURY.
091000     STRING WS-ASSESS-CENTURY WS-RUN-YY "-" WS-RUN-MM "-"
091100             WS-RUN-DD DELIMITED BY SIZE
091200         INTO WS-ASSESS-DATE-DISP.
091300
091400     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-WO-COUNTERS,
091500                WS-PM-COUNTERS, WS-ISO-COUNTERS.
091600*    WS-LINES STARTS HIGH SO THE FIRST WRITE FORCES A PAGE BREAK
091700*    THROUGH PARAGRAPH 790 RATHER THAN NEEDING A SPECIAL CASE.
091800     MOVE 99 TO WS-LINES.
091900     MOVE ZERO TO WS-PAGES.
092000
092100     PERFORM 150-INIT-TABLES THRU 150-EXIT.
092200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
092300     PERFORM 850-LOAD-SCORES THRU 850-EXIT.
092400
092500*    NO SCORES MEANS RMISCORE NEVER WROTE THE FILE - ABEND
092600*    RATHER THAN PRINT A REPORT WITH NO PILLAR DATA ON IT.  THIS
092700*    IS THE ONLY PLACE THIS PROGRAM ENFORCES THE THREE-STEP JCL
092800*    ORDER (RMISCORE, THEN RMICALC/RMIBAND AS CALLED SUBPROGRAMS,
092900*    THEN THIS STEP) - IF AN OPERATOR RERUNS JUST THIS STEP
093000*    WITHOUT THE FULL STREAM, IT ABENDS HERE INSTEAD OF PRINTING
093100*    A REPORT WITH BLANK PILLAR SCORES.
093200     IF WS-PILLAR-RPT-CNT = ZERO
093300         MOVE "EMPTY SCORES INPUT FILE" TO ABEND-REASON
093400         GO TO 1000-ABEND-RTN.
093500
093600     PERFORM 900-READ-WORKORDER THRU 900-EXIT.
093700     PERFORM 910-READ-PMDATA THRU 910-EXIT.
093800     PERFORM 920-READ-ISOCHECK THRU 920-EXIT.
093900 000-EXIT.
094000     EXIT.
094100
094200*----------------------------------------------------------------*
094300*  150-INIT-TABLES                                               *
094400*  LOADS THE THREE CONSTANT LOOKUP TABLES (WORK-TYPE NAMES,      *
094500*  GENERIC CLOSURE-NOTE TEXT, ISO CATEGORY NAMES) AND ZEROES THE *
094600*  BAD-ACTOR SELECTION-FLAG TABLE.  NONE OF THESE ARE DATA-      *
094700*  DRIVEN - THEY ARE FIXED SHOP VOCABULARY, SAME AS RMISCORE'S   *
094800*  FIXED PILLAR NAMES.                                           *
094900*----------------------------------------------------------------*
095000 150-INIT-TABLES.
095100     MOVE "150-INIT-TABLES" TO PARA-NAME.
095200*    SEVEN WORK-TYPE NAMES - THE FIRST FOUR FEED THE REACTIVE-
095300*    RATIO TEST IN PARAGRAPH 200; "OTHER" (SLOT 7) IS THE
095400*    CATCH-ALL FOR ANY CLOSURE CODE NOT ON THIS LIST.
095500     MOVE "EMERGENCY"   TO WS-WT-NAME(1).
095600     MOVE "CORRECTIVE"  TO WS-WT-NAME(2).
095700     MOVE "BREAKDOWN"   TO WS-WT-NAME(3).
095800     MOVE "URGENT"      TO WS-WT-NAME(4).
095900     MOVE "PREVENTIVE"  TO WS-WT-NAME(5).
096000     MOVE "PROJECT"     TO WS-WT-NAME(6).
096100     MOVE "OTHER"       TO WS-WT-NAME(7).
096200     PERFORM 152-ZERO-ONE-WORKTYPE THRU 152-EXIT
096300         VARYING WT-IDX FROM 1 BY 1 UNTIL WT-IDX > 7.
096400
096500*    SIX GENERIC CLOSURE PHRASES - A NOTE THAT IS ONLY ONE OF
096600*    THESE WORDS (AFTER UPPERCASING) COUNTS AS BOILERPLATE IN
096700*    THE DATA-GRAVEYARD SCAN, PARAGRAPH 240.
096800     MOVE "DONE"        TO WS-GENERIC-NOTE(1).
096900     MOVE "FIXED"       TO WS-GENERIC-NOTE(2).
097000     MOVE "COMPLETE"    TO WS-GENERIC-NOTE(3).
097100     MOVE "OK"          TO WS-GENERIC-NOTE(4).
097200     MOVE "N/A"         TO WS-GENERIC-NOTE(5).
097300     MOVE "CLOSED"      TO WS-GENERIC-NOTE(6).
097400
097500*    FIVE ISO 14224 CATEGORY NAMES, IN THE ORDER THE CLIENT'S
097600*    CHECKLIST PRESENTS THEM.  "DATA COMPLETENESS" (SLOT 5) ALSO
097700*    ABSORBS THE TWO DERIVED CLOSURE-QUALITY CHECKS FROM
097800*    PARAGRAPH 450.
097900     MOVE "HIERARCHY"           TO WS-ISO-CAT-NAME(1).
098000     MOVE "FAILURE MODES"       TO WS-ISO-CAT-NAME(2).
098100     MOVE "TAXONOMY"            TO WS-ISO-CAT-NAME(3).
098200     MOVE "DATA QUALITY"        TO WS-ISO-CAT-NAME(4).
098300     MOVE "DATA COMPLETENESS"   TO WS-ISO-CAT-NAME(5).
098400     PERFORM 154-ZERO-ONE-ISO-CAT THRU 154-EXIT
098500         VARYING IC-IDX FROM 1 BY 1 UNTIL IC-IDX > 5.
098600
098700     PERFORM 156-ZERO-ONE-SEL-FLAG THRU 156-EXIT
098800         VARYING SEL-IDX FROM 1 BY 1 UNTIL SEL-IDX > 200.
098900 150-EXIT.
099000     EXIT.
099100
099200*    ONE TABLE SLOT PER CALL - VARYING-PERFORMED FROM 150 ABOVE.
099300 152-ZERO-ONE-WORKTYPE.
099400     MOVE ZERO TO WS-WT-COUNT(WT-IDX).
099500 152-EXIT.
099600     EXIT.
099700
099800 154-ZERO-ONE-ISO-CAT.
099900     MOVE ZERO TO WS-ISO-CAT-TOTAL(IC-IDX).
100000     MOVE ZERO TO WS-ISO-CAT-PASS(IC-IDX).
100100     MOVE ZERO TO WS-ISO-CAT-FAIL(IC-IDX).
100200 154-EXIT.
100300     EXIT.
100400
100500*    ALL 200 BAD-ACTOR SLOTS START UNSELECTED - THE SELECTION
100600*    SORT IN PARAGRAPH 600 MARKS A SLOT "Y" ONCE IT LANDS IN THE
100700*    TOP 10.
100800 156-ZERO-ONE-SEL-FLAG.
100900     MOVE "N" TO WS-SEL-FLAG(SEL-IDX).
101000 156-EXIT.
101100     EXIT.
101200
101300*------------------------------------------------------------*
101400*    UNIT 2 - CMMS METRIC CALCULATORS (WORK-ORDER PASS)
101500*------------------------------------------------------------*
101600*----------------------------------------------------------------*
101700*  200-PROCESS-WORKORDERS                                        *
101800*  ONE PASS OVER THE WORKORDERS FILE.  "REACTIVE" WORK IS ANY    *
101900*  OF EMERGENCY/CORRECTIVE/BREAKDOWN/URGENT - THE SAME FOUR      *
102000*  TYPES THAT FEED THE BAD-ACTOR TALLY BELOW MINUS URGENT, WHICH *
102100*  COUNTS TOWARD THE REACTIVE RATIO BUT IS NOT CONSIDERED SEVERE *
102200*  ENOUGH ON ITS OWN TO NAME AN ASSET A BAD ACTOR.               *
102300*----------------------------------------------------------------*
102400 200-PROCESS-WORKORDERS.
102500     MOVE "200-PROCESS-WORKORDERS" TO PARA-NAME.
102600     ADD 1 TO WS-WO-TOTAL-CNT, WS-WORKORDERS-READ.
102700
102800*    UPPERCASED SO THE REACTIVE-TYPE TEST AND THE WORK-TYPE
102900*    LOOKUP ARE NOT FOOLED BY MIXED-CASE CLOSURE CODES FROM THE
103000*    CMMS EXTRACT.
103100     MOVE WO-TYPE TO WS-WO-TYPE-UC.
103200     INSPECT WS-WO-TYPE-UC CONVERTING
103300         "abcdefghijklmnopqrstuvwxyz" TO
103400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
103500
103600     IF WS-WO-TYPE-UC = "EMERGENCY" OR "CORRECTIVE"
103700                        OR "BREAKDOWN" OR "URGENT"
103800         ADD 1 TO WS-WO-REACTIVE-CNT.
103900
104000     PERFORM 220-TALLY-WORKTYPE THRU 220-EXIT.
104100     PERFORM 240-CHECK-GRAVEYARD THRU 240-EXIT.
104200
104300*    URGENT DELIBERATELY EXCLUDED HERE - BAD-ACTOR RANKING IS
104400*    RESERVED FOR THE THREE MOST SEVERE CLOSURE TYPES.
104500     IF WS-WO-TYPE-UC = "CORRECTIVE" OR "EMERGENCY"
104600                        OR "BREAKDOWN"
104700         PERFORM 260-TALLY-BAD-ACTOR THRU 260-EXIT.
104800
104900     PERFORM 900-READ-WORKORDER THRU 900-EXIT.
105000 200-EXIT.
105100     EXIT.
105200
105300*    LINEAR LOOKUP OF WO-TYPE AGAINST THE 7-ENTRY WORK-TYPE
105400*    TABLE LOADED IN PARAGRAPH 150.  UNRECOGNIZED TYPES FALL
105500*    THROUGH TO SLOT 7 ("OTHER").
105600 220-TALLY-WORKTYPE.
105700     MOVE "220-TALLY-WORKTYPE" TO PARA-NAME.
105800     SET WS-LOOKUP-NOT-FOUND TO TRUE.
105900     PERFORM 225-SCAN-ONE-WORKTYPE THRU 225-EXIT
106000         VARYING WT-IDX FROM 1 BY 1
106100             UNTIL WT-IDX > 7 OR WS-LOOKUP-FOUND.
106200     IF WS-LOOKUP-NOT-FOUND
106300         SET WT-IDX TO 7.
106400     ADD 1 TO WS-WT-COUNT(WT-IDX).
106500 220-EXIT.
106600     EXIT.
106700
106800*    ONE TABLE-ENTRY COMPARE PER CALL - VARYING-PERFORMED FROM
106900*    PARAGRAPH 220 ABOVE.
107000 225-SCAN-ONE-WORKTYPE.
107100     IF WS-WT-NAME(WT-IDX) = WS-WO-TYPE-UC
107200         SET WS-LOOKUP-FOUND TO TRUE.
107300 225-EXIT.
107400     EXIT.
107500
107600*    DATA-GRAVEYARD - GENERIC CLOSURE TEXT OR A NOTE TRIMMED
107700*    SHORTER THAN 10 CHARACTERS.  ALSO FEEDS THE ISO
107800*    CLOSURE-QUALITY CHECKS IN PARAGRAPH 450.
107900 240-CHECK-GRAVEYARD.
108000     MOVE "240-CHECK-GRAVEYARD" TO PARA-NAME.
108100     MOVE WO-CLOSURE-NOTES TO WS-NOTE-UC.
108200     INSPECT WS-NOTE-UC CONVERTING
108300         "abcdefghijklmnopqrstuvwxyz" TO
108400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
108500
108600*    AUDIT-334 FIX - START THE BACKWARD SCAN AT BYTE 40, NOT 41.
108700     MOVE 40 TO WS-TRIM-IDX.
108800     MOVE ZERO TO WS-NOTE-TRIM-LEN.
108900     PERFORM 245-BACK-SCAN-ONE THRU 245-EXIT
109000         UNTIL WS-TRIM-IDX = ZERO OR WS-NOTE-TRIM-LEN NOT = ZERO.
109100     ADD WS-NOTE-TRIM-LEN TO WS-NOTE-LEN-SUM.
109200
109300*    A BLANK NOTE IS GENERIC BY DEFINITION - NO NEED TO RUN IT
109400*    THROUGH THE PHRASE TABLE.
109500     SET WS-NOTE-NOT-GENERIC TO TRUE.
109600     IF WS-NOTE-UC = SPACES
109700         SET WS-NOTE-IS-GENERIC TO TRUE
109800     ELSE
109900         SET WS-LOOKUP-NOT-FOUND TO TRUE
110000         PERFORM 247-SCAN-ONE-GENERIC-NOTE THRU 247-EXIT
110100             VARYING GN-IDX FROM 1 BY 1
110200                 UNTIL GN-IDX > 6 OR WS-LOOKUP-FOUND
110300         IF WS-LOOKUP-FOUND
110400             SET WS-NOTE-IS-GENERIC TO TRUE
110500         END-IF.
110600
110700*    A NOTE COUNTS AS "POOR" IF IT IS GENERIC BOILERPLATE OR
110800*    SIMPLY TOO SHORT TO BE USEFUL, EVEN IF THE WORDING ITSELF
110900*    ISN'T ON THE GENERIC-PHRASE LIST.
111000     IF WS-NOTE-IS-GENERIC OR WS-NOTE-TRIM-LEN < 10
111100         ADD 1 TO WS-WO-POOR-CNT
111200     ELSE
111300         ADD 1 TO WS-WO-NONGENERIC-CNT.
111400 240-EXIT.
111500     EXIT.
111600
111700*    ONE BYTE PER CALL, WALKING BACKWARD FROM THE END OF THE
111800*    FIELD UNTIL A NON-SPACE BYTE IS FOUND OR THE START OF THE
111900*    FIELD IS REACHED - GIVES THE TRIMMED LENGTH WITHOUT A
112000*    REVERSE-SUBSCRIPTED INSPECT (THIS COMPILER HAS NO TALLYING
112100*    OPTION THAT WORKS RIGHT-TO-LEFT).
112200 245-BACK-SCAN-ONE.
112300     IF WS-NOTE-UC(WS-TRIM-IDX:1) NOT = SPACE
112400         MOVE WS-TRIM-IDX TO WS-NOTE-TRIM-LEN
112500     ELSE
112600         SUBTRACT 1 FROM WS-TRIM-IDX.
112700 245-EXIT.
112800     EXIT.
112900
113000*    ONE GENERIC-PHRASE COMPARE PER CALL - VARYING-PERFORMED FROM
113100*    PARAGRAPH 240 ABOVE.
113200 247-SCAN-ONE-GENERIC-NOTE.
113300     IF WS-GENERIC-NOTE(GN-IDX) = WS-NOTE-UC
113400         SET WS-LOOKUP-FOUND TO TRUE.
113500 247-EXIT.
113600     EXIT.
113700
113800*    AUDIT-178 FIX - LOOK UP THE ASSET BEFORE INSERTING SO A
113900*    REPEAT APPEARANCE ADDS TO THE EXISTING ROW INSTEAD OF
114000*    OPENING A NEW ONE.
114100*----------------------------------------------------------------*
114200*  260-TALLY-BAD-ACTOR                                           *
114300*  FIND-OR-INSERT INTO THE 200-SLOT ASSET TALLY.  TABLE IS NOT   *
114400*  SORTED - A LINEAR SCAN IS CHEAP ENOUGH AT THIS VOLUME AND     *
114500*  KEEPS THE LOGIC IDENTICAL TO THE OTHER FIND-OR-INSERT SCANS   *
114600*  IN THIS PROGRAM (WORK-TYPE, GENERIC NOTE, ISO CATEGORY).      *
114700*----------------------------------------------------------------*
114800 260-TALLY-BAD-ACTOR.
114900     MOVE "260-TALLY-BAD-ACTOR" TO PARA-NAME.
115000     SET WS-ASSET-NOT-FOUND TO TRUE.
115100     MOVE ZERO TO WS-ASSET-FOUND-IDX.
115200     PERFORM 265-SCAN-ONE-ASSET THRU 265-EXIT
115300         VARYING AT-IDX FROM 1 BY 1
115400             UNTIL AT-IDX > WS-ASSET-TALLY-CNT
115500                OR WS-ASSET-FOUND.
115600
115700*    FOUND - ADD TO THE EXISTING ROW'S FAILURE COUNT.
115800     IF WS-ASSET-FOUND
115900         ADD 1 TO WS-AT-FAIL-CNT(WS-ASSET-FOUND-IDX)
116000     ELSE
116100*        NOT FOUND - OPEN A NEW ROW, IF THE TABLE HAS ROOM.  A
116200*        SITE WITH MORE THAN 200 DISTINCT BAD-ACTOR ASSETS SIMPLY
116300*        STOPS GAINING NEW ROWS; EXISTING ROWS STILL TALLY.
116400         IF WS-ASSET-TALLY-CNT < 200
116500             ADD 1 TO WS-ASSET-TALLY-CNT
116600             MOVE WO-ASSET-ID TO
116700                  WS-AT-ASSET-ID(WS-ASSET-TALLY-CNT)
116800             MOVE 1 TO WS-AT-FAIL-CNT(WS-ASSET-TALLY-CNT)
116900         END-IF.
117000 260-EXIT.
117100     EXIT.
117200
117300*    ONE TABLE-ROW COMPARE PER CALL - VARYING-PERFORMED FROM
117400*    PARAGRAPH 260 ABOVE.
117500 265-SCAN-ONE-ASSET.
117600     IF WS-AT-ASSET-ID(AT-IDX) = WO-ASSET-ID
117700         SET WS-ASSET-FOUND TO TRUE
117800         MOVE AT-IDX TO WS-ASSET-FOUND-IDX.
117900 265-EXIT.
118000     EXIT.
118100
118200*------------------------------------------------------------*
118300*    UNIT 2 - PM COMPLIANCE (PREVENTIVE-MAINTENANCE PASS)
118400*------------------------------------------------------------*
118500*----------------------------------------------------------------*
118600*  300-PROCESS-PMDATA                                            *
118700*  ONE PASS OVER THE PMDATA FILE.  EACH RECORD CARRIES BOTH A    *
118800*  DUE DATE AND A COMPLETION DATE; BOTH ARE CONVERTED TO JULIAN  *
118900*  DAY NUMBERS (PARAGRAPH 430) SO THE DAYS-LATE FIGURE IS A      *
119000*  SIMPLE SUBTRACTION REGARDLESS OF MONTH/YEAR BOUNDARIES.       *
119100*----------------------------------------------------------------*
119200 300-PROCESS-PMDATA.
119300     MOVE "300-PROCESS-PMDATA" TO PARA-NAME.
119400     ADD 1 TO WS-PM-TOTAL-CNT, WS-PMDATA-READ.
119500
119600*    CONVERT THE DUE DATE FIRST.
119700     MOVE PM-DUE-YYYY  TO WS-JDN-IN-YYYY.
119800     MOVE PM-DUE-MM    TO WS-JDN-IN-MM.
119900     MOVE PM-DUE-DD    TO WS-JDN-IN-DD.
120000     PERFORM 430-CALC-JULIAN-DAY THRU 430-EXIT.
120100     MOVE WS-JDN-RESULT TO WS-JDN-DUE.
120200
120300*    THEN THE COMPLETION DATE - SAME SUBROUTINE, REUSED WORK AREA.
120400     MOVE PM-COMP-YYYY TO WS-JDN-IN-YYYY.
120500     MOVE PM-COMP-MM   TO WS-JDN-IN-MM.
120600     MOVE PM-COMP-DD   TO WS-JDN-IN-DD.
120700     PERFORM 430-CALC-JULIAN-DAY THRU 430-EXIT.
120800     MOVE WS-JDN-RESULT TO WS-JDN-COMP.
120900
121000*    DAYS LATE IS SIMPLE SUBTRACTION ONCE BOTH DATES ARE JULIAN -
121100*    NEGATIVE MEANS COMPLETED BEFORE THE DUE DATE.
121200     COMPUTE WS-PM-DAYS-LATE = WS-JDN-COMP - WS-JDN-DUE.
121300
121400*    7-DAY GRACE WINDOW - SAME FIGURE THE CLIENT'S OWN CMMS USES
121500*    TO FLAG A PM AS "LATE" ON ITS OWN DASHBOARD, SO THIS
121600*    PROGRAM'S PM-COMPLIANCE FIGURE MATCHES WHAT THE CLIENT
121700*    ALREADY SEES INTERNALLY RATHER THAN INTRODUCING A SECOND,
121800*    DIFFERING DEFINITION OF "ON TIME."
121900     IF WS-PM-DAYS-LATE <= 7
122000         ADD 1 TO WS-PM-ONTIME-CNT
122100     ELSE
122200         ADD 1 TO WS-PM-LATE-CNT.
122300
122400*    AUDIT-347 - THE AVERAGE-LATENESS FIGURE (WS-PM-AVG-DAYS-LATE,
122500*    PARAGRAPH 500) IS A SEPARATE STATISTIC FROM THE 7-DAY
122600*    COMPLIANCE TEST ABOVE - IT COVERS EVERY PM COMPLETED AFTER
122700*    ITS DUE DATE AT ALL (DAYS LATE > 0), NOT JUST THE ONES PAST
122800*    THE GRACE WINDOW, SO A PM FINISHED 3 DAYS LATE STILL COUNTS
122900*    HERE EVEN THOUGH IT STILL PASSES THE 7-DAY ON-TIME TEST.
123000     IF WS-PM-DAYS-LATE > 0
123100         ADD WS-PM-DAYS-LATE TO WS-PM-LATE-DAY-SUM
123200         ADD 1 TO WS-PM-LATE-DAY-CNT.
123300
123400     PERFORM 910-READ-PMDATA THRU 910-EXIT.
123500 300-EXIT.
123600     EXIT.
123700
123800*    INTEGER JULIAN-DAY-NUMBER (FLIEGEL & VAN FLANDERN).  EACH
123900*    DIVISION IS ITS OWN COMPUTE SO THE COMPILER TRUNCATES AT
124000*    EVERY STEP, THE WAY THE ALGORITHM REQUIRES.
124100 430-CALC-JULIAN-DAY.
124200     MOVE "430-CALC-JULIAN-DAY" TO PARA-NAME.
124300*    STEP 1 - MONTH-ADJUSTMENT TERM, ZERO FOR MARCH-DECEMBER.
124400     COMPUTE WS-JDN-A = (14 - WS-JDN-IN-MM) / 12.
124500*    STEP 2 - SHIFTED YEAR SO THE "YEAR" RUNS MARCH TO FEBRUARY.
124600     COMPUTE WS-JDN-Y = WS-JDN-IN-YYYY + 4800 - WS-JDN-A.
124700*    STEP 3 - SHIFTED MONTH, 0-11 WITH MARCH AS MONTH ZERO.
124800     COMPUTE WS-JDN-M = WS-JDN-IN-MM + (12 * WS-JDN-A) - 3.
124900*    STEP 4 - DAYS CONTRIBUTED BY WHOLE MONTHS SINCE MARCH.
125000     COMPUTE WS-JDN-TERM1 = ((153 * WS-JDN-M) + 2) / 5.
125100*    STEP 5 - GREGORIAN LEAP-YEAR CORRECTION (/4, -/100, +/400).
125200     COMPUTE WS-JDN-TERM2 = (WS-JDN-Y / 4) - (WS-JDN-Y / 100)
125300                             + (WS-JDN-Y / 400).
125400*    STEP 6 - ASSEMBLE THE JULIAN DAY NUMBER.  32045 IS THE
125500*    ALGORITHM'S FIXED OFFSET, NOT A SHOP CONSTANT.
125600     COMPUTE WS-JDN-RESULT = WS-JDN-IN-DD + WS-JDN-TERM1
125700                             + (365 * WS-JDN-Y) + WS-JDN-TERM2
125800                             - 32045.
125900 430-EXIT.
126000     EXIT.
126100
126200*------------------------------------------------------------*
126300*    UNIT 3 - ISO 14224 VALIDATOR
126400*------------------------------------------------------------*
126500*    MAINTENANCE NOTE - THE CLIENT'S ISO 14224 PROGRAM HAS GROWN
126600*    CHECKLIST ITEMS OVER THE YEARS WITHOUT EVER RENAMING THE
126700*    FOUR ORIGINAL CATEGORY NAMES LOADED IN PARAGRAPH 150.  AS
126800*    LONG AS THAT STAYS TRUE, CATEGORY SLOT 5 ("DATA
126900*    COMPLETENESS") ONLY EVER PICKS UP THE TWO CLOSURE-QUALITY
127000*    CHECKS DERIVED IN PARAGRAPH 450.  IF THE CLIENT EVER RENAMES
127100*    OR ADDS A CATEGORY ON THEIR SIDE, PARAGRAPH 405'S FALL-
127200*    THROUGH WILL SILENTLY FOLD THE NEW CATEGORY INTO SLOT 5 TOO
127300*    - WATCH FOR THAT IF THE CATEGORY COUNTS EVER LOOK OFF.
127400*----------------------------------------------------------------*
127500*  400-PROCESS-ISOCHECKS                                         *
127600*  ONE PASS OVER THE ISOCHECKS FILE.  EACH CHECK IS FILED INTO   *
127700*  ONE OF FIVE CATEGORIES (PARAGRAPH 405) AND ADDS ITS IC-IMPACT *
127800*  VALUE TO THE RUN-WIDE IMPACT SUM REGARDLESS OF PASS OR FAIL - *
127900*  THE IMPACT FIGURE IS A WEIGHT, NOT A PASS/FAIL SCORE.         *
128000*----------------------------------------------------------------*
128100 400-PROCESS-ISOCHECKS.
128200     MOVE "400-PROCESS-ISOCHECKS" TO PARA-NAME.
128300     ADD 1 TO WS-ISO-TOTAL-CNT, WS-ISOCHECKS-READ.
128400     ADD IC-IMPACT TO WS-ISO-IMPACT-SUM.
128500
128600     MOVE ZERO TO WS-ISO-CAT-FOUND-IDX.
128700     PERFORM 405-SCAN-ONE-ISO-CAT THRU 405-EXIT
128800         VARYING IC-IDX FROM 1 BY 1 UNTIL IC-IDX > 5.
128900     IF WS-ISO-CAT-FOUND-IDX = ZERO
129000         MOVE 5 TO WS-ISO-CAT-FOUND-IDX.
129100     ADD 1 TO WS-ISO-CAT-TOTAL(WS-ISO-CAT-FOUND-IDX).
129200
129300*    RUN-WIDE PASS/FAIL COUNT AND THE PER-CATEGORY PASS/FAIL
129400*    COUNT ARE KEPT SEPARATELY - THE RUN-WIDE FIGURE DRIVES THE
129500*    ISO COMPLIANCE METRIC, THE PER-CATEGORY FIGURES DRIVE THE
129600*    CMMS-SECTION CATEGORY BREAKOUT LINES ONLY.
129700     IF IC-CHECK-PASSED
129800         ADD 1 TO WS-ISO-PASS-CNT
129900         ADD 1 TO WS-ISO-CAT-PASS(WS-ISO-CAT-FOUND-IDX)
130000     ELSE
130100         ADD 1 TO WS-ISO-FAIL-CNT
130200         ADD 1 TO WS-ISO-CAT-FAIL(WS-ISO-CAT-FOUND-IDX).
130300
130400     PERFORM 920-READ-ISOCHECK THRU 920-EXIT.
130500 400-EXIT.
130600     EXIT.
130700
130800*    ONE CATEGORY-NAME COMPARE PER CALL - VARYING-PERFORMED FROM
130900*    PARAGRAPH 400 ABOVE.  LEAVES WS-ISO-CAT-FOUND-IDX AT ZERO IF
131000*    IC-CATEGORY DOES NOT MATCH ANY OF THE FIRST FOUR NAMES, AND
131100*    PARAGRAPH 400 THEN DEFAULTS IT TO SLOT 5.
131200 405-SCAN-ONE-ISO-CAT.
131300     IF WS-ISO-CAT-NAME(IC-IDX) = IC-CATEGORY
131400         MOVE IC-IDX TO WS-ISO-CAT-FOUND-IDX.
131500 405-EXIT.
131600     EXIT.
131700
131800*    THE TWO CLOSURE-QUALITY CHECKS ARE NOT ON THE ISOCHECKS
131900*    FILE - THEY ARE DERIVED HERE FROM THE WORK-ORDER TOTALS
132000*    ACCUMULATED IN PARAGRAPH 240 AND FOLDED INTO THE DATA
132100*    QUALITY CATEGORY, PER THE AUDIT STANDARD.
132200 450-CLOSURE-QUALITY-CHECKS.
132300     MOVE "450-CLOSURE-QUALITY-CHECKS" TO PARA-NAME.
132400*    NO WORK ORDERS THIS RUN - THESE TWO CHECKS HAVE NOTHING TO
132500*    MEASURE, SO SKIP THEM RATHER THAN DIVIDE BY ZERO.
132600     IF WS-WO-TOTAL-CNT = ZERO
132700         GO TO 450-EXIT.
132800
132900*    CHECK 1 - AT LEAST 80% OF CLOSURE NOTES MUST BE SPECIFIC
133000*    (NOT GENERIC BOILERPLATE).  WORTH 1.5 IMPACT POINTS.
133100     ADD 1 TO WS-ISO-TOTAL-CNT.
133200     ADD 1 TO WS-ISO-CAT-TOTAL(4).
133300     IF (WS-WO-NONGENERIC-CNT * 100) / WS-WO-TOTAL-CNT >= 80
133400         ADD 1 TO WS-ISO-PASS-CNT
133500         ADD 1 TO WS-ISO-CAT-PASS(4)
133600         ADD 1.5 TO WS-ISO-IMPACT-SUM
133700     ELSE
133800         ADD 1 TO WS-ISO-FAIL-CNT
133900         ADD 1 TO WS-ISO-CAT-FAIL(4)
134000         SUBTRACT 1.5 FROM WS-ISO-IMPACT-SUM.
134100
134200*    CHECK 2 - AVERAGE TRIMMED CLOSURE-NOTE LENGTH MUST BE AT
134300*    LEAST 20 CHARACTERS.  WORTH 1.0 IMPACT POINTS.
134400     ADD 1 TO WS-ISO-TOTAL-CNT.
134500     ADD 1 TO WS-ISO-CAT-TOTAL(4).
134600     COMPUTE WS-NOTE-AVG-LEN ROUNDED =
134700             WS-NOTE-LEN-SUM / WS-WO-TOTAL-CNT.
134800     IF WS-NOTE-AVG-LEN >= 20
134900         ADD 1 TO WS-ISO-PASS-CNT
135000         ADD 1 TO WS-ISO-CAT-PASS(4)
135100         ADD 1.0 TO WS-ISO-IMPACT-SUM
135200     ELSE
135300         ADD 1 TO WS-ISO-FAIL-CNT
135400         ADD 1 TO WS-ISO-CAT-FAIL(4)
135500         SUBTRACT 1.0 FROM WS-ISO-IMPACT-SUM.
135600 450-EXIT.
135700     EXIT.
135800
135900*------------------------------------------------------------*
136000*    SCORE EACH METRIC THROUGH RMIBAND
136100*------------------------------------------------------------*
136200*----------------------------------------------------------------*
136300*  500-SCORE-METRICS                                             *
136400*  FOUR SEPARATE CALLS TO RMIBAND, ONE PER METRIC, EACH SETTING   *
136500*  RB-METRIC-SW SO RMIBAND KNOWS WHICH RATE-RANGE TABLE TO USE.  *
136600*  RMIBAND-LINK IS REUSED ACROSS ALL FOUR CALLS - EACH CALL      *
136700*  OVERWRITES THE PRIOR ONE'S VALUES, SO THE RESULT MUST BE      *
136800*  STASHED (WS-xxx-SCORE/SEVERITY) BEFORE THE NEXT CALL.         *
136900*----------------------------------------------------------------*
137000 500-SCORE-METRICS.
137100     MOVE "500-SCORE-METRICS" TO PARA-NAME.
137200
137300*    REACTIVE RATIO = REACTIVE WORK ORDERS / TOTAL WORK ORDERS.
137400     IF WS-WO-TOTAL-CNT = ZERO
137500         MOVE ZERO TO WS-REACTIVE-RATE
137600     ELSE
137700         COMPUTE WS-REACTIVE-RATE ROUNDED =
137800                 WS-WO-REACTIVE-CNT / WS-WO-TOTAL-CNT.
137900     COMPUTE WS-REACTIVE-PCT ROUNDED = WS-REACTIVE-RATE * 100.
138000*    PREVENTIVE COUNT IS DERIVED HERE, NOT ACCUMULATED DURING THE
138100*    WORK-ORDER PASS - GIVING LEAVES WS-WO-TOTAL-CNT UNCHANGED.
138200     SUBTRACT WS-WO-REACTIVE-CNT FROM WS-WO-TOTAL-CNT
138300             GIVING WS-WO-PREVENTIVE-CNT.
138400     MOVE "N" TO RB-ZERO-CHECKS-SW.
138500*    CALL 1 OF 4 TO RMIBAND.
138600     SET RB-REACTIVE-RATIO TO TRUE.
138700     MOVE WS-REACTIVE-RATE TO RB-RATE.
138800     CALL "RMIBAND" USING RMIBAND-LINK.
138900     MOVE RB-SCORE TO WS-REACTIVE-SCORE.
139000     MOVE RB-SEVERITY TO WS-REACTIVE-SEVERITY.
139100
139200*    PM COMPLIANCE = ON-TIME PM COMPLETIONS / TOTAL PM TASKS.
139300     IF WS-PM-TOTAL-CNT = ZERO
139400         MOVE ZERO TO WS-PM-RATE
139500     ELSE
139600         COMPUTE WS-PM-RATE ROUNDED =
139700                 WS-PM-ONTIME-CNT / WS-PM-TOTAL-CNT.
139800     COMPUTE WS-PM-PCT ROUNDED = WS-PM-RATE * 100.
139900*    AVERAGE LATENESS - DISPLAY-ONLY FIGURE, NOT PASSED TO RMIBAND.
140000*    AVERAGED OVER WS-PM-LATE-DAY-CNT (EVERY PM WITH ANY DAYS
140100*    LATE AT ALL), NOT WS-PM-LATE-CNT (ONLY THE ONES PAST THE
140200*    7-DAY GRACE WINDOW) - SEE THE AUDIT-347 NOTE AT PARAGRAPH 300.
140300     IF WS-PM-LATE-DAY-CNT = ZERO
140400         MOVE ZERO TO WS-PM-AVG-DAYS-LATE
140500     ELSE
140600         COMPUTE WS-PM-AVG-DAYS-LATE ROUNDED =
140700                 WS-PM-LATE-DAY-SUM / WS-PM-LATE-DAY-CNT.
140800*    CALL 2 OF 4 TO RMIBAND.
140900     SET RB-PM-COMPLIANCE TO TRUE.
141000     MOVE WS-PM-RATE TO RB-RATE.
141100     CALL "RMIBAND" USING RMIBAND-LINK.
141200     MOVE RB-SCORE TO WS-PM-SCORE.
141300     MOVE RB-SEVERITY TO WS-PM-SEVERITY.
141400
141500*    DATA-GRAVEYARD INDEX = POOR-QUALITY CLOSURES / (REACTIVE +
141600*    PREVENTIVE WORK ORDERS) - EXCLUDES ANY WORK TYPE NOT ALREADY
141700*    COUNTED AS REACTIVE OR PREVENTIVE (E.G. "PROJECT").
141800     IF WS-WO-TOTAL-CNT = ZERO AND WS-WO-PREVENTIVE-CNT = ZERO
141900         MOVE ZERO TO WS-GRAVEYARD-RATE
142000     ELSE
142100         COMPUTE WS-GRAVEYARD-RATE ROUNDED =
142200           WS-WO-POOR-CNT / (WS-WO-REACTIVE-CNT +
142300                             WS-WO-PREVENTIVE-CNT).
142400     COMPUTE WS-GRAVEYARD-PCT ROUNDED = WS-GRAVEYARD-RATE * 100.
142500     SET RB-DATA-GRAVEYARD TO TRUE.
142600     MOVE WS-GRAVEYARD-RATE TO RB-RATE.
142700     CALL "RMIBAND" USING RMIBAND-LINK.
142800     MOVE RB-SCORE TO WS-GRAVEYARD-SCORE.
142900     MOVE RB-SEVERITY TO WS-GRAVEYARD-SEVERITY.
143000
143100*    ISO COMPLIANCE = PASSED CHECKS / TOTAL CHECKS.  A SITE WITH
143200*    NO ISOCHECKS RECORDS AT ALL GETS A NEUTRAL SCORE VIA
143300*    RB-ZERO-CHECKS-SW RATHER THAN BEING PENALIZED FOR HAVING NO
143400*    CHECKLIST ON FILE.
143500     IF WS-ISO-TOTAL-CNT = ZERO
143600         MOVE ZERO TO WS-ISO-RATE
143700         MOVE "Y" TO RB-ZERO-CHECKS-SW
143800     ELSE
143900         COMPUTE WS-ISO-RATE ROUNDED =
144000                 WS-ISO-PASS-CNT / WS-ISO-TOTAL-CNT
144100         MOVE "N" TO RB-ZERO-CHECKS-SW.
144200     COMPUTE WS-ISO-PCT ROUNDED = WS-ISO-RATE * 100.
144300     SET RB-ISO-COMPLIANCE TO TRUE.
144400     MOVE WS-ISO-RATE TO RB-RATE.
144500     CALL "RMIBAND" USING RMIBAND-LINK.
144600     MOVE RB-SCORE TO WS-ISO-SCORE.
144700     MOVE RB-SEVERITY TO WS-ISO-SEVERITY.
144800 500-EXIT.
144900     EXIT.
145000
145100*------------------------------------------------------------*
145200*    BAD-ACTOR RANKING - SELECTION SORT, TOP 10, DESCENDING.
145300*    COUNTS ARE UNSIGNED COMP SO A "NO-MORE-CANDIDATES" PASS
145400*    IS MARKED WITH THE WS-SEL-FLAG TABLE, NOT A SENTINEL.
145500*------------------------------------------------------------*
145600*----------------------------------------------------------------*
145700*  600-RANK-BAD-ACTORS                                           *
145800*  SELECTION SORT OVER THE ASSET TALLY, TOP 10 ONLY, DESCENDING  *
145900*  BY FAILURE COUNT.  A FULL SORT OF UP TO 200 ENTRIES IS NOT    *
146000*  WORTH THE CODE WHEN ONLY THE TOP 10 EVER PRINT - TEN PASSES   *
146100*  OF "FIND THE HIGHEST REMAINING" IS SIMPLER AND JUST AS FAST   *
146200*  AT THIS VOLUME.                                               *
146300*----------------------------------------------------------------*
146400 600-RANK-BAD-ACTORS.
146500     MOVE "600-RANK-BAD-ACTORS" TO PARA-NAME.
146600     PERFORM 605-ZERO-ONE-TOP10-SLOT THRU 605-EXIT
146700         VARYING TP-IDX FROM 1 BY 1 UNTIL TP-IDX > 10.
146800
146900     PERFORM 615-FILL-ONE-TOP10-SLOT THRU 615-EXIT
147000         VARYING TP-IDX FROM 1 BY 1 UNTIL TP-IDX > 10.
147100 600-EXIT.
147200     EXIT.
147300
147400*    PASS 1 OF 2 - BLANK OUT ALL 10 SLOTS BEFORE SELECTING INTO
147500*    THEM.  VARYING-PERFORMED FROM PARAGRAPH 600 ABOVE.
147600 605-ZERO-ONE-TOP10-SLOT.
147700     MOVE SPACES TO WS-TOP-ASSET(TP-IDX).
147800     MOVE ZERO TO WS-TOP-COUNT(TP-IDX).
147900 605-EXIT.
148000     EXIT.
148100
148200*    PASS 2 OF 2 - ONE SELECTION-SORT PICK PER CALL, VARYING-
148300*    PERFORMED FROM PARAGRAPH 600.  A BLANK WS-TOP10-BEST-IDX
148400*    (ZERO) MEANS FEWER THAN 10 DISTINCT ASSETS HAD REACTIVE WORK
148500*    ORDERS THIS RUN - THE SLOT STAYS BLANK, WHICH PARAGRAPH 765
148600*    SKIPS ON PRINT.
148700 615-FILL-ONE-TOP10-SLOT.
148800     PERFORM 620-FIND-NEXT-HIGHEST THRU 620-EXIT.
148900     IF WS-TOP10-BEST-IDX NOT = ZERO
149000         MOVE WS-AT-ASSET-ID(WS-TOP10-BEST-IDX)
149100             TO WS-TOP-ASSET(TP-IDX)
149200         MOVE WS-TOP10-BEST-CNT TO WS-TOP-COUNT(TP-IDX)
149300         MOVE "Y" TO WS-SEL-FLAG(WS-TOP10-BEST-IDX).
149400 615-EXIT.
149500     EXIT.
149600
149700*    ONE FULL SCAN OF THE ASSET TALLY TABLE PER CALL - TEN CALLS
149800*    FROM PARAGRAPH 615 MEANS TEN FULL SCANS TOTAL.  WS-SEL-FLAG
149900*    KEEPS AN ASSET ALREADY PLACED IN A HIGHER SLOT OUT OF THE
150000*    RUNNING FOR A LOWER ONE.
150100 620-FIND-NEXT-HIGHEST.
150200     MOVE ZERO TO WS-TOP10-BEST-IDX, WS-TOP10-BEST-CNT.
150300     PERFORM 625-SCAN-ONE-FOR-HIGHEST THRU 625-EXIT
150400         VARYING AT-IDX FROM 1 BY 1
150500             UNTIL AT-IDX > WS-ASSET-TALLY-CNT.
150600 620-EXIT.
150700     EXIT.
150800
150900*    SKIPS ANY SLOT ALREADY SELECTED INTO AN EARLIER TOP10 RANK
151000*    (WS-SEL-FLAG = "Y") SO THE SAME ASSET NEVER APPEARS TWICE.
151100 625-SCAN-ONE-FOR-HIGHEST.
151200     IF WS-SEL-FLAG(AT-IDX) NOT = "Y"
151300        AND WS-AT-FAIL-CNT(AT-IDX) > WS-TOP10-BEST-CNT
151400         MOVE AT-IDX TO WS-TOP10-BEST-IDX
151500         MOVE WS-AT-FAIL-CNT(AT-IDX) TO WS-TOP10-BEST-CNT.
151600 625-EXIT.
151700     EXIT.
151800
151900*------------------------------------------------------------*
152000*    UNIT 5 - REPORT GENERATOR
152100*------------------------------------------------------------*
152200*----------------------------------------------------------------*
152300*  700-WRITE-REPORT                                              *
152400*  TOP-LEVEL DRIVER FOR THE SEVEN PRINTED SECTIONS, IN THE ORDER *
152500*  THE CLIENT SEES THEM: TITLE, EXECUTIVE SUMMARY, PILLAR TABLE, *
152600*  FINDINGS, CMMS METRICS (INCLUDING BAD ACTORS), ISO 14224,     *
152700*  AND THE IMPROVEMENT ROADMAP.  SECTIONS 710-740 COVER THE      *
152800*  ASSESSMENT-SURVEY HALF OF THE REPORT; 750-780 COVER THE CMMS  *
152900*  HALF.  EACH SECTION PARAGRAPH CHECKS ITS OWN PAGINATION.      *
153000*----------------------------------------------------------------*
153100 700-WRITE-REPORT.
153200     MOVE "700-WRITE-REPORT" TO PARA-NAME.
153300*    SECTION 1 OF 7 - FORCES THE FIRST PAGE BREAK.
153400     PERFORM 710-WRITE-TITLE-BLOCK THRU 710-EXIT.
153500*    SECTION 2 OF 7 - ONE LINE, SLOT 4 (OVERALL) ONLY.
153600     PERFORM 720-WRITE-EXEC-SUMMARY THRU 720-EXIT.
153700*    SECTION 3 OF 7 - THREE ROWS, SLOTS 1-3.
153800     PERFORM 730-WRITE-PILLAR-TABLE THRU 730-EXIT.
153900*    SECTION 4 OF 7 - NARRATIVE FINDINGS PLUS EVIDENCE-GAP LINE.
154000     PERFORM 740-WRITE-FINDINGS THRU 740-EXIT.
154100*    SECTION 5 OF 7 - CMMS METRICS AND THE BAD-ACTOR TOP 10.
154200     PERFORM 750-WRITE-CMMS-SECTION THRU 750-EXIT.
154300*    SECTION 6 OF 7 - ISO 14224 CATEGORY BREAKDOWN.
154400     PERFORM 770-WRITE-ISO-SECTION THRU 770-EXIT.
154500*    SECTION 7 OF 7 - THE LAST THING PRINTED ON THE REPORT.
154600     PERFORM 780-WRITE-ROADMAP THRU 780-EXIT.
154700 700-EXIT.
154800     EXIT.
154900
155000*    ALWAYS STARTS THE FIRST PAGE OF THE REPORT - THE ONLY
155100*    SECTION THAT FORCES A PAGE BREAK UNCONDITIONALLY RATHER
155200*    THAN LETTING PARAGRAPH 790 DECIDE.
155300 710-WRITE-TITLE-BLOCK.
155400     MOVE "710-WRITE-TITLE-BLOCK" TO PARA-NAME.
155500     PERFORM 795-PAGE-BREAK THRU 795-EXIT.
155600     MOVE WS-CLIENT-NAME TO WS-T2-CLIENT-O.
155700     MOVE WS-SITE-NAME TO WS-T2-SITE-O.
155800     MOVE WS-ASSESS-DATE-DISP TO WS-T3-DATE-O.
155900     WRITE RPT-REC FROM WS-TITLE-LINE-1 AFTER ADVANCING 1.
156000     WRITE RPT-REC FROM WS-TITLE-LINE-2 AFTER ADVANCING 1.
156100     WRITE RPT-REC FROM WS-TITLE-LINE-3 AFTER ADVANCING 1.
156200     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
156300     ADD 4 TO WS-LINES.
156400 710-EXIT.
156500     EXIT.
156600
156700*    PULLS FROM SLOT 4 (OVERALL) OF THE PILLAR TABLE - THE ONE
156800*    ENTRY THIS PARAGRAPH USES THAT PARAGRAPH 735 NEVER TOUCHES.
156900 720-WRITE-EXEC-SUMMARY.
157000     MOVE "720-WRITE-EXEC-SUMMARY" TO PARA-NAME.
157100     MOVE WS-PR-FINAL(4) TO WS-ES-SCORE-O.
157200     MOVE WS-PR-MATURITY(4) TO WS-ES-MATURITY-O.
157300     WRITE RPT-REC FROM WS-EXEC-SUMMARY-LINE AFTER ADVANCING 1.
157400     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
157500     ADD 2 TO WS-LINES.
157600 720-EXIT.
157700     EXIT.
157800
157900*    THREE ROWS ONLY - PEOPLE, PROCESS, TECHNOLOGY.  OVERALL WAS
158000*    ALREADY PRINTED ON THE EXEC SUMMARY LINE ABOVE AND DOES NOT
158100*    REPEAT HERE.
158200 730-WRITE-PILLAR-TABLE.
158300     MOVE "730-WRITE-PILLAR-TABLE" TO PARA-NAME.
158400     WRITE RPT-REC FROM WS-PILLAR-COLM-HDR AFTER ADVANCING 1.
158500     ADD 1 TO WS-LINES.
158600     PERFORM 735-WRITE-PILLAR-DETAIL THRU 735-EXIT
158700         VARYING PR-IDX FROM 1 BY 1 UNTIL PR-IDX > 3.
158800     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
158900     ADD 1 TO WS-LINES.
159000 730-EXIT.
159100     EXIT.
159200
159300*    ALSO ROLLS THE PER-PILLAR RESPONSE/OBSERVATION COUNTS INTO
159400*    THE RUN-WIDE TOTALS PRINTED ON THE CONTROL-TOTALS FOOTER -
159500*    THIS PROGRAM NEVER READS THE RESPONSE OR OBSERVATION FILES
159600*    DIRECTLY, SO THIS IS THE ONLY PLACE THOSE COUNTS SURFACE.
159700 735-WRITE-PILLAR-DETAIL.
159800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
159900     MOVE WS-PR-PILLAR(PR-IDX) TO WS-PD-PILLAR-O.
160000     MOVE WS-PR-FINAL(PR-IDX) TO WS-PD-SCORE-O.
160100     MOVE WS-PR-MATURITY(PR-IDX) TO WS-PD-MATURITY-O.
160200     MOVE WS-PR-CONFIDENCE(PR-IDX) TO WS-PD-CONFIDENCE-O.
160300     MOVE WS-PR-EVID-COV(PR-IDX) TO WS-PD-EVIDCOV-O.
160400     MOVE WS-PR-RESP-CNT(PR-IDX) TO WS-PD-RESP-O.
160500     MOVE WS-PR-OBS-CNT(PR-IDX) TO WS-PD-OBS-O.
160600     WRITE RPT-REC FROM WS-PILLAR-DETAIL-LINE AFTER ADVANCING 1.
160700     ADD 1 TO WS-LINES.
160800     ADD WS-PR-RESP-CNT(PR-IDX) TO WS-TOTAL-RESP-READ.
160900     ADD WS-PR-OBS-CNT(PR-IDX) TO WS-TOTAL-OBS-READ.
161000 735-EXIT.
161100     EXIT.
161200
161300*    ONE NARRATIVE FINDING PER PILLAR (730'S TABLE IS NUMBERS
161400*    ONLY), THEN THE EVIDENCE-GAP LINE IF THE OVERALL RECORD
161500*    SHOWS ANY EVIDENCE VIOLATIONS.
161600 740-WRITE-FINDINGS.
161700     MOVE "740-WRITE-FINDINGS" TO PARA-NAME.
161800     PERFORM 745-WRITE-ONE-FINDING THRU 745-EXIT
161900         VARYING PR-IDX FROM 1 BY 1 UNTIL PR-IDX > 3.
162000
162100*    EVIDENCE-VIOLATION COUNT IS A RUN-WIDE FIGURE CARRIED ONLY
162200*    ON THE OVERALL (SLOT 4) RECORD - SEE RMISCORE PARAGRAPH 520.
162300     MOVE WS-PR-EVID-VIOL(4) TO WS-TOTAL-EVID-VIOL.
162400     IF WS-TOTAL-EVID-VIOL > ZERO
162500         MOVE WS-TOTAL-EVID-VIOL TO WS-EG-COUNT-O
162600         WRITE RPT-REC FROM WS-EVIDGAP-LINE AFTER ADVANCING 1
162700         ADD 1 TO WS-LINES.
162800     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
162900     ADD 1 TO WS-LINES.
163000 740-EXIT.
163100     EXIT.
163200
163300*    FOUR NARRATIVE BANDS KEYED OFF THE SAME SCORE BREAKPOINTS
163400*    RMISCORE USES FOR ITS OWN MATURITY-LEVEL TEXT (2.00/3.00/
163500*    4.00 IN RMISCORE PARAGRAPH 600) BUT WORDED AS FINDINGS, NOT
163600*    MATURITY LEVELS - THE TWO WORDINGS ARE KEPT SEPARATE ON
163700*    PURPOSE SO A READER SEES "LEVEL 3" IN ONE PLACE AND "SOLID
163800*    FOUNDATION" IN ANOTHER, NOT THE SAME PHRASE TWICE.
163900 745-WRITE-ONE-FINDING.
164000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
164100     MOVE WS-PR-PILLAR(PR-IDX) TO WS-FIND-PILLAR-O.
164200*    FOUR BANDS, BREAKPOINTS AT 2.50/3.50/4.50 - NOTE THESE ARE
164300*    NOT THE SAME BREAKPOINTS AS THE MATURITY-LEVEL TEXT IN
164400*    PARAGRAPH 855 (2.00/3.00/4.00/4.50) - FINDINGS READ SOFTER
164500*    BECAUSE THEY ARE CLIENT-FACING PROSE, NOT A FORMAL LEVEL.
164600     EVALUATE TRUE
164700         WHEN WS-PR-FINAL(PR-IDX) < 2.50
164800             MOVE "CRITICAL - SIGNIFICANT GAPS IDENTIFIED"
164900                 TO WS-FIND-TEXT-O
165000         WHEN WS-PR-FINAL(PR-IDX) < 3.50
165100             MOVE "IMPROVEMENT OPPORTUNITIES EXIST"
165200                 TO WS-FIND-TEXT-O
165300         WHEN WS-PR-FINAL(PR-IDX) < 4.50
165400             MOVE "SOLID FOUNDATION IN PLACE"
165500                 TO WS-FIND-TEXT-O
165600         WHEN OTHER
165700             MOVE "EXCELLENT - WORLD-CLASS PRACTICES OBSERVED"
165800                 TO WS-FIND-TEXT-O
165900     END-EVALUATE.
166000     WRITE RPT-REC FROM WS-FINDING-LINE AFTER ADVANCING 1.
166100     ADD 1 TO WS-LINES.
166200 745-EXIT.
166300     EXIT.
166400
166500*----------------------------------------------------------------*
166600*  750-WRITE-CMMS-SECTION                                        *
166700*  THREE SCORED METRIC LINES (REACTIVE RATIO, PM COMPLIANCE,     *
166800*  DATA-GRAVEYARD), THE WORK-TYPE DISTRIBUTION BREAKDOWN (755),  *
166900*  AND THE TOP-10 BAD-ACTOR LIST.  ISO 14224 IS A SEPARATE       *
167000*  SECTION (770) BECAUSE IT CARRIES A DIFFERENT LINE LAYOUT      *
167100*  (CHECK COUNTS, NOT A RATE).                                   *
167200*                                                                 *
167300*  NOTE THE THREE MOVES INTO WS-MT-NAME-O/PCT-O/SCORE-O/          *
167400*  SEVERITY-O BELOW ALL TARGET THE SAME WS-METRIC-LINE GROUP -    *
167500*  EACH IS WRITTEN AND THE NEXT METRIC'S MOVES OVERWRITE IT       *
167600*  BEFORE THE NEXT WRITE.  THIS IS THE SAME BUILD-WRITE-REBUILD   *
167700*  PATTERN USED BY EVERY MULTI-ROW SECTION IN THIS REPORT.        *
167800*----------------------------------------------------------------*
167900 750-WRITE-CMMS-SECTION.
168000     MOVE "750-WRITE-CMMS-SECTION" TO PARA-NAME.
168100*    METRIC 1 OF 3 - SCORED BACK IN PARAGRAPH 500, FIRST CALL.
168200     MOVE "REACTIVE RATIO" TO WS-MT-NAME-O.
168300     MOVE WS-REACTIVE-PCT TO WS-MT-PCT-O.
168400     MOVE WS-REACTIVE-SCORE TO WS-MT-SCORE-O.
168500     MOVE WS-REACTIVE-SEVERITY TO WS-MT-SEVERITY-O.
168600     WRITE RPT-REC FROM WS-METRIC-LINE AFTER ADVANCING 1.
168700
168800*    METRIC 2 OF 3 - SCORED BACK IN PARAGRAPH 500, SECOND CALL.
168900     MOVE "PM COMPLIANCE" TO WS-MT-NAME-O.
169000     MOVE WS-PM-PCT TO WS-MT-PCT-O.
169100     MOVE WS-PM-SCORE TO WS-MT-SCORE-O.
169200     MOVE WS-PM-SEVERITY TO WS-MT-SEVERITY-O.
169300     WRITE RPT-REC FROM WS-METRIC-LINE AFTER ADVANCING 1.
169400
169500*    METRIC 3 OF 3 - SCORED BACK IN PARAGRAPH 500, THIRD CALL.
169600     MOVE "DATA-GRAVEYARD INDEX" TO WS-MT-NAME-O.
169700     MOVE WS-GRAVEYARD-PCT TO WS-MT-PCT-O.
169800     MOVE WS-GRAVEYARD-SCORE TO WS-MT-SCORE-O.
169900     MOVE WS-GRAVEYARD-SEVERITY TO WS-MT-SEVERITY-O.
170000     WRITE RPT-REC FROM WS-METRIC-LINE AFTER ADVANCING 1.
170100*    WS-LINES IS BUMPED 3 AT ONCE HERE, NOT AFTER EACH OF THE
170200*    THREE METRIC WRITES ABOVE - PARAGRAPH 790 ONLY NEEDS TO KNOW
170300*    THE RUNNING TOTAL BEFORE THE NEXT PAGE-BREAK CHECK, NOT
170400*    AFTER EVERY INDIVIDUAL LINE.
170500     ADD 3 TO WS-LINES.
170600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
170700     ADD 1 TO WS-LINES.
170800
170900     PERFORM 755-WRITE-WORKTYPE-DIST THRU 755-EXIT.
171000
171100     WRITE RPT-REC FROM WS-BAD-ACTOR-HDR AFTER ADVANCING 1.
171200     ADD 1 TO WS-LINES.
171300     PERFORM 765-WRITE-ONE-BAD-ACTOR THRU 765-EXIT
171400         VARYING TP-IDX FROM 1 BY 1 UNTIL TP-IDX > 10.
171500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
171600     ADD 1 TO WS-LINES.
171700 750-EXIT.
171800     EXIT.
171900
172000*----------------------------------------------------------------*
172100*  755-WRITE-WORKTYPE-DIST                                       *
172200*  FOURTH OF THE FIVE CMMS METRICS - SEE THE AUDIT-347 ENTRY IN   *
172300*  THE CHANGE LOG ABOVE.  UNLIKE THE THREE METRICS WRITTEN BY     *
172400*  750 DIRECTLY, WORK-TYPE DISTRIBUTION CARRIES NO RMIBAND SCORE  *
172500*  OR SEVERITY TEXT OF ITS OWN - IT IS A STRAIGHT COUNT-AND-      *
172600*  PERCENTAGE BREAKDOWN, ALL 7 SLOTS PRINTED EVERY RUN.           *
172700*----------------------------------------------------------------*
172800 755-WRITE-WORKTYPE-DIST.
172900     MOVE "755-WRITE-WORKTYPE-DIST" TO PARA-NAME.
173000     WRITE RPT-REC FROM WS-WORKTYPE-HDR-LINE AFTER ADVANCING 1.
173100     ADD 1 TO WS-LINES.
173200     PERFORM 756-WRITE-ONE-WORKTYPE THRU 756-EXIT
173300         VARYING WT-IDX FROM 1 BY 1 UNTIL WT-IDX > 7.
173400     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
173500     ADD 1 TO WS-LINES.
173600 755-EXIT.
173700     EXIT.
173800
173900*    ONE SLOT PER CALL - VARYING-PERFORMED FROM PARAGRAPH 755
174000*    ABOVE.  SAME ZERO-TOTAL GUARD AS THE OTHER THREE METRICS IN
174100*    PARAGRAPH 500 - AN EMPTY WORKORDERS FILE LEAVES EVERY SLOT
174200*    AT ZERO PERCENT RATHER THAN DIVIDING BY ZERO.
174300 756-WRITE-ONE-WORKTYPE.
174400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
174500     MOVE WS-WT-NAME(WT-IDX) TO WS-WT-NAME-O.
174600     MOVE WS-WT-COUNT(WT-IDX) TO WS-WT-COUNT-O.
174700     IF WS-WO-TOTAL-CNT = ZERO
174800         MOVE ZERO TO WS-WT-PCT
174900     ELSE
175000         COMPUTE WS-WT-PCT ROUNDED =
175100             WS-WT-COUNT(WT-IDX) / WS-WO-TOTAL-CNT * 100.
175200     MOVE WS-WT-PCT TO WS-WT-PCT-O.
175300     WRITE RPT-REC FROM WS-WORKTYPE-LINE AFTER ADVANCING 1.
175400     ADD 1 TO WS-LINES.
175500 756-EXIT.
175600     EXIT.
175700
175800*    A BLANK SLOT MEANS THE SITE HAD FEWER THAN 10 DISTINCT BAD
175900*    ACTORS THIS RUN - SKIP REST OF THE LIST RATHER THAN PRINT
176000*    BLANK RANK LINES.
176100 765-WRITE-ONE-BAD-ACTOR.
176200     IF WS-TOP-ASSET(TP-IDX) = SPACES
176300         GO TO 765-EXIT.
176400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
176500     MOVE TP-IDX TO WS-BA-RANK-O.
176600     MOVE WS-TOP-ASSET(TP-IDX) TO WS-BA-ASSET-O.
176700     MOVE WS-TOP-COUNT(TP-IDX) TO WS-BA-COUNT-O.
176800     WRITE RPT-REC FROM WS-BAD-ACTOR-LINE AFTER ADVANCING 1.
176900     ADD 1 TO WS-LINES.
177000 765-EXIT.
177100     EXIT.
177200
177300*    RUN-WIDE TOTALS FIRST, THEN ONE LINE PER CATEGORY - THE
177400*    SAME TWO-LEVEL LAYOUT (TOTALS, THEN BREAKDOWN) AS THE CMMS
177500*    SECTION'S METRIC LINES FOLLOWED BY BAD ACTORS.
177600 770-WRITE-ISO-SECTION.
177700     MOVE "770-WRITE-ISO-SECTION" TO PARA-NAME.
177800     WRITE RPT-REC FROM WS-ISO-HDR-LINE AFTER ADVANCING 1.
177900     MOVE WS-ISO-TOTAL-CNT TO WS-IT-TOTAL-O.
178000     MOVE WS-ISO-PCT TO WS-IT-PCTRATE-O.
178100     MOVE WS-ISO-SCORE TO WS-IT-SCORE-O.
178200     WRITE RPT-REC FROM WS-ISO-TOTALS-LINE AFTER ADVANCING 1.
178300     ADD 2 TO WS-LINES.
178400     PERFORM 775-WRITE-ONE-CATEGORY THRU 775-EXIT
178500         VARYING IC-IDX FROM 1 BY 1 UNTIL IC-IDX > 5.
178600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
178700     ADD 1 TO WS-LINES.
178800 770-EXIT.
178900     EXIT.
179000
179100*    ALL FIVE CATEGORIES PRINT EVEN IF A CATEGORY HAD ZERO
179200*    CHECKS THIS RUN - THE CLIENT EXPECTS TO SEE THE FULL ISO
179300*    14224 CHECKLIST STRUCTURE EVERY TIME.
179400 775-WRITE-ONE-CATEGORY.
179500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
179600     MOVE WS-ISO-CAT-NAME(IC-IDX) TO WS-IC-NAME-O.
179700     MOVE WS-ISO-CAT-TOTAL(IC-IDX) TO WS-IC-TOTAL-O.
179800     MOVE WS-ISO-CAT-PASS(IC-IDX) TO WS-IC-PASS-O.
179900     MOVE WS-ISO-CAT-FAIL(IC-IDX) TO WS-IC-FAIL-O.
180000     WRITE RPT-REC FROM WS-ISO-CAT-LINE AFTER ADVANCING 1.
180100     ADD 1 TO WS-LINES.
180200 775-EXIT.
180300     EXIT.
180400
180500*----------------------------------------------------------------*
180600*  780-WRITE-ROADMAP                                             *
180700*  THREE-PHASE IMPROVEMENT ROADMAP.  THE 30-DAY PHASE IS TAILORED*
180800*  TO WHICHEVER OF PEOPLE/PROCESS/TECHNOLOGY SCORED LOWEST THIS  *
180900*  RUN (PARAGRAPH 785) - A SITE WEAK ON PEOPLE GETS TRAINING     *
181000*  ACTIONS, A SITE WEAK ON PROCESS GETS PLANNING ACTIONS, AND    *
181100*  TECHNOLOGY (OR A TIE) FALLS TO THE WHEN-OTHER CMMS-DATA-      *
181200*  QUALITY BRANCH.  THE 60- AND 90-DAY PHASES ARE FIXED SHOP     *
181300*  BOILERPLATE REGARDLESS OF SCORE - THEY ARE LONGER-HORIZON     *
181400*  PROGRAM-LEVEL RECOMMENDATIONS, NOT TIED TO ONE WEAK PILLAR.   *
181500*                                                                 *
181600*  MAINTENANCE NOTE - ALL TEXT IN THIS PARAGRAPH IS LITERAL,     *
181700*  HARD-CODED MOVES.  THERE IS NO ROADMAP-TEXT TABLE OR FILE -   *
181800*  IF THE CONSULTING TEAM REWORDS AN ACTION ITEM, THE CHANGE IS  *
181900*  MADE HERE, RECOMPILED, AND LOGGED ON THE CHANGE LOG ABOVE     *
182000*  LIKE ANY OTHER PROGRAM CHANGE.  THIS WAS A DELIBERATE CHOICE  *
182100*  WHEN THE SECTION WAS ORIGINALLY WRITTEN - THE WORDING CHANGES *
182200*  RARELY ENOUGH THAT A DATA-DRIVEN TABLE WOULD ADD COMPLEXITY   *
182300*  WITHOUT SAVING MAINTENANCE EFFORT.                            *
182400*----------------------------------------------------------------*
182500 780-WRITE-ROADMAP.
182600     MOVE "780-WRITE-ROADMAP" TO PARA-NAME.
182700     MOVE WS-PR-PILLAR(1) TO WS-WEAKEST-PILLAR.
182800     MOVE WS-PR-FINAL(1) TO WS-WEAKEST-SCORE.
182900     PERFORM 785-SCAN-ONE-FOR-WEAKEST THRU 785-EXIT
183000         VARYING PR-IDX FROM 2 BY 1 UNTIL PR-IDX > 3.
183100
183200     MOVE "30-DAY ACTIONS" TO WS-RM-PHASE-O.
183300     WRITE RPT-REC FROM WS-ROADMAP-HDR-LINE AFTER ADVANCING 1.
183400     ADD 1 TO WS-LINES.
183500
183600*    WEAKEST = PEOPLE - TECHNICIAN SKILLS AND RELIABILITY CULTURE.
183700     EVALUATE WS-WEAKEST-PILLAR
183800         WHEN "PEOPLE"
183900*            ITEM 1 OF 3 - ASSESS THE GAP BEFORE TRAINING FOR IT.
184000             MOVE
184100       "CONDUCT SKILL GAP ASSESSMENT FOR CRITICAL TECHNICIANS"
184200                 TO WS-RM-TEXT-O
184300             WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE
184400                 AFTER ADVANCING 1
184500*            ITEM 2 OF 3 - LOW-COST, ONGOING CULTURE ACTION.
184600             MOVE
184700       "ESTABLISH WEEKLY TOOLBOX TALKS ON RELIABILITY TOPICS"
184800                 TO WS-RM-TEXT-O
184900             WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE
185000                 AFTER ADVANCING 1
185100*            ITEM 3 OF 3 - KNOWLEDGE-TRANSFER ACTION.
185200             MOVE
185300 "CREATE MENTORSHIP PAIRINGS BETWEEN SENIOR AND JUNIOR TECHS"
185400                 TO WS-RM-TEXT-O
185500             WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE
185600                 AFTER ADVANCING 1
185700*        WEAKEST = PROCESS - WORK PLANNING AND SCHEDULING.
185800         WHEN "PROCESS"
185900*            ITEM 1 OF 3 - DIAGNOSTIC BEFORE THE FIX.
186000             MOVE
186100       "AUDIT 100 RECENT WORK ORDERS FOR PLANNING QUALITY"
186200                 TO WS-RM-TEXT-O
186300             WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE
186400                 AFTER ADVANCING 1
186500*            ITEM 2 OF 3 - STANDARDIZATION ACTION.
186600             MOVE
186700       "CREATE STANDARD JOB PLANS FOR TOP 20 PM TASKS"
186800                 TO WS-RM-TEXT-O
186900             WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE
187000                 AFTER ADVANCING 1
187100*            ITEM 3 OF 3 - CROSS-DEPARTMENT COORDINATION ACTION.
187200             MOVE
187300 "IMPLEMENT DAILY PRODUCTION-MAINTENANCE COORDINATION MEETINGS"
187400                 TO WS-RM-TEXT-O
187500             WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE
187600                 AFTER ADVANCING 1
187700*        WEAKEST = TECHNOLOGY, OR A TIE - CMMS DATA-QUALITY
187800*        ACTIONS COVER BOTH CASES ADEQUATELY.
187900         WHEN OTHER
188000*            ITEM 1 OF 3 - DIAGNOSTIC BEFORE THE FIX.
188100             MOVE
188200 "AUDIT CMMS DATA QUALITY (CLOSURE CODES, FAILURE MODES)"
188300                 TO WS-RM-TEXT-O
188400             WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE
188500                 AFTER ADVANCING 1
188600*            ITEM 2 OF 3 - VISIBILITY ACTION, TIES TO THE
188700*            REACTIVE-RATIO METRIC PRINTED EARLIER IN THE REPORT.
188800             MOVE
188900       "CREATE DASHBOARD FOR REACTIVE VS. PREVENTIVE WORK"
189000                 TO WS-RM-TEXT-O
189100             WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE
189200                 AFTER ADVANCING 1
189300             MOVE
189400       "ESTABLISH DATA QUALITY KPIS AND WEEKLY MONITORING"
189500                 TO WS-RM-TEXT-O
189600             WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE
189700                 AFTER ADVANCING 1
189800     END-EVALUATE.
189900*    ALL THREE WHEN-BRANCHES ABOVE WRITE EXACTLY 3 ITEM LINES -
190000*    THE LINE COUNT BELOW DOES NOT NEED TO VARY BY BRANCH.
190100     ADD 3 TO WS-LINES.
190200
190300*    60-DAY ACTIONS - FIXED TEXT, PROGRAM-LEVEL RECOMMENDATIONS
190400*    THAT APPLY REGARDLESS OF WHICH PILLAR IS WEAKEST.
190500     MOVE "60-DAY ACTIONS" TO WS-RM-PHASE-O.
190600     WRITE RPT-REC FROM WS-ROADMAP-HDR-LINE AFTER ADVANCING 1.
190700*    ITEM 1 OF 4 - WORKFORCE DEVELOPMENT.
190800     MOVE
190900    "DEVELOP FORMAL TRAINING CURRICULUM FOR MAINTENANCE ROLES"
191000         TO WS-RM-TEXT-O.
191100     WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE AFTER ADVANCING 1.
191200*    ITEM 2 OF 4 - PLANNING DISCIPLINE.
191300     MOVE
191400 "IMPLEMENT WORK ORDER PLANNING CHECKLIST AND APPROVAL PROCESS"
191500         TO WS-RM-TEXT-O.
191600     WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE AFTER ADVANCING 1.
191700*    ITEM 3 OF 4 - TIES BACK TO THE ISO 14224 SECTION ABOVE.
191800     MOVE
191900       "REDESIGN CMMS FAILURE CODE STRUCTURE PER ISO 14224"
192000         TO WS-RM-TEXT-O.
192100     WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE AFTER ADVANCING 1.
192200*    ITEM 4 OF 4 - FORWARD-LOOKING, NOT TIED TO THIS RUN'S DATA.
192300     MOVE
192400  "LAUNCH PILOT PREDICTIVE MAINTENANCE PROGRAM ON CRITICAL ASSETS"
192500         TO WS-RM-TEXT-O.
192600     WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE AFTER ADVANCING 1.
192700     ADD 5 TO WS-LINES.
192800
192900*    90-DAY ACTIONS - ALSO FIXED TEXT.  TOGETHER THE 60- AND
193000*    90-DAY PHASES READ AS A PROGRAM MATURITY CURVE RATHER THAN
193100*    A PUNCH LIST, WHICH IS THE INTENT.
193200     MOVE "90-DAY ACTIONS" TO WS-RM-PHASE-O.
193300     WRITE RPT-REC FROM WS-ROADMAP-HDR-LINE AFTER ADVANCING 1.
193400*    ITEM 1 OF 5 - ORGANIZATIONAL, NOT A ONE-TIME TASK.
193500     MOVE
193600       "ESTABLISH RELIABILITY CENTER OF EXCELLENCE (COE)"
193700         TO WS-RM-TEXT-O.
193800     WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE AFTER ADVANCING 1.
193900*    ITEM 2 OF 5 - BUILDS ON THE 60-DAY FAILURE-CODE REDESIGN.
194000     MOVE
194100"IMPLEMENT RELIABILITY-CENTERED MAINTENANCE (RCM) FOR CRITICALS"
194200         TO WS-RM-TEXT-O.
194300     WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE AFTER ADVANCING 1.
194400*    ITEM 3 OF 5 - FIELD TOOL, NOT A POLICY ITEM.
194500     MOVE
194600       "DEPLOY MOBILE CMMS WITH OFFLINE CAPABILITY"
194700         TO WS-RM-TEXT-O.
194800     WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE AFTER ADVANCING 1.
194900*    ITEM 4 OF 5 - FEEDS THE BAD-ACTOR RANKING IN PARAGRAPH 600.
195000     MOVE
195100  "CREATE ASSET CRITICALITY MATRIX AND RISK-BASED PM STRATEGY"
195200         TO WS-RM-TEXT-O.
195300     WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE AFTER ADVANCING 1.
195400*    ITEM 5 OF 5 - LAST ITEM OF THE LAST SECTION OF THE REPORT.
195500     MOVE
195600 "DEVELOP KEY RELIABILITY METRICS DASHBOARD FOR LEADERSHIP"
195700         TO WS-RM-TEXT-O.
195800     WRITE RPT-REC FROM WS-ROADMAP-ITEM-LINE AFTER ADVANCING 1.
195900     ADD 6 TO WS-LINES.
196000*    NOTE - THIS PARAGRAPH DOES NOT CALL 790-CHECK-PAGINATION.
196100*    THE ROADMAP IS ALWAYS THE LAST SECTION OF THE REPORT AND IS
196200*    SHORT ENOUGH THAT RUNNING PAST LINE 55 HERE HAS NEVER BEEN
196300*    OBSERVED IN PRACTICE - NOT A GUARANTEE, JUST THE HISTORY.
196400 780-EXIT.
196500     EXIT.
196600
196700*    STARTS FROM SLOT 1 (PEOPLE) AS THE INITIAL "WEAKEST SO FAR"
196800*    BEFORE THIS PARAGRAPH RUNS - SEE PARAGRAPH 780 - SO A TIE
196900*    BETWEEN PEOPLE AND A LATER PILLAR RESOLVES TO PEOPLE.
197000 785-SCAN-ONE-FOR-WEAKEST.
197100     IF WS-PR-FINAL(PR-IDX) < WS-WEAKEST-SCORE
197200         MOVE WS-PR-PILLAR(PR-IDX) TO WS-WEAKEST-PILLAR
197300         MOVE WS-PR-FINAL(PR-IDX) TO WS-WEAKEST-SCORE.
197400 785-EXIT.
197500     EXIT.
197600
197700*------------------------------------------------------------*
197800*    55-LINE PAGE DEPTH - STANDARD SHOP PRINT-FORM LENGTH FOR THE
197900*    LASER PRINT CLASS INTRODUCED UNDER AUDIT-305.  PERFORMED
198000*    BEFORE EVERY DETAIL LINE THAT MIGHT FALL NEAR A PAGE BREAK.
198100*
198200*    CALLED FROM PARAGRAPHS 735, 745, 765, AND 775 - EVERY
198300*    VARYING-PERFORMED DETAIL LINE IN THE REPORT CHECKS
198400*    PAGINATION ON ITS OWN, ONE RECORD AT A TIME, RATHER THAN THE
198500*    DRIVING PARAGRAPH CHECKING ONCE FOR THE WHOLE LOOP - THIS IS
198600*    WHAT LETS A SINGLE PILLAR'S DETAIL LINES OR A SINGLE
198700*    CATEGORY'S LINE SPLIT CLEANLY ACROSS A PAGE BREAK WITHOUT
198800*    ANY SPECIAL-CASE LOGIC.
198900*------------------------------------------------------------*
199000 790-CHECK-PAGINATION.
199100     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
199200     IF WS-LINES > 55
199300         PERFORM 795-PAGE-BREAK THRU 795-EXIT.
199400 790-EXIT.
199500     EXIT.
199600
199700*    WRITES THE PAGE HEADER AND RESETS THE LINE COUNTER.  USES
199800*    TOP-OF-FORM (SPECIAL-NAMES C01) RATHER THAN A NUMERIC
199900*    ADVANCING COUNT SO THE CARRIAGE-CONTROL TAPE / FORMS OVERLAY
200000*    DRIVES THE ACTUAL SKIP-TO-CHANNEL-1.
200100 795-PAGE-BREAK.
200200     MOVE "795-PAGE-BREAK" TO PARA-NAME.
200300     ADD 1 TO WS-PAGES.
200400     MOVE WS-PAGES TO WS-PH-PAGE-O.
200500     WRITE RPT-REC FROM WS-PAGE-HDR-LINE
200600         AFTER ADVANCING TOP-OF-FORM.
200700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
200800     MOVE ZERO TO WS-LINES.
200900 795-EXIT.
201000     EXIT.
201100
201200*    ALL FOUR INPUT FILES ARE OPENED TOGETHER HERE, EVEN THOUGH
201300*    THE WORKORDERS/PMDATA/ISOCHECKS PASSES DO NOT START UNTIL
201400*    AFTER THE SCORES FILE IS FULLY LOADED - SIMPLER THAN OPENING
201500*    EACH FILE RIGHT BEFORE ITS OWN PASS.
201600 800-OPEN-FILES.
201700     MOVE "800-OPEN-FILES" TO PARA-NAME.
201800     OPEN INPUT SCORES, WORKORDERS, PMDATA, ISOCHECKS.
201900     OPEN OUTPUT RPTFILE, SYSOUT.
202000 800-EXIT.
202100     EXIT.
202200
202300*    STOPS AT 4 RECORDS EVEN IF THE FILE HAS MORE - THE SCORES
202400*    FILE IS WRITTEN BY RMISCORE AND IS ALWAYS EXACTLY 4 RECORDS
202500*    (PEOPLE, PROCESS, TECHNOLOGY, OVERALL) IN THAT ORDER, BUT
202600*    THE SAFETY BOUND COSTS NOTHING AND PROTECTS THE 4-ENTRY
202700*    WS-PILLAR-RPT-ENTRY TABLE FROM OVERFLOW IF THAT EVER CHANGES.
202800 850-LOAD-SCORES.
202900     MOVE "850-LOAD-SCORES" TO PARA-NAME.
203000     PERFORM 855-READ-ONE-SCORE THRU 855-EXIT
203100         UNTIL NO-MORE-SCORES OR WS-PILLAR-RPT-CNT > 4.
203200 850-EXIT.
203300     EXIT.
203400
203500*    MATURITY-LEVEL TEXT ASSIGNED HERE, NOT CARRIED FROM THE
203600*    SCORES RECORD - RMISCORE STORES THE NUMERIC SCORE ONLY, NOT
203700*    A MATURITY LABEL, SO THIS PROGRAM OWNS THE WORDING.
203800 855-READ-ONE-SCORE.
203900     READ SCORES
204000         AT END MOVE "N" TO MORE-SCORES-SW
204100         GO TO 855-EXIT
204200     END-READ.
204300     ADD 1 TO WS-PILLAR-RPT-CNT.
204400     SET PR-IDX TO WS-PILLAR-RPT-CNT.
204500*    EIGHT STRAIGHT FIELD-FOR-FIELD MOVES - PSCORE'S LAYOUT AND
204600*    WS-PILLAR-RPT-ENTRY'S LAYOUT WERE DESIGNED TOGETHER SO THIS
204700*    COPY-DOWN NEVER NEEDS ANY EDITING OR RECOMPUTATION.
204800     MOVE PS-PILLAR TO WS-PR-PILLAR(PR-IDX).
204900     MOVE PS-FINAL-SCORE TO WS-PR-FINAL(PR-IDX).
205000     MOVE PS-INTERVIEW TO WS-PR-INTERVIEW(PR-IDX).
205100     MOVE PS-OBSERV TO WS-PR-OBSERV(PR-IDX).
205200     MOVE PS-CONFIDENCE TO WS-PR-CONFIDENCE(PR-IDX).
205300     MOVE PS-EVID-COV TO WS-PR-EVID-COV(PR-IDX).
205400     MOVE PS-RESP-CNT TO WS-PR-RESP-CNT(PR-IDX).
205500     MOVE PS-OBS-CNT TO WS-PR-OBS-CNT(PR-IDX).
205600     MOVE PS-EVID-VIOLATIONS TO WS-PR-EVID-VIOL(PR-IDX).
205700*    FIVE-LEVEL MATURITY SCALE - LEVEL 5 IS A NARROW TOP BAND
205800*    (4.50-5.00) ON PURPOSE, SAME RATIONALE AS RMISCORE
205900*    PARAGRAPH 600: A HANDFUL OF PERFECT SURVEY ANSWERS SHOULD
206000*    NOT BE ENOUGH TO CLAIM THE TOP LEVEL BY ITSELF.
206100     EVALUATE TRUE
206200         WHEN PS-FINAL-SCORE < 2.00
206300             MOVE "LEVEL 1 - REACTIVE" TO WS-PR-MATURITY(PR-IDX)
206400         WHEN PS-FINAL-SCORE < 3.00
206500             MOVE "LEVEL 2 - EMERGING PREVENTIVE"
206600                 TO WS-PR-MATURITY(PR-IDX)
206700         WHEN PS-FINAL-SCORE < 4.00
206800             MOVE "LEVEL 3 - PREVENTIVE"
206900                 TO WS-PR-MATURITY(PR-IDX)
207000         WHEN PS-FINAL-SCORE < 4.50
207100             MOVE "LEVEL 4 - PREDICTIVE"
207200                 TO WS-PR-MATURITY(PR-IDX)
207300         WHEN OTHER
207400             MOVE "LEVEL 5 - PRESCRIPTIVE"
207500                 TO WS-PR-MATURITY(PR-IDX)
207600     END-EVALUATE.
207700 855-EXIT.
207800     EXIT.
207900
208000*    THREE IDENTICAL-SHAPED READ PARAGRAPHS, ONE PER CMMS FILE -
208100*    EACH PASS DRIVES ITS OWN SWITCH SO ANY ONE FILE CAN RUN OUT
208200*    BEFORE THE OTHERS WITHOUT DISTURBING THEM.
208300*    CALLED FROM PARAGRAPH 000 (PRIME THE FIRST RECORD) AND FROM
208400*    PARAGRAPH 200 (READ THE NEXT ONE AFTER PROCESSING).
208500 900-READ-WORKORDER.
208600     MOVE "900-READ-WORKORDER" TO PARA-NAME.
208700     READ WORKORDERS
208800         AT END MOVE "N" TO MORE-WORKORDERS-SW
208900     END-READ.
209000 900-EXIT.
209100     EXIT.
209200
209300*    SAME PRIME/NEXT PATTERN AS 900 ABOVE, FOR THE PM DATA PASS.
209400 910-READ-PMDATA.
209500     MOVE "910-READ-PMDATA" TO PARA-NAME.
209600     READ PMDATA
209700         AT END MOVE "N" TO MORE-PMDATA-SW
209800     END-READ.
209900 910-EXIT.
210000     EXIT.
210100
210200*    SAME PRIME/NEXT PATTERN AS 900 ABOVE, FOR THE ISO CHECKS PASS.
210300 920-READ-ISOCHECK.
210400     MOVE "920-READ-ISOCHECK" TO PARA-NAME.
210500     READ ISOCHECKS
210600         AT END MOVE "N" TO MORE-ISOCHECKS-SW
210700     END-READ.
210800 920-EXIT.
210900     EXIT.
211000
211100*    CALLED FROM BOTH THE NORMAL EOJ PATH (999) AND THE ABEND
211200*    PATH (1000) - FILES MUST CLOSE CLEANLY EITHER WAY.
211300 950-CLOSE-FILES.
211400     MOVE "950-CLOSE-FILES" TO PARA-NAME.
211500     CLOSE SCORES, WORKORDERS, PMDATA, ISOCHECKS, RPTFILE, SYSOUT.
211600 950-EXIT.
211700     EXIT.
211800
211900*----------------------------------------------------------------*
212000*  999-CLEANUP                                                   *
212100*  WRITES THE FIVE CONTROL-TOTAL LINES THAT CLOSE OUT THE        *
212200*  PRINTED REPORT, THEN CLOSES FILES AND ENDS THE JOB NORMALLY.  *
212300*  THE RESPONSE/OBSERVATION COUNTS HERE WERE ACCUMULATED BACK IN *
212400*  PARAGRAPH 735 WHILE WRITING THE PILLAR TABLE, NOT READ FROM   *
212500*  ANY FILE IN THIS PROGRAM.                                     *
212600*                                                                 *
212700*  THESE FIVE FIGURES ARE THE FIRST THING THE OPERATOR CHECKS    *
212800*  AGAINST THE JCL'S SYSOUT DD RECORD COUNTS WHEN THE CLIENT     *
212900*  QUESTIONS A REPORT NUMBER - IF ANY OF THE FIVE DISAGREES WITH *
213000*  THE EXTRACT'S OWN RECORD COUNT, THE JOB STREAM UPSTREAM OF    *
213100*  THIS STEP IS THE FIRST PLACE TO LOOK, NOT THIS PROGRAM.       *
213200*----------------------------------------------------------------*
213300 999-CLEANUP.
213400     MOVE "999-CLEANUP" TO PARA-NAME.
213500*    LINE 1 OF 5 - COUNTED AS EACH RECORD WAS READ, PARAGRAPH 900.
213600     MOVE "WORK ORDERS READ" TO WS-CT-LABEL-O.
213700     MOVE WS-WORKORDERS-READ TO WS-CT-VALUE-O.
213800     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE
213900         AFTER ADVANCING 1.
214000*    LINE 2 OF 5 - COUNTED AS EACH RECORD WAS READ, PARAGRAPH 910.
214100     MOVE "PM RECORDS READ" TO WS-CT-LABEL-O.
214200     MOVE WS-PMDATA-READ TO WS-CT-VALUE-O.
214300     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE
214400         AFTER ADVANCING 1.
214500*    LINE 3 OF 5 - COUNTED AS EACH RECORD WAS READ, PARAGRAPH 920.
214600     MOVE "ISO CHECKS READ" TO WS-CT-LABEL-O.
214700     MOVE WS-ISOCHECKS-READ TO WS-CT-VALUE-O.
214800     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE
214900         AFTER ADVANCING 1.
215000*    LINE 4 OF 5 - ROLLED UP FROM THE SCORES RECORDS IN PARAGRAPH
215100*    735, NOT COUNTED FROM A RESPONSES FILE THIS PROGRAM OWNS.
215200     MOVE "RESPONSES READ (VIA SCORES)" TO WS-CT-LABEL-O.
215300     MOVE WS-TOTAL-RESP-READ TO WS-CT-VALUE-O.
215400     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE
215500         AFTER ADVANCING 1.
215600*    LINE 5 OF 5 - SAME ROLLED-UP-FROM-SCORES RATIONALE AS ABOVE.
215700     MOVE "OBSERVATIONS READ (VIA SCORES)" TO WS-CT-LABEL-O.
215800     MOVE WS-TOTAL-OBS-READ TO WS-CT-VALUE-O.
215900     WRITE RPT-REC FROM WS-CONTROL-TOTALS-LINE
216000         AFTER ADVANCING 1.
216100
216200     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
216300     DISPLAY "******** NORMAL END OF JOB RMIRPT ********".
216400 999-EXIT.
216500     EXIT.
216600
216700*    ONLY REACHED FROM PARAGRAPH 000 ON AN EMPTY SCORES FILE -
216800*    THIS PROGRAM HAS NO OTHER ABEND TRIGGER, SINCE THE THREE
216900*    CMMS FILES ARE ALLOWED TO BE EMPTY (A SITE WITH NO REACTIVE
217000*    WORK ORDERS OR NO ISO PROGRAM YET IS STILL REPORTABLE).
217100*    NO RETURN TO THE CALLER - SAME PATTERN AS RMISCORE AND
217200*    RMICALC'S ABEND ROUTINES.
217300 1000-ABEND-RTN.
217400     WRITE SYSOUT-REC FROM ABEND-REC.
217500     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
217600     DISPLAY "*** ABNORMAL END OF JOB - RMIRPT ***" UPON CONSOLE.
217700     MOVE +16 TO RETURN-CODE.
217800     STOP RUN.
217900

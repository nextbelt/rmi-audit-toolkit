000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMISCORE.
000400 AUTHOR. RAY TOVAR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE SCORING ENGINE FOR THE RELIABILITY
001300*          MATURITY INDEX (RMI) AUDIT SYSTEM.  IT LOADS THE
001400*          QUESTION BANK INTO A TABLE, THEN MAKES ONE PASS OVER
001500*          THE INTERVIEW RESPONSES AND ONE PASS OVER THE FIELD
001600*          OBSERVATIONS FOR A SINGLE ASSESSMENT, SCORING EACH OF
001700*          THE THREE PILLARS (PEOPLE, PROCESS, TECHNOLOGY) AND
001800*          THE OVERALL RMI.  IT ALSO RUNS THE EVIDENCE-VIOLATION
001900*          SCAN AND THE SUBCATEGORY BREAKDOWN CALLED FOR BY THE
002000*          AUDIT STANDARD.
002100*
002200*              INPUT FILE   -  QUESTIONS  (QUESTION BANK MASTER)
002300*              INPUT FILE   -  RESPONSES  (INTERVIEW RESPONSES)
002400*              INPUT FILE   -  OBSERVATIONS (FIELD OBSERVATIONS)
002500*              OUTPUT FILE  -  SCORES     (PILLAR-SCORE RECORDS)
002600*              DUMP FILE    -  SYSOUT
002700*
002800*          ONE RUN OF THIS PROGRAM SCORES EXACTLY ONE ASSESSMENT.
002900*          IF THE SHOP RUNS MULTIPLE SITE AUDITS IN ONE BATCH
003000*          WINDOW, THE JCL STEP IS REPEATED ONCE PER ASSESSMENT
003100*          WITH A DIFFERENT RESPONSES/OBSERVATIONS DD PAIR - SEE
003200*          THE OPERATIONS RUNBOOK, NOT THIS PROGRAM, FOR HOW
003300*          THE STEP IS CLONED.
003400*
003500*          CALLS RMICALC ONCE PER PILLAR (SEE PARAGRAPH 520) TO
003600*          COMBINE THE INTERVIEW AND OBSERVATION SIDES AND APPLY
003700*          THE CRITICAL-FAILURE CAPS.  RMICALC DOES NOT TOUCH
003800*          ANY FILE - IT IS LINKAGE IN, LINKAGE OUT.
003900*
004000*          GENERAL FLOW:
004100*              000 - OPEN FILES, LOAD QUESTION BANK, PRIME READS
004200*              200 - ONE PASS OVER RESPONSES, ACCUMULATING BY
004300*                    PILLAR AND BY SUBCATEGORY
004400*              400 - ONE PASS OVER OBSERVATIONS, ACCUMULATING
004500*                    PASS/FAIL COUNTS BY PILLAR
004600*              500 - SCORE EACH OF THE THREE PILLARS (CALLS
004700*                    RMICALC), WRITE THREE PILLAR-SCORE RECORDS
004800*              600 - AVERAGE THE THREE PILLARS INTO THE OVERALL
004900*                    RMI, WRITE THE FOURTH PILLAR-SCORE RECORD
005000*              999 - SUBCATEGORY BREAKDOWN DISPLAY, CLOSE FILES,
005100*                    CONTROL TOTALS TO SYSOUT
005200*
005300*          PARAGRAPH INDEX (NUMBERED FOR SEQUENCE, NOT NESTING -
005400*          THIS SHOP LEAVES GAPS BETWEEN RANGES SO A FUTURE
005500*          CHANGE CAN INSERT A NEW PARAGRAPH WITHOUT RENUMBERING
005600*          EVERYTHING BELOW IT):
005700*              000  HOUSEKEEPING / OPEN / LOAD / PRIME
005800*              150  QUESTION BANK TABLE LOOKUP AND SCAN
005900*              160  PILLAR-NAME TO PILLAR-SUBSCRIPT TRANSLATION
006000*              200  ONE RESPONSE RECORD, TOP OF THE LOOP
006100*              210  EVIDENCE-VIOLATION SCAN FOR THIS RESPONSE
006200*              220  SUBCATEGORY ACCUMULATOR FOR THIS RESPONSE
006300*              250  WEIGHTED SCORE ACCUMULATION FOR THIS RESPONSE
006400*              260  ROLE-WEIGHT LOOKUP
006500*              400  ONE OBSERVATION RECORD, TOP OF THE LOOP
006600*              410  PASS/FAIL AND SAFETY-CRITICAL ACCUMULATION
006700*              500  DRIVER FOR THE THREE-PILLAR SCORING LOOP
006800*              520  SCORE ONE PILLAR, CALL RMICALC, WRITE RECORD
006900*              600  AVERAGE TO OVERALL RMI, WRITE OVERALL RECORD
007000*              620  OVERALL CONFIDENCE (WEAKEST-LINK RULE)
007100*              630  TALLY PILLARS RATED LOW
007200*              635  TALLY PILLARS RATED HIGH
007300*              640  SUM EVIDENCE REQUIRED/PROVIDED ACROSS PILLARS
007400*              680  SUBCATEGORY BREAKDOWN DRIVER
007500*              685  ONE SUBCATEGORY LINE TO SYSOUT
007600*              800  OPEN FILES
007700*              850  LOAD ONE QUESTION-BANK RECORD INTO QM-TABLE
007800*              900  READ ONE RESPONSE RECORD
007900*              920  READ ONE OBSERVATION RECORD
008000*              950  CLOSE FILES
008100*              999  CONTROL TOTALS, NORMAL END OF JOB
008200*             1000  ABEND ROUTINE
008300*
008400******************************************************************
008500*  CHANGE LOG
008600*  ----------
008700*  DATE      INIT  REQUEST    DESCRIPTION
008800*  --------- ----  ---------  ------------------------------------
008900*  01/23/88  RTV   AUDIT-114  ORIGINAL PROGRAM.
009000*  09/14/93  RTV   AUDIT-163  ADDED THE "NO DATA" CONFIDENCE CASE
009100*                             AND CARVED THE CAP/CONFIDENCE MATH
009200*                             OUT INTO A NEW SUBPROGRAM, RMICALC,
009300*                             SO PROCESS AND TECHNOLOGY PILLARS
009400*                             CAN SHARE THE SAME CAP RULES.
009500*  01/14/98  RTV   AUDIT-196  ADDED THE EVIDENCE-VIOLATION SCAN
009600*                             (PARAGRAPH 210) AND SUBCATEGORY
009700*                             BREAKDOWN (PARAGRAPH 680) CALLED
009800*                             FOR BY REV. 2 OF THE AUDIT STD.
009900*  06/30/99  KDH   AUDIT-201  YEAR 2000 REMEDIATION PER SHOP-WIDE
010000*                             Y2K AUDIT DIRECTIVE 99-004.  WS-
010100*                             RUN-DATE IS A 6-DIGIT YYMMDD FIELD
010200*                             CAPTURED FOR THE SYSOUT RUN-STAMP -
010300*                             REVIEWED FOR CENTURY-ROLLOVER RISK
010400*                             AND FOUND SAFE, SINCE THE FIELD IS
010500*                             ONLY DISPLAYED AND IS NEVER SORTED
010600*                             OR COMPARED.  NO CODE CHANGE MADE.
010700*  03/09/05  LMO   AUDIT-238  BAD WEIGHT TOTAL WHEN A QUESTION
010800*                             CODE ON THE RESPONSE FILE WAS NOT
010900*                             FOUND ON THE QUESTION BANK - NOW
011000*                             SKIPS THE RESPONSE INSTEAD OF
011100*                             ABENDING.
011200*  07/01/09  RTV   AUDIT-261  REVIEWED FOR THE COMP-3 CONVERSION
011300*                             STUDY - THE WEIGHTED-SUM AND
011400*                             WEIGHT-TOTAL ACCUMULATORS STAY
011500*                             BINARY COMP PER CURRENT SHOP
011600*                             STANDARD.  NO CHANGE.
011700*  05/02/12  RTV   AUDIT-284  REVIEWED AGAINST REGIONAL AUDIT
011800*                             STANDARD REV. 3 - MATURITY LEVEL
011900*                             BOUNDARIES IN PARAGRAPH 600 STILL
012000*                             MATCH.  NO CHANGE REQUIRED.
012100*  02/20/25  RTV   AUDIT-329  PROCESS PILLAR SAFETY CAP WAS BEING
012200*                             APPLIED TO WHICHEVER PILLAR THE
012300*                             OBSERVATION WAS TAGGED TO - FIXED
012400*                             TO ALWAYS CAP PROCESS PER STANDARD.
012500*  12/02/25  KDH   AUDIT-347  PARAGRAPH CROSS-REFERENCES IN THIS
012600*                             REMARKS BLOCK AND IN RESPREC/PSCORE/
012700*                             OBSVREC STILL POINTED AT THE OLD
012800*                             PARAGRAPH 650 EVIDENCE SCAN AND THE
012900*                             OLD PARAGRAPH 400 SAFETY-CAP NOTE
013000*                             FROM BEFORE THE AUDIT-196 RENUMBER -
013100*                             CORRECTED TO 210 AND 520.
013200******************************************************************
013300
013400*    STANDARD SHOP CONFIGURATION SECTION - THIS PROGRAM DOES NOT
013500*    PRINT A FORMATTED REPORT SO TOP-OF-FORM IS DECLARED PER
013600*    HOUSE CONVENTION BUT NEVER ACTUALLY USED HERE.
013700 ENVIRONMENT DIVISION.
013800 CONFIGURATION SECTION.
013900 SOURCE-COMPUTER. IBM-390.
014000 OBJECT-COMPUTER. IBM-390.
014100 SPECIAL-NAMES.
014200     C01 IS TOP-OF-FORM.
014300
014400 INPUT-OUTPUT SECTION.
014500 FILE-CONTROL.
014600*    SYSOUT CARRIES THE ABEND DUMP RECORD ONLY (SEE ABENDREC
014700*    COPYBOOK AND PARAGRAPH 1000-ABEND-RTN).  NORMAL RUN
014800*    MESSAGES GO OUT VIA DISPLAY, NOT THROUGH THIS FILE.
014900     SELECT SYSOUT
015000     ASSIGN TO UT-S-SYSOUT
015100       ORGANIZATION IS SEQUENTIAL.
015200
015300*    QUESTION BANK MASTER - SORTED BY QM-CODE, READ ONCE AT
015400*    START OF RUN AND LOADED INTO THE QM-TABLE (SEE QUESTBK
015500*    COPYBOOK).  NOT RE-READ AFTER 850-LOAD-QUESTIONS COMPLETES.
015600     SELECT QUESTIONS
015700     ASSIGN TO UT-S-QUESTBK
015800       ACCESS MODE IS SEQUENTIAL
015900       FILE STATUS IS OFCODE.
016000
016100*    ONE ASSESSMENT'S WORTH OF INTERVIEW RESPONSES, ANY ORDER -
016200*    THIS PROGRAM DOES NOT REQUIRE THE RESPONSE FILE TO BE
016300*    SORTED BY QUESTION CODE.
016400     SELECT RESPONSES
016500     ASSIGN TO UT-S-RESPONSE
016600       ACCESS MODE IS SEQUENTIAL
016700       FILE STATUS IS OFCODE.
016800
016900*    ONE ASSESSMENT'S WORTH OF FIELD OBSERVATIONS, ANY ORDER.
017000     SELECT OBSERVATIONS
017100     ASSIGN TO UT-S-OBSVTNS
017200       ACCESS MODE IS SEQUENTIAL
017300       FILE STATUS IS OFCODE.
017400
017500*    OUTPUT - THREE PILLAR RECORDS PLUS ONE OVERALL RECORD,
017600*    WRITTEN IN PILLAR ORDER (PEOPLE, PROCESS, TECHNOLOGY, THEN
017700*    OVERALL) - SEE PARAGRAPHS 520 AND 600.
017800     SELECT SCORES
017900     ASSIGN TO UT-S-SCORES
018000       ACCESS MODE IS SEQUENTIAL
018100       FILE STATUS IS OFCODE.
018200
018300 DATA DIVISION.
018400 FILE SECTION.
018500 FD  SYSOUT
018600     RECORDING MODE IS F
018700     LABEL RECORDS ARE STANDARD
018800     RECORD CONTAINS 130 CHARACTERS
018900     BLOCK CONTAINS 0 RECORDS
019000     DATA RECORD IS SYSOUT-REC.
019100 01  SYSOUT-REC  PIC X(130).
019200
019300****** QUESTION BANK MASTER - READ ONCE, LOADED INTO QM-TABLE
019400 FD  QUESTIONS
019500     RECORDING MODE IS F
019600     LABEL RECORDS ARE STANDARD
019700     RECORD CONTAINS 142 CHARACTERS
019800     BLOCK CONTAINS 0 RECORDS
019900     DATA RECORD IS QUESTION-MASTER-REC.
020000 01  QUESTION-MASTER-REC-FD   PIC X(142).
020100
020200****** INTERVIEW RESPONSES FOR ONE ASSESSMENT, SEQUENTIAL
020300 FD  RESPONSES
020400     RECORDING MODE IS F
020500     LABEL RECORDS ARE STANDARD
020600     RECORD CONTAINS 17 CHARACTERS
020700     BLOCK CONTAINS 0 RECORDS
020800     DATA RECORD IS RESPONSE-REC-FD.
020900 01  RESPONSE-REC-FD  PIC X(17).
021000
021100****** FIELD OBSERVATIONS FOR ONE ASSESSMENT, SEQUENTIAL
021200 FD  OBSERVATIONS
021300     RECORDING MODE IS F
021400     LABEL RECORDS ARE STANDARD
021500     RECORD CONTAINS 88 CHARACTERS
021600     BLOCK CONTAINS 0 RECORDS
021700     DATA RECORD IS OBSERVATION-REC-FD.
021800 01  OBSERVATION-REC-FD  PIC X(88).
021900
022000****** PILLAR-SCORE OUTPUT - 3 PILLAR RECORDS PLUS ONE OVERALL
022100 FD  SCORES
022200     RECORDING MODE IS F
022300     LABEL RECORDS ARE STANDARD
022400     RECORD CONTAINS 84 CHARACTERS
022500     BLOCK CONTAINS 0 RECORDS
022600     DATA RECORD IS PILLAR-SCORE-REC-FD.
022700 01  PILLAR-SCORE-REC-FD  PIC X(84).
022800
022900 WORKING-STORAGE SECTION.
023000*    CURRENT PARAGRAPH NAME - SET AT TOP OF EVERY MAJOR PARAGRAPH
023100*    SO AN ABEND DUMP SHOWS WHERE THE RUN WAS WHEN IT FELL OVER.
023200 01  PARA-NAME                   PIC X(30) VALUE SPACES.
023300
023400*    FILE STATUS CODE SHARED BY ALL FOUR QSAM FILES.  88-LEVEL
023500*    NAME IS A HOLDOVER FROM WHEN THIS FIELD WAS ALSO USED ON
023600*    THE OUTPUT SIDE OF AN EARLIER VERSION OF THIS PROGRAM.
023700 01  FILE-STATUS-CODES.
023800     05  OFCODE                  PIC X(02).
023900         88  CODE-WRITE          VALUE SPACES.
024000
024100*    END-OF-FILE AND ONE-SHOT SWITCHES DRIVING THE THREE MAIN
024200*    PROCESSING LOOPS AND THE QUESTION-BANK LOOKUP.
024300 01  FLAGS-AND-SWITCHES.
024400     05  MORE-QUESTIONS-SW       PIC X(01) VALUE "Y".
024500         88  NO-MORE-QUESTIONS   VALUE "N".
024600     05  MORE-RESPONSES-SW       PIC X(01) VALUE "Y".
024700         88  NO-MORE-RESPONSES   VALUE "N".
024800     05  MORE-OBSERVATIONS-SW    PIC X(01) VALUE "Y".
024900         88  NO-MORE-OBSERVATIONS VALUE "N".
025000     05  QUESTION-FOUND-SW       PIC X(01) VALUE "N".
025100         88  QUESTION-FOUND      VALUE "Y".
025200*        SET ONCE ANY FAILED "SAFETY" OBSERVATION IS SEEN -
025300*        NEVER RESET DURING THE RUN (ONE RUN = ONE ASSESSMENT).
025400     05  WS-SAFETY-CRIT-SW       PIC X(01) VALUE "N".
025500         88  SAFETY-CRITICAL-SEEN VALUE "Y".
025600
025700*    QUESTION-BANK MASTER RECORD LAYOUT PLUS THE IN-STORAGE
025800*    QM-TABLE IT IS LOADED INTO.  SEE ITS OWN HEADER FOR THE
025900*    FIELD-LEVEL DETAIL AND CHANGE HISTORY.
026000 COPY QUESTBK.
026100*    ONE INTERVIEW RESPONSE RECORD - QUESTION CODE, SCORE,
026200*    EVIDENCE-PROVIDED FLAG, DRAFT/FINAL AND N-A/APPLICABLE
026300*    INDICATORS.
026400 COPY RESPREC.
026500*    ONE FIELD OBSERVATION RECORD - PILLAR, OBSERVATION TYPE
026600*    TEXT (SCANNED FOR "SAFETY" IN PARAGRAPH 410), PASS/FAIL
026700*    RESULT, AND THE NO-RESULT INDICATOR.
026800 COPY OBSVREC.
026900*    OUTBOUND PILLAR-SCORE RECORD LAYOUT - ONE RECORD PER
027000*    PILLAR PLUS ONE OVERALL RECORD PER ASSESSMENT.
027100 COPY PSCORE.
027200*    ABEND DUMP RECORD WRITTEN TO SYSOUT BY 1000-ABEND-RTN.
027300 COPY ABENDREC.
027400
027500*    SCRATCH FIELDS FOR THE QUESTION-BANK TABLE LOOKUP (150/155).
027600 77  WS-LOOKUP-CODE              PIC X(05) VALUE SPACES.
027700 77  WS-FOUND-QIDX               PIC 9(03) COMP VALUE ZERO.
027800 77  WS-SUBCAT-AVG               PIC 9V99 VALUE ZERO.
027900
028000** LOCAL COPY OF THE RMICALC LINKAGE GROUP - MUST STAY IN STEP
028100** WITH RMICALC-LINK IN THE RMICALC SUBPROGRAM (PROGRAM AUDIT-
028200** 151).  NOT SHARED VIA COPYBOOK - SEE 520-SCORE-ONE-PILLAR.
028300*
028400** WHY NOT A COPYBOOK: THE AUDIT-151 CARVE-OUT (SEE CHANGE LOG
028500** ABOVE) SPLIT THE CAP/CONFIDENCE MATH OUT OF THIS PROGRAM
028600** BEFORE THE SHOP'S COPYBOOK LIBRARY CONVENTION WAS SETTLED.
028700** BOTH GROUPS HAVE BEEN HAND-MAINTAINED IN STEP SINCE.  IF THIS
028800** GROUP AND RMICALC'S LINKAGE SECTION EVER DRIFT, THE CALL
028900** BELOW WILL HAND RMICALC THE WRONG FIELD IN THE WRONG SPOT
029000** WITH NO COMPILE-TIME WARNING.
029100 01  RMICALC-LINK.
029200*        WHICH PILLAR IS BEING SCORED ON THIS CALL.
029300     05  RC-PILLAR-SW                PIC X(01).
029400         88  RC-PEOPLE               VALUE "P".
029500         88  RC-PROCESS              VALUE "R".
029600         88  RC-TECHNOLOGY           VALUE "T".
029700*        DOES THIS PILLAR HAVE ANY SCORABLE DATA AT ALL - DRIVES
029800*        THE "NO DATA" CONFIDENCE CASE ADDED UNDER AUDIT-163.
029900     05  RC-HAVE-INTERVIEW           PIC X(01).
030000     05  RC-HAVE-OBSERVATION         PIC X(01).
030100*        THE TWO RAW SIDE SCORES RMICALC COMBINES 80/20.
030200     05  RC-INTERVIEW-SCORE          PIC 9V9999.
030300     05  RC-OBSERVATION-SCORE        PIC 9V9999.
030400*        CRITICAL-FAILURE SWITCHES - SEE RMICALC PARAGRAPH
030500*        200-APPLY-CAPS FOR WHAT EACH ONE DOES TO THE SCORE.
030600     05  RC-CRIT-INTRVW-FAIL-SW      PIC X(01).
030700     05  RC-CRIT-SAFETY-FAIL-SW      PIC X(01).
030800     05  RC-RESP-COUNT               PIC 9(04) COMP.
030900     05  RC-EVID-COVERAGE            PIC 9(03)V9.
031000*        RESULTS COME BACK IN THESE THREE FIELDS.
031100     05  RC-RAW-SCORE                PIC 9V99.
031200     05  RC-FINAL-SCORE              PIC 9V99.
031300     05  RC-CONFIDENCE               PIC X(30).
031400
031500*    RUN-DATE STAMP, CAPTURED AT 000-HOUSEKEEPING FOR THE SYSOUT
031600*    TITLE LINE ONLY (NOT SORTED OR COMPARED - SEE THE AUDIT-201
031700*    Y2K REVIEW NOTE IN THE CHANGE LOG ABOVE).  THE REDEFINES
031800*    GIVES A BROKEN-OUT YY/MM/DD VIEW FOR DISPLAY FORMATTING.
031900 01  WS-RUN-DATE                 PIC 9(06).
032000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
032100     05  WS-RUN-YY               PIC 99.
032200     05  WS-RUN-MM               PIC 99.
032300     05  WS-RUN-DD               PIC 99.
032400
032500*    ASSESSMENT ID FOR THIS RUN, TAKEN FROM THE FIRST RESPONSE
032600*    RECORD READ (SEE 000-HOUSEKEEPING) AND STAMPED ON EVERY
032700*    PILLAR-SCORE RECORD WRITTEN.
032800 01  WS-ASSESS-ID                PIC 9(06).
032900
033000*    RUN-WIDE COUNTERS FOR THE SYSOUT CONTROL-TOTAL LINES
033100*    (SEE 999-CLEANUP) AND THE TWO TABLE-DRIVING SUBSCRIPTS.
033200 01  COUNTERS-AND-ACCUMULATORS.
033300     05  WS-QUESTIONS-READ       PIC 9(05) COMP.
033400     05  WS-RESPONSES-READ       PIC 9(07) COMP.
033500     05  WS-OBSERVATIONS-READ    PIC 9(07) COMP.
033600     05  WS-EVID-VIOLATION-CNT   PIC 9(04) COMP.
033700     05  WS-SAFETY-TALLY         PIC 9(02) COMP.
033800*        PILLAR SUBSCRIPT (1=PEOPLE, 2=PROCESS, 3=TECHNOLOGY) -
033900*        USED THROUGHOUT THE SCORING PARAGRAPHS BELOW.
034000     05  PIL-IDX                 PIC 9(01) COMP.
034100     05  SUB-IDX                 PIC 9(03) COMP.
034200
034300** PILLAR ACCUMULATOR TABLE - ONE ENTRY PER PILLAR, BUILT DURING
034400** THE RESPONSE AND OBSERVATION PASSES, SCORED IN 500-SCORE-ALL.
034500 01  WS-PILLAR-ACCUM-AREA.
034600     05  WS-PILLAR-ACCUM OCCURS 3 TIMES.
034700         10  WS-PILLAR-NAME       PIC X(10).
034800*                WEIGHTED-SUM OVER WEIGHT-TOTAL IS THE INTERVIEW
034900*                SCORE COMPUTED IN 520-SCORE-ONE-PILLAR.
035000         10  WS-WEIGHTED-SUM      PIC S9(05)V9(04) COMP.
035100         10  WS-WEIGHTED-SUM-R REDEFINES WS-WEIGHTED-SUM.
035200             15  WS-WTSUM-WHOLE   PIC S9(05).
035300             15  WS-WTSUM-DEC     PIC 9(04).
035400         10  WS-WEIGHT-TOTAL      PIC S9(05)V9(04) COMP.
035500*                EVIDENCE REQUIRED/PROVIDED COUNTS FOR THIS
035600*                PILLAR'S EVIDENCE-COVERAGE PERCENTAGE.
035700         10  WS-EVID-REQ-CNT      PIC 9(04) COMP.
035800         10  WS-EVID-PROV-CNT     PIC 9(04) COMP.
035900         10  WS-RESP-CNT          PIC 9(04) COMP.
036000*                OBSERVATION PASS/FAIL/TOTAL COUNTS - FEED THE
036100*                1-5 OBSERVATION SCORE IN 520-SCORE-ONE-PILLAR.
036200         10  WS-OBS-PASS-CNT      PIC 9(04) COMP.
036300         10  WS-OBS-FAIL-CNT      PIC 9(04) COMP.
036400         10  WS-OBS-CNT           PIC 9(04) COMP.
036500*                SET BY 250 WHEN A CRITICAL QUESTION SCORED 2
036600*                OR BELOW - TELLS RMICALC TO CAP THIS PILLAR.
036700         10  WS-CRIT-INTRVW-SW    PIC X(01) VALUE "N".
036800             88  WS-CRIT-INTRVW-FAILED VALUE "Y".
036900*                FINAL SCORE AND CONFIDENCE COME BACK FROM
037000*                RMICALC AND ARE STORED HERE FOR 600-SCORE-
037100*                OVERALL TO PICK UP AFTER ALL THREE PILLARS ARE
037200*                DONE.
037300         10  WS-PILLAR-FINAL      PIC 9V99.
037400         10  WS-PILLAR-CONF       PIC X(30).
037500
037600*    PER-QUESTION WORK FIELDS USED WHILE SCORING ONE RESPONSE IN
037700*    250-ACCUM-INTERVIEW-SCORE.  WS-EFFECTIVE-SCORE-R IS THE
037800*    WHOLE/DECIMAL BREAKOUT USED WHEN THE EVIDENCE LOCK HAS TO
037900*    COMPARE AGAINST THE WHOLE-NUMBER PORTION ONLY.
038000 01  WS-INTERVIEW-SCORE          PIC 9V9999.
038100 01  WS-OBSERVATION-SCORE        PIC 9V9999.
038200 01  WS-EVID-COVERAGE            PIC 9(03)V9.
038300 01  WS-EFFECTIVE-SCORE          PIC 9V9.
038400 01  WS-EFFECTIVE-SCORE-R REDEFINES WS-EFFECTIVE-SCORE.
038500     05  WS-EFF-SCORE-WHOLE      PIC 9.
038600     05  WS-EFF-SCORE-DEC        PIC 9.
038700*        ROLE WEIGHT (SEE 260-ROLE-WEIGHT) TIMES THE QUESTION'S
038800*        OWN WEIGHT FROM THE QUESTION BANK GIVES THE COMBINED
038900*        WEIGHT FACTOR APPLIED TO THE RAW SCORE BELOW.
039000 01  WS-ROLE-WEIGHT              PIC 9V99.
039100 01  WS-QUEST-WEIGHT             PIC 9V99.
039200 01  WS-WEIGHTED-VALUE           PIC 9(03)V9999.
039300 01  WS-WEIGHT-FACTOR            PIC 9V9999.
039400
039500*    OVERALL-RMI WORK FIELDS - SET IN 600-SCORE-OVERALL AFTER
039600*    ALL THREE PILLARS HAVE BEEN SCORED.
039700 01  WS-OVERALL-RMI              PIC 9V99.
039800 01  WS-MATURITY-TEXT            PIC X(22).
039900 01  WS-OVERALL-CONF             PIC X(30).
040000*    INBOUND PILLAR NAME (FROM A QUESTION OR AN OBSERVATION
040100*    RECORD) PASSED TO 160-PILLAR-INDEX FOR TRANSLATION TO
040200*    A 1/2/3 SUBSCRIPT.
040300 01  WS-PILLAR-TEXT-IN           PIC X(10).
040400 01  WS-OVERALL-REQ-CNT          PIC 9(04) COMP.
040500 01  WS-OVERALL-PROV-CNT         PIC 9(04) COMP.
040600
040700** SUBCATEGORY BREAKDOWN TABLE - ONE SLOT PER DISTINCT SUBCAT
040800** SEEN DURING THE RESPONSE PASS, KEYED BY QUESTION TABLE INDEX
040900** (THE QUESTION BANK IS SMALL ENOUGH THAT EVERY QUESTION CAN
041000** OWN ITS OWN SLOT - SEE 220-SUBCATEGORY-ACCUM).
041100 01  WS-SUBCAT-TABLE-AREA.
041200     05  WS-SUBCAT-ENTRY OCCURS 100 TIMES
041300                  INDEXED BY SX-IDX.
041400         10  WS-SUBCAT-SCORE-SUM  PIC S9(05)V99 COMP.
041500         10  WS-SUBCAT-RESP-CNT   PIC 9(04) COMP.
041600
041700*    NO LINKAGE SECTION ENTRIES - THIS PROGRAM IS ALWAYS THE TOP
041800*    OF A JOB STEP, NEVER CALLED BY ANOTHER PROGRAM.  RMICALC IS
041900*    CALLED FROM HERE (SEE PARAGRAPH 520), NOT THE OTHER WAY
042000*    AROUND.
042100 LINKAGE SECTION.
042200*----------------------------------------------------------------*
042300*  MAIN LINE - THIS PROGRAM TAKES NO LINKAGE, ALWAYS RUNS AS A
042400*  JOB STEP (NEVER CALLED), AND SCORES EXACTLY ONE ASSESSMENT
042500*  PER EXECUTION.  THE FIVE PERFORMS BELOW ARE THE WHOLE JOB -
042600*  HOUSEKEEPING, TWO SEQUENTIAL READ PASSES, PILLAR SCORING,
042700*  OVERALL SCORING, THEN CLEANUP.
042800*----------------------------------------------------------------*
042900 PROCEDURE DIVISION.
043000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
043100     PERFORM 200-PROCESS-RESPONSES THRU 200-EXIT
043200             UNTIL NO-MORE-RESPONSES.
043300     PERFORM 400-PROCESS-OBSERVATIONS THRU 400-EXIT
043400             UNTIL NO-MORE-OBSERVATIONS.
043500     PERFORM 500-SCORE-ALL-PILLARS THRU 500-EXIT.
043600     PERFORM 600-SCORE-OVERALL THRU 600-EXIT.
043700     PERFORM 999-CLEANUP THRU 999-EXIT.
043800     MOVE +0 TO RETURN-CODE.
043900     GOBACK.
044000
044100*----------------------------------------------------------------*
044200*  000-HOUSEKEEPING - OPENS FILES, LOADS THE QUESTION BANK INTO
044300*  THE QM-TABLE, AND PRIMES BOTH THE RESPONSE AND OBSERVATION
044400*  READS.  ALSO PULLS THE ASSESSMENT ID OFF THE FIRST RESPONSE
044500*  RECORD, SINCE THE RESPONSE FILE ITSELF CARRIES NO HEADER
044600*  RECORD TO READ IT FROM.  ABENDS IF EITHER THE QUESTION BANK
044700*  OR THE RESPONSE FILE IS EMPTY - THERE IS NOTHING USEFUL THIS
044800*  PROGRAM CAN SCORE WITHOUT BOTH.
044900*----------------------------------------------------------------*
045000 000-HOUSEKEEPING.
045100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
045200     DISPLAY "******** BEGIN JOB RMISCORE ********".
045300*        RUN DATE IS FOR THE SYSOUT TITLE LINE ONLY - SEE THE
045400*        AUDIT-201 NOTE ON WS-RUN-DATE ABOVE.
045500     ACCEPT WS-RUN-DATE FROM DATE.
045600*        ZERO OUT ALL THREE ACCUMULATOR AREAS BEFORE THE RUN
045700*        STARTS - THIS PROGRAM SCORES ONE ASSESSMENT PER
045800*        EXECUTION SO THERE IS NO CARRYOVER BETWEEN RUNS, BUT
045900*        WORKING-STORAGE IS NOT GUARANTEED ZERO ON SOME SHOPS'
046000*        JCL REGION SETUPS, SO WE INITIALIZE EXPLICITLY ANYWAY.
046100     INITIALIZE COUNTERS-AND-ACCUMULATORS
046200                WS-PILLAR-ACCUM-AREA
046300                WS-SUBCAT-TABLE-AREA.
046400*        PILLAR NAMES ARE FIXED, NOT DATA-DRIVEN - THE THREE-
046500*        PILLAR MODEL (PEOPLE/PROCESS/TECHNOLOGY) IS PART OF THE
046600*        AUDIT STANDARD ITSELF, NOT SOMETHING A SITE CAN CHANGE.
046700     MOVE "PEOPLE"     TO WS-PILLAR-NAME(1).
046800     MOVE "PROCESS"    TO WS-PILLAR-NAME(2).
046900     MOVE "TECHNOLOGY" TO WS-PILLAR-NAME(3).
047000
047100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
047200*        LOAD THE ENTIRE QUESTION BANK INTO THE QM-TABLE BEFORE
047300*        TOUCHING EITHER OF THE OTHER TWO INPUT FILES - EVERY
047400*        SUBSEQUENT LOOKUP IS AGAINST STORAGE, NEVER THE FILE.
047500     PERFORM 850-LOAD-QUESTIONS THRU 850-EXIT
047600             UNTIL NO-MORE-QUESTIONS.
047700     IF QM-ENTRY-CNT = ZERO
047800         MOVE "EMPTY QUESTION BANK FILE" TO ABEND-REASON
047900         GO TO 1000-ABEND-RTN.
048000
048100*        PRIME THE RESPONSE READ AND GRAB THE ASSESSMENT ID OFF
048200*        THE FIRST RECORD - EVERY RESPONSE RECORD IN THE FILE IS
048300*        EXPECTED TO CARRY THE SAME ASSESSMENT ID (ONE RUN, ONE
048400*        ASSESSMENT), SO THE FIRST ONE IS AS GOOD AS ANY.
048500     PERFORM 900-READ-RESPONSE THRU 900-EXIT.
048600     IF NO-MORE-RESPONSES
048700         MOVE "EMPTY RESPONSE FILE" TO ABEND-REASON
048800         GO TO 1000-ABEND-RTN.
048900     MOVE RS-ASSESS-ID TO WS-ASSESS-ID.
049000
049100*        PRIME THE OBSERVATION READ - AN EMPTY OBSERVATION FILE
049200*        IS NOT AN ABEND CONDITION, UNLIKE THE OTHER TWO, SINCE
049300*        A SITE MAY NOT HAVE COMPLETED ITS FIELD WALKTHROUGH
049400*        YET WHEN THE INTERVIEW SCORES ARE WANTED.
049500     PERFORM 920-READ-OBSERVATION THRU 920-EXIT.
049600 000-EXIT.
049700     EXIT.
049800
049900*----------------------------------------------------------------*
050000*  200-PROCESS-RESPONSES - DRIVES ONE PASS OVER THE RESPONSE
050100*  FILE.  EVERY RESPONSE IS LOOKED UP AGAINST THE QUESTION BANK,
050200*  RUN THROUGH THE EVIDENCE-VIOLATION SCAN (210) AND THE
050300*  SUBCATEGORY ACCUMULATOR (220) REGARDLESS OF DRAFT/N-A STATUS,
050400*  BUT ONLY A FINAL, APPLICABLE, NUMERIC, NONZERO-SCORE RESPONSE
050500*  IS FOLDED INTO THE WEIGHTED PILLAR SCORE (250).  A RESPONSE
050600*  WHOSE QUESTION CODE IS NOT ON THE QUESTION BANK IS SILENTLY
050700*  SKIPPED HERE RATHER THAN ABENDING - SEE AUDIT-238 IN THE
050800*  CHANGE LOG ABOVE.
050900*----------------------------------------------------------------*
051000 200-PROCESS-RESPONSES.
051100     MOVE "200-PROCESS-RESPONSES" TO PARA-NAME.
051200     MOVE RS-QCODE TO WS-LOOKUP-CODE.
051300     PERFORM 150-LOOKUP-QUESTION THRU 150-EXIT.
051400
051500     PERFORM 210-EVIDENCE-VIOLATION-CHECK THRU 210-EXIT.
051600     PERFORM 220-SUBCATEGORY-ACCUM THRU 220-EXIT.
051700
051800     IF RS-NOT-DRAFT AND RS-IS-APPLICABLE
051900             AND QUESTION-FOUND
052000             AND RS-SCORE NUMERIC AND RS-SCORE > ZERO
052100         PERFORM 250-ACCUM-INTERVIEW-SCORE THRU 250-EXIT.
052200
052300     PERFORM 900-READ-RESPONSE THRU 900-EXIT.
052400 200-EXIT.
052500     EXIT.
052600
052700*----------------------------------------------------------------*
052800*  210-EVIDENCE-VIOLATION-CHECK - ADDED UNDER AUDIT-196 (REV. 2
052900*  OF THE AUDIT STANDARD) TO FLAG A RESPONSE THAT CLAIMS A GOOD
053000*  SCORE (3 OR BETTER) ON AN EVIDENCE-REQUIRED QUESTION BUT
053100*  SUPPLIES NO EVIDENCE.  EVERY SUCH VIOLATION IS COUNTED HERE
053200*  AND REPORTED ON THE OVERALL PILLAR-SCORE RECORD (PS-EVID-
053300*  VIOLATIONS, SEE 600-SCORE-OVERALL) - IT DOES NOT, BY ITSELF,
053400*  CHANGE THE SCORE.  THE SCORE-SIDE EVIDENCE LOCK IS A
053500*  SEPARATE, STRICTER RULE IN 250-ACCUM-INTERVIEW-SCORE BELOW.
053600*----------------------------------------------------------------*
053700 210-EVIDENCE-VIOLATION-CHECK.
053800     MOVE "210-EVIDENCE-VIOLATION-CHECK" TO PARA-NAME.
053900******** RULE APPLIES TO EVERY RESPONSE, DRAFTS INCLUDED - NO
054000******** DRAFT/N-A FILTER HERE, UNLIKE THE SCORING PASS BELOW.
054100     IF NOT QUESTION-FOUND
054200         GO TO 210-EXIT.
054300     IF QM-T-EVID-REQ(WS-FOUND-QIDX) = "Y"
054400             AND RS-SCORE NUMERIC AND RS-SCORE >= 3.0
054500             AND RS-EVID-PROV = "N"
054600         ADD 1 TO WS-EVID-VIOLATION-CNT.
054700 210-EXIT.
054800     EXIT.
054900
055000*----------------------------------------------------------------*
055100*  220-SUBCATEGORY-ACCUM - ROLLS EVERY FINAL, APPLICABLE
055200*  RESPONSE (RAW SCORE, NOT WEIGHTED) INTO THE SUBCATEGORY
055300*  TABLE KEYED BY QUESTION-TABLE SLOT, FOR THE SUBCATEGORY
055400*  BREAKDOWN DISPLAYED AT END OF RUN (PARAGRAPH 680).  THIS IS A
055500*  SEPARATE ROLLUP FROM THE WEIGHTED PILLAR SCORE IN 250 - THE
055600*  AUDIT STANDARD WANTS SUBCATEGORY AVERAGES ON THE RAW SCORE,
055700*  UNWEIGHTED BY ROLE OR QUESTION WEIGHT.
055800*----------------------------------------------------------------*
055900 220-SUBCATEGORY-ACCUM.
056000     MOVE "220-SUBCATEGORY-ACCUM" TO PARA-NAME.
056100     IF RS-IS-DRAFT OR RS-NOT-APPLICABLE OR NOT QUESTION-FOUND
056200         GO TO 220-EXIT.
056300
056400     SET SX-IDX TO WS-FOUND-QIDX.
056500     IF RS-SCORE NUMERIC
056600         ADD RS-SCORE TO WS-SUBCAT-SCORE-SUM(SX-IDX)
056700     END-IF.
056800     ADD 1 TO WS-SUBCAT-RESP-CNT(SX-IDX).
056900 220-EXIT.
057000     EXIT.
057100
057200*----------------------------------------------------------------*
057300*  250-ACCUM-INTERVIEW-SCORE - FOLDS ONE SCORABLE RESPONSE INTO
057400*  ITS PILLAR'S RUNNING WEIGHTED SUM.  APPLIES THE EVIDENCE LOCK
057500*  (CAPS THE EFFECTIVE SCORE AT 3 WHEN EVIDENCE WAS REQUIRED BUT
057600*  NOT PROVIDED), LOOKS UP THE ROLE WEIGHT AND QUESTION WEIGHT,
057700*  THEN WEIGHTS AND ACCUMULATES.  ALSO WATCHES FOR A CRITICAL
057800*  QUESTION SCORED 2 OR BELOW, WHICH SETS THE CRITICAL-INTERVIEW-
057900*  FAILURE SWITCH FOR THAT PILLAR - SEE 520-SCORE-ONE-PILLAR AND
058000*  RMICALC PARAGRAPH 200-APPLY-CAPS FOR WHAT THAT SWITCH DOES TO
058100*  THE FINAL SCORE.  A QUESTION-BANK WEIGHT OF ZERO (SHOULD NOT
058200*  HAPPEN, BUT THE QUESTION BANK IS HAND-MAINTAINED) IS TREATED
058300*  AS 1.00 RATHER THAN DROPPING THE RESPONSE OUT OF THE AVERAGE
058400*  ENTIRELY.
058500*----------------------------------------------------------------*
058600 250-ACCUM-INTERVIEW-SCORE.
058700     MOVE "250-ACCUM-INTERVIEW-SCORE" TO PARA-NAME.
058800     MOVE RS-SCORE TO WS-EFFECTIVE-SCORE.
058900
059000******** EVIDENCE LOCK - CAP AT 3 BEFORE WEIGHTING WHEN THE
059100******** QUESTION REQUIRES EVIDENCE, SCORE IS 3 OR BETTER, AND
059200******** NO EVIDENCE WAS PROVIDED.
059300     IF QM-T-EVID-REQ(WS-FOUND-QIDX) = "Y" AND RS-SCORE >= 3.0
059400             AND RS-EVID-PROV = "N"
059500         IF WS-EFFECTIVE-SCORE > 3.0
059600             MOVE 3.0 TO WS-EFFECTIVE-SCORE.
059700
059800     MOVE QM-T-PILLAR(WS-FOUND-QIDX) TO WS-PILLAR-TEXT-IN.
059900     PERFORM 160-PILLAR-INDEX THRU 160-EXIT.
060000
060100     PERFORM 260-ROLE-WEIGHT THRU 260-EXIT.
060200
060300     MOVE QM-T-WEIGHT(WS-FOUND-QIDX) TO WS-QUEST-WEIGHT.
060400     IF WS-QUEST-WEIGHT = ZERO
060500         MOVE 1.00 TO WS-QUEST-WEIGHT.
060600
060700     COMPUTE WS-WEIGHT-FACTOR ROUNDED =
060800             WS-ROLE-WEIGHT * WS-QUEST-WEIGHT.
060900     COMPUTE WS-WEIGHTED-VALUE ROUNDED =
061000             WS-EFFECTIVE-SCORE * WS-WEIGHT-FACTOR.
061100
061200     ADD WS-WEIGHTED-VALUE TO WS-WEIGHTED-SUM(PIL-IDX).
061300     ADD WS-WEIGHT-FACTOR  TO WS-WEIGHT-TOTAL(PIL-IDX).
061400     ADD 1 TO WS-RESP-CNT(PIL-IDX).
061500
061600     IF QM-T-EVID-REQ(WS-FOUND-QIDX) = "Y"
061700         ADD 1 TO WS-EVID-REQ-CNT(PIL-IDX).
061800     IF RS-EVID-PROV = "Y"
061900         ADD 1 TO WS-EVID-PROV-CNT(PIL-IDX).
062000
062100******** CRITICAL QUESTION, EFFECTIVE SCORE 2 OR LESS - CAPS
062200******** THIS PILLAR AT 3.00 IN 500-SCORE-ALL-PILLARS.
062300     IF QM-T-CRITICAL(WS-FOUND-QIDX) = "Y"
062400             AND WS-EFFECTIVE-SCORE <= 2.0
062500         SET WS-CRIT-INTRVW-FAILED(PIL-IDX) TO TRUE.
062600 250-EXIT.
062700     EXIT.
062800
062900*----------------------------------------------------------------*
063000*  260-ROLE-WEIGHT - LOOKS UP THE WEIGHTING FACTOR FOR THE ROLE
063100*  THE CURRENT QUESTION IS TARGETED AT.  TECHNICIANS CARRY THE
063200*  MOST WEIGHT (0.60) BECAUSE THEY ARE THE ONES ACTUALLY DOING
063300*  THE WORK THE AUDIT STANDARD CARES ABOUT; SUPERVISORS AND
063400*  PLANNERS CARRY THE LEAST (0.10 EACH) SINCE THEIR ANSWERS TEND
063500*  TO REFLECT POLICY RATHER THAN PRACTICE.  ANY ROLE NOT ON THE
063600*  LIST (SHOULD NOT HAPPEN IF THE QUESTION BANK WAS EDITED
063700*  CORRECTLY) FALLS THROUGH TO FULL WEIGHT RATHER THAN ZERO, SO
063800*  A BAD QUESTION-BANK ENTRY DOES NOT SILENTLY DROP A RESPONSE.
063900*----------------------------------------------------------------*
064000 260-ROLE-WEIGHT.
064100     MOVE "260-ROLE-WEIGHT" TO PARA-NAME.
064200     EVALUATE QM-T-TARGET-ROLE(WS-FOUND-QIDX)
064300         WHEN "TECHNICIAN"  MOVE 0.60 TO WS-ROLE-WEIGHT
064400         WHEN "SUPERVISOR"  MOVE 0.10 TO WS-ROLE-WEIGHT
064500         WHEN "MANAGER"     MOVE 0.20 TO WS-ROLE-WEIGHT
064600         WHEN "PLANNER"     MOVE 0.10 TO WS-ROLE-WEIGHT
064700         WHEN "AUDITOR"     MOVE 0.20 TO WS-ROLE-WEIGHT
064800         WHEN OTHER         MOVE 1.00 TO WS-ROLE-WEIGHT
064900     END-EVALUATE.
065000 260-EXIT.
065100     EXIT.
065200
065300*----------------------------------------------------------------*
065400*  400-PROCESS-OBSERVATIONS - DRIVES ONE PASS OVER THE FIELD
065500*  OBSERVATION FILE.  AN OBSERVATION LOGGED WITH NO RESULT
065600*  RECORDED (OB-NO-RESULT) IS SKIPPED ENTIRELY - IT CONTRIBUTES
065700*  NEITHER A PASS NOR A FAIL TO ANY PILLAR.
065800*----------------------------------------------------------------*
065900 400-PROCESS-OBSERVATIONS.
066000     MOVE "400-PROCESS-OBSERVATIONS" TO PARA-NAME.
066100     IF NOT OB-NO-RESULT
066200         PERFORM 410-ACCUM-OBSERVATION THRU 410-EXIT.
066300     PERFORM 920-READ-OBSERVATION THRU 920-EXIT.
066400 400-EXIT.
066500     EXIT.
066600
066700*----------------------------------------------------------------*
066800*  410-ACCUM-OBSERVATION - FOLDS ONE FIELD OBSERVATION INTO ITS
066900*  PILLAR'S PASS/FAIL COUNTS.  UNLIKE THE INTERVIEW SIDE, AN
067000*  OBSERVATION CARRIES NO WEIGHT OF ITS OWN - EVERY OBSERVATION
067100*  COUNTS THE SAME TOWARD THE 1-5 OBSERVATION SCORE COMPUTED
067200*  BACK IN 520-SCORE-ONE-PILLAR (PASS=5, FAIL=1).  THE SAFETY-
067300*  CRITICAL CHECK BELOW IS THE ONE PLACE IN THIS PROGRAM WHERE A
067400*  SINGLE OBSERVATION, REGARDLESS OF WHICH PILLAR IT WAS LOGGED
067500*  UNDER, CAN FORCE A CAP ON A DIFFERENT PILLAR (PROCESS).
067600*----------------------------------------------------------------*
067700 410-ACCUM-OBSERVATION.
067800     MOVE "410-ACCUM-OBSERVATION" TO PARA-NAME.
067900     MOVE OB-PILLAR TO WS-PILLAR-TEXT-IN.
068000     PERFORM 160-PILLAR-INDEX THRU 160-EXIT.
068100
068200*        PASS COUNTS TOWARD A SCORE OF 5, FAIL TOWARD A 1 - SEE
068300*        520-SCORE-ONE-PILLAR FOR THE ACTUAL 1-5 CONVERSION.
068400     IF OB-PASSED
068500         ADD 1 TO WS-OBS-PASS-CNT(PIL-IDX)
068600     ELSE
068700         ADD 1 TO WS-OBS-FAIL-CNT(PIL-IDX).
068800     ADD 1 TO WS-OBS-CNT(PIL-IDX).
068900
069000******** A FAILED OBSERVATION WHOSE TYPE CONTAINS "SAFETY" IS A
069100******** CRITICAL SAFETY FAILURE - ALWAYS CAPS THE PROCESS
069200******** PILLAR, REGARDLESS OF WHICH PILLAR THIS OBSERVATION
069300******** WAS LOGGED AGAINST.                                   020225RTV
069400     IF OB-FAILED
069500         MOVE ZERO TO WS-SAFETY-TALLY
069600         INSPECT OB-TYPE TALLYING WS-SAFETY-TALLY
069700                 FOR ALL "SAFETY"
069800         IF WS-SAFETY-TALLY > ZERO
069900             SET SAFETY-CRITICAL-SEEN TO TRUE.
070000 410-EXIT.
070100     EXIT.
070200
070300*----------------------------------------------------------------*
070400*  500-SCORE-ALL-PILLARS - SIMPLE DRIVER, ONE CALL TO 520 PER
070500*  PILLAR IN FIXED ORDER (PEOPLE, PROCESS, TECHNOLOGY).  ORDER
070600*  MATTERS ONLY IN THAT THE THREE SCORE RECORDS ARE WRITTEN IN
070700*  THIS SAME ORDER - DOWNSTREAM REPORT PROGRAMS DO NOT DEPEND
070800*  ON IT, BUT OPERATIONS HAS COME TO EXPECT IT WHEN EYEBALLING
070900*  THE SCORES FILE ON A PRINTOUT.
071000*----------------------------------------------------------------*
071100 500-SCORE-ALL-PILLARS.
071200     MOVE "500-SCORE-ALL-PILLARS" TO PARA-NAME.
071300     PERFORM 520-SCORE-ONE-PILLAR THRU 520-EXIT
071400             VARYING PIL-IDX FROM 1 BY 1
071500             UNTIL PIL-IDX > 3.
071600 500-EXIT.
071700     EXIT.
071800
071900*----------------------------------------------------------------*
072000*  520-SCORE-ONE-PILLAR - THE HEART OF THE PROGRAM.  AVERAGES
072100*  THE WEIGHTED INTERVIEW RESPONSES INTO AN INTERVIEW SCORE,
072200*  CONVERTS THE OBSERVATION PASS/FAIL COUNTS INTO A 1-5 SCALE
072300*  OBSERVATION SCORE (PASS=5, FAIL=1), COMPUTES THE EVIDENCE
072400*  COVERAGE PERCENTAGE, THEN HANDS ALL OF IT TO RMICALC (VIA
072500*  RMICALC-LINK) TO COMBINE THE TWO SIDES 80/20 AND APPLY THE
072600*  CRITICAL-FAILURE CAPS.  A PILLAR WITH ZERO WEIGHT-TOTAL OR
072700*  ZERO OBSERVATION COUNT SCORES ZERO ON THAT SIDE RATHER THAN
072800*  DIVIDING BY ZERO - RMICALC'S "NO DATA" CONFIDENCE CASE (SEE
072900*  AUDIT-163) IS WHAT KEEPS A ZERO-DATA SIDE FROM DRAGGING THE
073000*  FINAL SCORE DOWN.
073100*----------------------------------------------------------------*
073200 520-SCORE-ONE-PILLAR.
073300     MOVE "520-SCORE-ONE-PILLAR" TO PARA-NAME.
073400*        INTERVIEW SIDE - WEIGHTED AVERAGE OF EVERY SCORABLE
073500*        RESPONSE ACCUMULATED FOR THIS PILLAR IN 250 ABOVE.
073600     IF WS-WEIGHT-TOTAL(PIL-IDX) > ZERO
073700         COMPUTE WS-INTERVIEW-SCORE ROUNDED =
073800             WS-WEIGHTED-SUM(PIL-IDX) / WS-WEIGHT-TOTAL(PIL-IDX)
073900     ELSE
074000         MOVE ZERO TO WS-INTERVIEW-SCORE.
074100
074200*        OBSERVATION SIDE - PASS COUNTS AS 5, FAIL COUNTS AS 1,
074300*        AVERAGED OVER THE TOTAL NUMBER OF OBSERVATIONS LOGGED
074400*        AGAINST THIS PILLAR.
074500     IF WS-OBS-CNT(PIL-IDX) > ZERO
074600         COMPUTE WS-OBSERVATION-SCORE ROUNDED =
074700             ((WS-OBS-PASS-CNT(PIL-IDX) * 5) +
074800              (WS-OBS-FAIL-CNT(PIL-IDX) * 1))
074900                 / WS-OBS-CNT(PIL-IDX)
075000     ELSE
075100         MOVE ZERO TO WS-OBSERVATION-SCORE.
075200
075300*        EVIDENCE COVERAGE - WHAT PERCENT OF THE EVIDENCE-
075400*        REQUIRED QUESTIONS ANSWERED FOR THIS PILLAR ACTUALLY
075500*        HAD EVIDENCE ATTACHED.  A PILLAR WITH NO EVIDENCE-
075600*        REQUIRED QUESTIONS DEFAULTS TO 100% RATHER THAN ZERO -
075700*        THERE IS NOTHING TO BE DEFICIENT IN.
075800     IF WS-EVID-REQ-CNT(PIL-IDX) = ZERO
075900         MOVE 100.0 TO WS-EVID-COVERAGE
076000     ELSE
076100         COMPUTE WS-EVID-COVERAGE ROUNDED =
076200             (WS-EVID-PROV-CNT(PIL-IDX) /
076300              WS-EVID-REQ-CNT(PIL-IDX)) * 100.
076400
076500*        LOAD THE LINKAGE GROUP AND MAKE THE CALL - SPACES FIRST
076600*        SO NO STALE VALUE FROM THE PRIOR PILLAR'S CALL LEAKS
076700*        THROUGH ON A FIELD THIS PARAGRAPH DOES NOT SET BELOW.
076800     MOVE SPACES TO RMICALC-LINK.
076900     EVALUATE PIL-IDX
077000         WHEN 1  MOVE "P" TO RC-PILLAR-SW
077100         WHEN 2  MOVE "R" TO RC-PILLAR-SW
077200         WHEN 3  MOVE "T" TO RC-PILLAR-SW
077300     END-EVALUATE.
077400
077500     IF WS-RESP-CNT(PIL-IDX) > ZERO
077600         MOVE "Y" TO RC-HAVE-INTERVIEW
077700     ELSE
077800         MOVE "N" TO RC-HAVE-INTERVIEW.
077900
078000     IF WS-OBS-CNT(PIL-IDX) > ZERO
078100         MOVE "Y" TO RC-HAVE-OBSERVATION
078200     ELSE
078300         MOVE "N" TO RC-HAVE-OBSERVATION.
078400
078500     MOVE WS-INTERVIEW-SCORE    TO RC-INTERVIEW-SCORE.
078600     MOVE WS-OBSERVATION-SCORE  TO RC-OBSERVATION-SCORE.
078700     IF WS-CRIT-INTRVW-FAILED(PIL-IDX)
078800         MOVE "Y" TO RC-CRIT-INTRVW-FAIL-SW
078900     ELSE
079000         MOVE "N" TO RC-CRIT-INTRVW-FAIL-SW.
079100
079200     IF PIL-IDX = 2 AND SAFETY-CRITICAL-SEEN
079300         MOVE "Y" TO RC-CRIT-SAFETY-FAIL-SW
079400     ELSE
079500         MOVE "N" TO RC-CRIT-SAFETY-FAIL-SW.
079600
079700     MOVE WS-RESP-CNT(PIL-IDX)  TO RC-RESP-COUNT.
079800     MOVE WS-EVID-COVERAGE      TO RC-EVID-COVERAGE.
079900
080000     CALL "RMICALC" USING RMICALC-LINK.
080100
080200*        STASH THE CAPPED FINAL SCORE AND CONFIDENCE RATING FOR
080300*        USE BACK IN 600-SCORE-OVERALL AFTER ALL THREE PILLARS
080400*        HAVE BEEN THROUGH THIS PARAGRAPH.
080500     MOVE RC-FINAL-SCORE TO WS-PILLAR-FINAL(PIL-IDX).
080600     MOVE RC-CONFIDENCE  TO WS-PILLAR-CONF(PIL-IDX).
080700
080800*        BUILD AND WRITE THIS PILLAR'S SCORE RECORD - EVID-
080900*        VIOLATIONS IS LEFT ZERO HERE BECAUSE THE VIOLATION
081000*        COUNT IS RUN-WIDE, NOT PER PILLAR, AND ONLY GOES OUT ON
081100*        THE OVERALL RECORD WRITTEN BY 600-SCORE-OVERALL.
081200     INITIALIZE PILLAR-SCORE-REC.
081300     MOVE WS-ASSESS-ID          TO PS-ASSESS-ID.
081400     MOVE WS-PILLAR-NAME(PIL-IDX) TO PS-PILLAR.
081500     MOVE RC-RAW-SCORE          TO PS-RAW-SCORE.
081600     MOVE RC-FINAL-SCORE        TO PS-FINAL-SCORE.
081700     MOVE WS-INTERVIEW-SCORE    TO PS-INTERVIEW.
081800     MOVE WS-OBSERVATION-SCORE  TO PS-OBSERV.
081900     MOVE RC-CONFIDENCE         TO PS-CONFIDENCE.
082000     MOVE WS-EVID-COVERAGE      TO PS-EVID-COV.
082100     MOVE WS-RESP-CNT(PIL-IDX)  TO PS-RESP-CNT.
082200     MOVE WS-OBS-CNT(PIL-IDX)   TO PS-OBS-CNT.
082300     MOVE ZERO                 TO PS-EVID-VIOLATIONS.
082400
082500     WRITE PILLAR-SCORE-REC-FD FROM PILLAR-SCORE-REC.
082600 520-EXIT.
082700     EXIT.
082800
082900*----------------------------------------------------------------*
083000*  600-SCORE-OVERALL - AVERAGES THE THREE PILLAR FINAL SCORES
083100*  INTO THE OVERALL RMI AND TRANSLATES IT INTO THE FIVE-LEVEL
083200*  MATURITY TEXT CALLED FOR BY THE AUDIT STANDARD (REACTIVE
083300*  THROUGH PRESCRIPTIVE).  NOTE THE OVERALL RMI IS A STRAIGHT
083400*  AVERAGE OF THE THREE FINAL (ALREADY-CAPPED) PILLAR SCORES,
083500*  NOT A RECOMPUTATION FROM THE RAW RESPONSE/OBSERVATION DATA -
083600*  A CRITICAL-FAILURE CAP APPLIED TO ONE PILLAR STILL FLOWS
083700*  THROUGH TO THE OVERALL SCORE THIS WAY.
083800*----------------------------------------------------------------*
083900 600-SCORE-OVERALL.
084000     MOVE "600-SCORE-OVERALL" TO PARA-NAME.
084100     COMPUTE WS-OVERALL-RMI ROUNDED =
084200         (WS-PILLAR-FINAL(1) + WS-PILLAR-FINAL(2)
084300                              + WS-PILLAR-FINAL(3)) / 3.
084400
084500*        MATURITY LEVEL BOUNDARIES PER THE AUDIT STANDARD - THE
084600*        TOP BAND (PRESCRIPTIVE) IS DELIBERATELY NARROWER THAN
084700*        THE OTHERS (4.5 TO 5.0 ONLY) SINCE THE STANDARD TREATS
084800*        IT AS A RARE, HARD-EARNED RATING.
084900     EVALUATE TRUE
085000         WHEN WS-OVERALL-RMI < 2.0
085100             MOVE "LEVEL 1 - REACTIVE" TO WS-MATURITY-TEXT
085200         WHEN WS-OVERALL-RMI < 3.0
085300             MOVE "LEVEL 2 - EMERGING PREVENTIVE"
085400                 TO WS-MATURITY-TEXT
085500         WHEN WS-OVERALL-RMI < 4.0
085600             MOVE "LEVEL 3 - PREVENTIVE" TO WS-MATURITY-TEXT
085700         WHEN WS-OVERALL-RMI < 4.5
085800             MOVE "LEVEL 4 - PREDICTIVE" TO WS-MATURITY-TEXT
085900         WHEN OTHER
086000             MOVE "LEVEL 5 - PRESCRIPTIVE" TO WS-MATURITY-TEXT
086100     END-EVALUATE.
086200
086300     PERFORM 620-OVERALL-CONFIDENCE THRU 620-EXIT.
086400
086500*        OVERALL EVIDENCE COVERAGE IS A TRUE RUN-WIDE PERCENTAGE
086600*        (TOTAL EVIDENCE PROVIDED OVER TOTAL EVIDENCE REQUIRED
086700*        ACROSS ALL THREE PILLARS) - NOT AN AVERAGE OF THE THREE
086800*        PER-PILLAR PERCENTAGES, WHICH WOULD OVER-WEIGHT A
086900*        PILLAR WITH FEW EVIDENCE-REQUIRED QUESTIONS.
087000     MOVE ZERO TO WS-OVERALL-REQ-CNT WS-OVERALL-PROV-CNT.
087100     PERFORM 640-SUM-EVIDENCE-COUNTS THRU 640-EXIT
087200             VARYING PIL-IDX FROM 1 BY 1
087300             UNTIL PIL-IDX > 3.
087400
087500*        BUILD AND WRITE THE FOURTH AND FINAL PILLAR-SCORE
087600*        RECORD FOR THIS ASSESSMENT - PS-PILLAR OF "OVERALL"
087700*        TELLS THE DOWNSTREAM REPORT PROGRAMS THIS IS THE
087800*        ROLLUP RECORD, NOT A REAL PILLAR.
087900     INITIALIZE PILLAR-SCORE-REC.
088000     MOVE WS-ASSESS-ID   TO PS-ASSESS-ID.
088100     MOVE "OVERALL"      TO PS-PILLAR.
088200     MOVE WS-OVERALL-RMI TO PS-RAW-SCORE PS-FINAL-SCORE.
088300     MOVE ZERO           TO PS-INTERVIEW PS-OBSERV.
088400     MOVE WS-OVERALL-CONF TO PS-CONFIDENCE.
088500     IF WS-OVERALL-REQ-CNT = ZERO
088600         MOVE 100.0 TO PS-EVID-COV
088700     ELSE
088800         COMPUTE PS-EVID-COV ROUNDED =
088900             (WS-OVERALL-PROV-CNT / WS-OVERALL-REQ-CNT) * 100.
089000     MOVE WS-RESP-CNT(1) TO PS-RESP-CNT.
089100     ADD WS-RESP-CNT(2) WS-RESP-CNT(3) TO PS-RESP-CNT.
089200     MOVE WS-OBS-CNT(1) TO PS-OBS-CNT.
089300     ADD WS-OBS-CNT(2) WS-OBS-CNT(3) TO PS-OBS-CNT.
089400     MOVE WS-EVID-VIOLATION-CNT TO PS-EVID-VIOLATIONS.
089500
089600     WRITE PILLAR-SCORE-REC-FD FROM PILLAR-SCORE-REC.
089700 600-EXIT.
089800     EXIT.
089900
090000*----------------------------------------------------------------*
090100*  620-OVERALL-CONFIDENCE - OVERALL CONFIDENCE IS NOT AN AVERAGE
090200*  OF THE THREE PILLAR CONFIDENCE RATINGS - IT FOLLOWS THE SAME
090300*  WEAKEST-LINK RULE RMICALC USES WITHIN A SINGLE PILLAR.  ANY
090400*  PILLAR RATED LOW DRAGS THE WHOLE ASSESSMENT TO LOW; OTHERWISE
090500*  ALL THREE MUST BE HIGH FOR THE OVERALL TO BE HIGH; ANYTHING
090600*  ELSE IS MEDIUM.  SEE 630/635 BELOW FOR THE TALLY PARAGRAPHS.
090700*----------------------------------------------------------------*
090800 620-OVERALL-CONFIDENCE.
090900     MOVE "620-OVERALL-CONFIDENCE" TO PARA-NAME.
091000     MOVE ZERO TO WS-SAFETY-TALLY.
091100     PERFORM 630-TALLY-LOW-CONF THRU 630-EXIT
091200             VARYING PIL-IDX FROM 1 BY 1
091300             UNTIL PIL-IDX > 3.
091400     IF WS-SAFETY-TALLY > ZERO
091500         MOVE "LOW" TO WS-OVERALL-CONF
091600         GO TO 620-EXIT.
091700
091800     MOVE ZERO TO SUB-IDX.
091900     PERFORM 635-TALLY-HIGH-CONF THRU 635-EXIT
092000             VARYING PIL-IDX FROM 1 BY 1
092100             UNTIL PIL-IDX > 3.
092200     IF SUB-IDX = 3
092300         MOVE "HIGH" TO WS-OVERALL-CONF
092400     ELSE
092500         MOVE "MEDIUM" TO WS-OVERALL-CONF.
092600 620-EXIT.
092700     EXIT.
092800
092900** COUNTS PILLARS RATED "LOW" CONFIDENCE.  REUSES THE SAME
093000** WS-SAFETY-TALLY FIELD AS THE OBSERVATION PASS (410) - SAFE
093100** BECAUSE IT IS RESET TO ZERO JUST BEFORE THIS PERFORM STARTS.
093200 630-TALLY-LOW-CONF.
093300     IF WS-PILLAR-CONF(PIL-IDX) (1:3) = "LOW"
093400         ADD 1 TO WS-SAFETY-TALLY.
093500 630-EXIT.
093600     EXIT.
093700
093800** COUNTS PILLARS RATED "HIGH" CONFIDENCE - IF ALL THREE ARE
093900** HIGH, SUB-IDX COMES OUT AT 3 AND 620 CALLS THE RUN HIGH.
094000 635-TALLY-HIGH-CONF.
094100     IF WS-PILLAR-CONF(PIL-IDX) (1:4) = "HIGH"
094200         ADD 1 TO SUB-IDX.
094300 635-EXIT.
094400     EXIT.
094500
094600** ROLLS EACH PILLAR'S EVIDENCE REQUIRED/PROVIDED COUNTS INTO
094700** THE RUN-WIDE OVERALL EVIDENCE COVERAGE PERCENTAGE.
094800 640-SUM-EVIDENCE-COUNTS.
094900     ADD WS-EVID-REQ-CNT(PIL-IDX)  TO WS-OVERALL-REQ-CNT.
095000     ADD WS-EVID-PROV-CNT(PIL-IDX) TO WS-OVERALL-PROV-CNT.
095100 640-EXIT.
095200     EXIT.
095300
095400*----------------------------------------------------------------*
095500*  150-LOOKUP-QUESTION / 155-SCAN-ONE-ENTRY - LINEAR SEARCH OF
095600*  THE IN-STORAGE QUESTION TABLE BY QUESTION CODE.  THE TABLE IS
095700*  SMALL (16 ENTRIES AT GO-LIVE, ROOM FOR 100) SO A LINEAR SCAN
095800*  IS PLENTY FAST - NOT WORTH KEEPING THE TABLE SORTED FOR A
095900*  BINARY SEARCH.  QUESTION-FOUND-SW IS LEFT "N" IF THE CODE ON
096000*  THE RESPONSE RECORD IS NOT ON THE QUESTION BANK.
096100*----------------------------------------------------------------*
096200 150-LOOKUP-QUESTION.
096300     MOVE "N" TO QUESTION-FOUND-SW.
096400     PERFORM 155-SCAN-ONE-ENTRY THRU 155-EXIT
096500             VARYING QM-IDX FROM 1 BY 1
096600             UNTIL QM-IDX > QM-ENTRY-CNT OR QUESTION-FOUND.
096700 150-EXIT.
096800     EXIT.
096900
097000** ONE TABLE SLOT COMPARISON - STOPS THE MOMENT A MATCH IS FOUND
097100** SINCE THE DRIVING PERFORM IN 150 EXITS ON QUESTION-FOUND.
097200 155-SCAN-ONE-ENTRY.
097300     IF QM-T-CODE(QM-IDX) = WS-LOOKUP-CODE
097400         SET QUESTION-FOUND TO TRUE
097500         MOVE QM-IDX TO WS-FOUND-QIDX.
097600 155-EXIT.
097700     EXIT.
097800
097900*----------------------------------------------------------------*
098000*  160-PILLAR-INDEX - TRANSLATES A PILLAR NAME (FROM EITHER THE
098100*  QUESTION BANK OR AN OBSERVATION RECORD) INTO THE 1/2/3
098200*  SUBSCRIPT USED ACROSS ALL THE ACCUMULATOR TABLES.  SHARED BY
098300*  BOTH THE RESPONSE PASS (250) AND THE OBSERVATION PASS (410)
098400*  SO THE TWO SIDES CANNOT DISAGREE ON WHICH SLOT IS WHICH.
098500*----------------------------------------------------------------*
098600 160-PILLAR-INDEX.
098700     MOVE "160-PILLAR-INDEX" TO PARA-NAME.
098800*        "WHEN OTHER" SHOULD NEVER FIRE - BOTH THE QUESTION BANK
098900*        AND THE OBSERVATION RECORD LAYOUT RESTRICT THIS FIELD
099000*        TO THE THREE VALID PILLAR NAMES.  DEFAULTS TO PEOPLE
099100*        RATHER THAN ABENDING SO A BAD DATA VALUE DOES NOT TAKE
099200*        DOWN THE WHOLE RUN.
099300     EVALUATE WS-PILLAR-TEXT-IN
099400         WHEN "PEOPLE"      MOVE 1 TO PIL-IDX
099500         WHEN "PROCESS"     MOVE 2 TO PIL-IDX
099600         WHEN "TECHNOLOGY"  MOVE 3 TO PIL-IDX
099700         WHEN OTHER         MOVE 1 TO PIL-IDX
099800     END-EVALUATE.
099900 160-EXIT.
100000     EXIT.
100100
100200** OPENS ALL FOUR FILES UP FRONT - THREE INPUT, TWO OUTPUT
100300** (SCORES IS THE REAL OUTPUT, SYSOUT IS THE ABEND-DUMP FILE).
100400 800-OPEN-FILES.
100500     MOVE "800-OPEN-FILES" TO PARA-NAME.
100600     OPEN INPUT QUESTIONS, RESPONSES, OBSERVATIONS.
100700     OPEN OUTPUT SCORES, SYSOUT.
100800 800-EXIT.
100900     EXIT.
101000
101100*----------------------------------------------------------------*
101200*  850-LOAD-QUESTIONS - READS THE ENTIRE QUESTION BANK INTO THE
101300*  QM-TABLE BEFORE ANY RESPONSE OR OBSERVATION IS PROCESSED.
101400*  QM-ENTRY-CNT DOUBLES AS BOTH THE NEXT-FREE-SLOT SUBSCRIPT AND
101500*  THE FINAL TABLE SIZE ONCE THE LOAD LOOP HITS END OF FILE.
101600*----------------------------------------------------------------*
101700 850-LOAD-QUESTIONS.
101800     MOVE "850-LOAD-QUESTIONS" TO PARA-NAME.
101900     READ QUESTIONS INTO QUESTION-MASTER-REC
102000         AT END
102100             MOVE "N" TO MORE-QUESTIONS-SW
102200             GO TO 850-EXIT
102300     END-READ.
102400     ADD 1 TO WS-QUESTIONS-READ.
102500*        APPEND TO THE NEXT FREE SLOT - QM-ENTRY-CNT IS BOTH
102600*        THE COUNT SO FAR AND THE SUBSCRIPT OF THE SLOT WE ARE
102700*        ABOUT TO FILL.
102800     ADD 1 TO QM-ENTRY-CNT.
102900     SET QM-IDX TO QM-ENTRY-CNT.
103000     MOVE QM-CODE          TO QM-T-CODE(QM-IDX).
103100     MOVE QM-PILLAR        TO QM-T-PILLAR(QM-IDX).
103200     MOVE QM-SUBCATEGORY   TO QM-T-SUBCATEGORY(QM-IDX).
103300     MOVE QM-TARGET-ROLE   TO QM-T-TARGET-ROLE(QM-IDX).
103400     MOVE QM-WEIGHT        TO QM-T-WEIGHT(QM-IDX).
103500     MOVE QM-EVID-REQ      TO QM-T-EVID-REQ(QM-IDX).
103600     MOVE QM-CRITICAL      TO QM-T-CRITICAL(QM-IDX).
103700 850-EXIT.
103800     EXIT.
103900
104000** PRIMED READ / LOOP READ FOR THE RESPONSE FILE - STANDARD
104100** SHOP PATTERN, ONE READ PARAGRAPH SHARED BY THE PRIMING CALL
104200** IN 000-HOUSEKEEPING AND THE LOOP CALL AT THE END OF 200.
104300 900-READ-RESPONSE.
104400     READ RESPONSES INTO RESPONSE-REC
104500         AT END MOVE "N" TO MORE-RESPONSES-SW
104600         GO TO 900-EXIT
104700     END-READ.
104800     ADD 1 TO WS-RESPONSES-READ.
104900 900-EXIT.
105000     EXIT.
105100
105200** SAME PATTERN AS 900-READ-RESPONSE, FOR THE OBSERVATION FILE.
105300 920-READ-OBSERVATION.
105400     READ OBSERVATIONS INTO OBSERVATION-REC
105500         AT END MOVE "N" TO MORE-OBSERVATIONS-SW
105600         GO TO 920-EXIT
105700     END-READ.
105800     ADD 1 TO WS-OBSERVATIONS-READ.
105900 920-EXIT.
106000     EXIT.
106100
106200** CLOSES ALL FIVE FILES - CALLED BOTH FROM NORMAL CLEANUP
106300** (999) AND FROM THE ABEND ROUTINE (1000) SO A FILE IS NEVER
106400** LEFT OPEN ON EITHER EXIT PATH.
106500 950-CLOSE-FILES.
106600     MOVE "950-CLOSE-FILES" TO PARA-NAME.
106700     CLOSE QUESTIONS, RESPONSES, OBSERVATIONS, SCORES, SYSOUT.
106800 950-EXIT.
106900     EXIT.
107000
107100*----------------------------------------------------------------*
107200*  680-SUBCATEGORY-BREAKDOWN / 685-DISPLAY-ONE-SUBCAT - REV. 2 OF
107300*  THE AUDIT STANDARD (AUDIT-196, SEE CHANGE LOG) CALLS FOR A
107400*  SUBCATEGORY-LEVEL AVERAGE TO BE AVAILABLE FOR THE AUDITOR'S
107500*  WORKPAPERS.  THIS SHOP DOES NOT YET HAVE A PRINTED REPORT FOR
107600*  IT, SO IT GOES TO SYSOUT VIA DISPLAY - THE SAME WAY THE
107700*  CONTROL TOTALS AT THE END OF THE RUN ARE HANDLED.  A
107800*  SUBCATEGORY SLOT WITH ZERO RESPONSES IS SKIPPED RATHER THAN
107900*  DISPLAYED WITH A DIVIDE-BY-ZERO.
108000*----------------------------------------------------------------*
108100 680-SUBCATEGORY-BREAKDOWN.
108200     MOVE "680-SUBCATEGORY-BREAKDOWN" TO PARA-NAME.
108300     DISPLAY "** SUBCATEGORY BREAKDOWN - ASSESSMENT "
108400              WS-ASSESS-ID.
108500     PERFORM 685-DISPLAY-ONE-SUBCAT THRU 685-EXIT
108600             VARYING SX-IDX FROM 1 BY 1
108700             UNTIL SX-IDX > QM-ENTRY-CNT.
108800 680-EXIT.
108900     EXIT.
109000
109100** ONE LINE PER SUBCATEGORY SLOT - SKIPPED ENTIRELY IF NO
109200** RESPONSE EVER TOUCHED IT (E.G. A QUESTION ADDED TO THE BANK
109300** AFTER THIS ASSESSMENT'S INTERVIEWS WERE ALREADY DONE).
109400 685-DISPLAY-ONE-SUBCAT.
109500     IF WS-SUBCAT-RESP-CNT(SX-IDX) > ZERO
109600         COMPUTE WS-SUBCAT-AVG ROUNDED =
109700             WS-SUBCAT-SCORE-SUM(SX-IDX) /
109800             WS-SUBCAT-RESP-CNT(SX-IDX)
109900         DISPLAY "   " QM-T-SUBCATEGORY(SX-IDX)
110000                 " AVG=" WS-SUBCAT-AVG
110100                 " QUESTIONS=" WS-SUBCAT-RESP-CNT(SX-IDX).
110200 685-EXIT.
110300     EXIT.
110400
110500*----------------------------------------------------------------*
110600*  999-CLEANUP - NORMAL END OF JOB.  DISPLAYS THE SUBCATEGORY
110700*  BREAKDOWN, CLOSES THE FILES, THEN WRITES THE RUN'S CONTROL
110800*  TOTALS TO SYSOUT (VIA DISPLAY) FOR THE OPERATOR'S CONSOLE
110900*  LOG AND FOR WHOEVER REVIEWS THE JOB OUTPUT THE NEXT MORNING.
111000*----------------------------------------------------------------*
111100 999-CLEANUP.
111200     MOVE "999-CLEANUP" TO PARA-NAME.
111300     PERFORM 680-SUBCATEGORY-BREAKDOWN THRU 680-EXIT.
111400     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
111500*        CONTROL TOTALS - THE FIRST THING OPERATIONS CHECKS THE
111600*        NEXT MORNING WHEN A RUN LOOKS SUSPICIOUS (TOO FEW
111700*        RESPONSES READ, AN UNEXPECTED EVIDENCE-VIOLATION COUNT,
111800*        AN OVERALL SCORE THAT JUMPED SINCE LAST QUARTER, ETC).
111900     DISPLAY "** QUESTIONS LOADED      **" WS-QUESTIONS-READ.
112000     DISPLAY "** RESPONSES READ        **" WS-RESPONSES-READ.
112100     DISPLAY "** OBSERVATIONS READ     **" WS-OBSERVATIONS-READ.
112200     DISPLAY "** EVIDENCE VIOLATIONS   **" WS-EVID-VIOLATION-CNT.
112300     DISPLAY "** OVERALL RMI SCORE     **" WS-OVERALL-RMI.
112400     DISPLAY "** MATURITY LEVEL        **" WS-MATURITY-TEXT.
112500     DISPLAY "******** NORMAL END OF JOB RMISCORE ********".
112600 999-EXIT.
112700     EXIT.
112800
112900*----------------------------------------------------------------*
113000*  1000-ABEND-RTN - REACHED ONLY VIA GO TO FROM 000-HOUSEKEEPING
113100*  WHEN THE QUESTION BANK OR RESPONSE FILE IS EMPTY.  WRITES THE
113200*  ABEND-REC LAYOUT TO SYSOUT, CLOSES WHATEVER IS OPEN, AND
113300*  RETURNS CONDITION CODE 16 SO THE JCL STEP FLAGS AS FAILED.
113400*----------------------------------------------------------------*
113500 1000-ABEND-RTN.
113600     WRITE SYSOUT-REC FROM ABEND-REC.
113700     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
113800     DISPLAY "*** ABNORMAL END OF JOB - RMISCORE ***"
113900             UPON CONSOLE.
114000     DISPLAY ABEND-REASON.
114100     MOVE +16 TO RETURN-CODE.
114200     STOP RUN.
114300

000100*****************************************************************
000200*                                                                *
000300*    RESPREC  -  INTERVIEW RESPONSE RECORD  (17 BYTES)           *
000400*                                                                *
000500*    ONE RECORD PER QUESTION ANSWERED DURING AN ASSESSMENT       *
000600*    INTERVIEW.  RESPONSES FILE IS GROUPED BY RS-ASSESS-ID;      *
000700*    RS-QCODE IS THE KEY INTO THE QUESTBK TABLE.  DRAFT AND      *
000800*    N/A RESPONSES ARE SKIPPED DURING SCORING BUT ARE STILL      *
000900*    SUBJECT TO THE EVIDENCE-VIOLATION SCAN (SEE RMISCORE        *
001000*    PARAGRAPH 210).                                             *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    ----------                                                  *
001400*    01/23/88  RTV  AUDIT-114  ORIGINAL COPYBOOK                 *
001500*                                                                *
001600*****************************************************************
001700 01  RESPONSE-REC.
001800     05  RS-ASSESS-ID                PIC 9(06).
001900     05  RS-QCODE                    PIC X(05).
002000     05  RS-SCORE                    PIC 9V9.
002100     05  RS-EVID-PROV                PIC X(01).
002200         88  RS-EVIDENCE-GIVEN       VALUE "Y".
002300         88  RS-EVIDENCE-MISSING     VALUE "N".
002400     05  RS-DRAFT                    PIC X(01).
002500         88  RS-IS-DRAFT             VALUE "Y".
002600         88  RS-NOT-DRAFT            VALUE "N".
002700     05  RS-NA                       PIC X(01).
002800         88  RS-NOT-APPLICABLE       VALUE "Y".
002900         88  RS-IS-APPLICABLE        VALUE "N".
003000     05  FILLER                      PIC X(01).
003100

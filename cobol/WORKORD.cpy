000100*****************************************************************
000200*                                                                *
000300*    WORKORD  -  CMMS WORK ORDER EXTRACT RECORD  (72 BYTES)      *
000400*                                                                *
000500*    FLAT EXTRACT OF THE MAINTENANCE SHOP'S CMMS WORK-ORDER      *
000600*    FILE.  USED BY RMIRPT TO COMPUTE THE REACTIVE RATIO, THE    *
000700*    DATA-GRAVEYARD INDEX, THE WORK-TYPE DISTRIBUTION AND THE    *
000800*    BAD-ACTOR ASSET RANKING, AND TO SAMPLE CLOSURE-NOTE         *
000900*    QUALITY FOR THE ISO 14224 CLOSURE-CODE CHECKS.              *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    ----------                                                  *
001300*    02/15/88  RTV  AUDIT-115  ORIGINAL COPYBOOK                 *
001400*    12/02/25  KDH  AUDIT-347  DROPPED THE TRAILING SHOP-RESERVE *
001500*                              FILLER BYTE - THE CMMS EXTRACT IS *
001600*                              CLIENT-OWNED AND FIXED AT 72      *
001700*                              BYTES; THE SHOP DOES NOT GET TO   *
001800*                              PAD SOMEONE ELSE'S LAYOUT.        *
001900*                                                                *
002000*****************************************************************
002100 01  WORK-ORDER-REC.
002200     05  WO-NUMBER                   PIC X(10).
002300     05  WO-TYPE                     PIC X(12).
002400         88  WO-EMERGENCY            VALUE "EMERGENCY".
002500         88  WO-CORRECTIVE           VALUE "CORRECTIVE".
002600         88  WO-BREAKDOWN            VALUE "BREAKDOWN".
002700         88  WO-URGENT               VALUE "URGENT".
002800         88  WO-PREVENTIVE           VALUE "PREVENTIVE".
002900         88  WO-PROJECT              VALUE "PROJECT".
003000     05  WO-ASSET-ID                 PIC X(10).
003100     05  WO-CLOSURE-NOTES            PIC X(40).
003200

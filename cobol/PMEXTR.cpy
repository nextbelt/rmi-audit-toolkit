000100*****************************************************************
000200*                                                                *
000300*    PMEXTR  -  CMMS PREVENTIVE MAINTENANCE EXTRACT RECORD       *
000400*                (26 BYTES)                                     *
000500*                                                                *
000600*    ONE RECORD PER SCHEDULED PM.  DUE AND COMPLETED DATES ARE   *
000700*    REDEFINED INTO YYYY/MM/DD GROUPS SO RMIRPT CAN RUN THE      *
000800*    DAYS-LATE CALENDAR ARITHMETIC (PARAGRAPH 430) WITHOUT THE   *
000900*    DATE INTRINSIC FUNCTIONS THIS SHOP DOES NOT COMPILE WITH.   *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    ----------                                                  *
001300*    02/15/88  RTV  AUDIT-115  ORIGINAL COPYBOOK                 *
001400*    12/02/25  KDH  AUDIT-347  DROPPED THE TRAILING SHOP-RESERVE *
001500*                              FILLER BYTE - SAME CLEANUP AS     *
001600*                              WORKORD AND ISOCHK; THIS EXTRACT  *
001700*                              IS CLIENT-OWNED AND FIXED AT 26   *
001800*                              BYTES.                            *
001900*                                                                *
002000*****************************************************************
002100 01  PM-REC.
002200     05  PM-NUMBER                   PIC X(10).
002300     05  PM-DUE-DATE                 PIC 9(08).
002400     05  PM-DUE-DATE-R REDEFINES PM-DUE-DATE.
002500         10  PM-DUE-YYYY             PIC 9(04).
002600         10  PM-DUE-MM               PIC 9(02).
002700         10  PM-DUE-DD               PIC 9(02).
002800     05  PM-COMP-DATE                PIC 9(08).
002900     05  PM-COMP-DATE-R REDEFINES PM-COMP-DATE.
003000         10  PM-COMP-YYYY            PIC 9(04).
003100         10  PM-COMP-MM              PIC 9(02).
003200         10  PM-COMP-DD              PIC 9(02).
003300

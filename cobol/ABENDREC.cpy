000100*****************************************************************
000200*                                                                *
000300*    ABENDREC  -  FATAL/CONTROL-BREAK MESSAGE RECORD             *
000400*                                                                *
000500*    WRITTEN TO SYSOUT (VIA "WRITE SYSOUT-REC FROM ABEND-REC")   *
000600*    WHENEVER A RUN HITS AN OUT-OF-BALANCE CONDITION OR AN       *
000700*    EMPTY INPUT FILE.  SAME SHAPE IN BOTH RMISCORE AND RMIRPT.  *
000800*                                                                *
000900*    CHANGE LOG                                                  *
001000*    ----------                                                  *
001100*    01/23/88  RTV  AUDIT-114  ORIGINAL COPYBOOK                 *
001200*                                                                *
001300*****************************************************************
001400 01  ABEND-REC.
001500     05  FILLER                      PIC X(03) VALUE "***".
001600     05  ABEND-REASON                PIC X(60).
001700     05  FILLER                      PIC X(02) VALUE SPACES.
001800     05  FILLER                      PIC X(10) VALUE "EXPECTED: ".
001900     05  EXPECTED-VAL                PIC -(9)9.
002000     05  FILLER                      PIC X(02) VALUE SPACES.
002100     05  FILLER                      PIC X(08) VALUE "ACTUAL: ".
002200     05  ACTUAL-VAL                  PIC -(9)9.
002300     05  FILLER                      PIC X(22) VALUE SPACES.
002400

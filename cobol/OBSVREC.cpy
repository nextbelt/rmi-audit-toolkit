000100*****************************************************************
000200*                                                                *
000300*    OBSVREC  -  FIELD OBSERVATION RECORD  (88 BYTES)            *
000400*                                                                *
000500*    ONE RECORD PER FIELD OBSERVATION LOGGED DURING THE SITE     *
000600*    WALK-DOWN PORTION OF AN ASSESSMENT.  A FAILED OBSERVATION   *
000700*    WHOSE OB-TYPE CONTAINS "SAFETY" IS A CRITICAL SAFETY        *
000800*    FAILURE AND CAPS THE PROCESS PILLAR - SEEN DURING THE       *
000900*    400-PROCESS-OBSERVATIONS PASS BUT APPLIED AT RMISCORE       *
001000*    PARAGRAPH 520.                                              *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    ----------                                                  *
001400*    01/23/88  RTV  AUDIT-114  ORIGINAL COPYBOOK                 *
001500*                                                                *
001600*****************************************************************
001700 01  OBSERVATION-REC.
001800     05  OB-ASSESS-ID                PIC 9(06).
001900     05  OB-TITLE                    PIC X(40).
002000     05  OB-TYPE                     PIC X(20).
002100     05  OB-PILLAR                   PIC X(10).
002200         88  OB-PEOPLE               VALUE "PEOPLE".
002300         88  OB-PROCESS              VALUE "PROCESS".
002400         88  OB-TECHNOLOGY           VALUE "TECHNOLOGY".
002500     05  OB-RESULT                   PIC X(01).
002600         88  OB-PASSED               VALUE "P".
002700         88  OB-FAILED               VALUE "F".
002800         88  OB-NO-RESULT            VALUE " ".
002900     05  OB-SEVERITY                 PIC X(10).
003000         88  OB-SEV-CRITICAL         VALUE "CRITICAL".
003100         88  OB-SEV-MAJOR            VALUE "MAJOR".
003200         88  OB-SEV-MINOR            VALUE "MINOR".
003300     05  FILLER                      PIC X(01).
003400

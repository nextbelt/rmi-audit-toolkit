000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMIBAND.
000400 AUTHOR. RAY TOVAR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/15/88.
000700 DATE-COMPILED. 02/15/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM TURNS A CMMS METRIC RATE (REACTIVE
001300*          RATIO, PM COMPLIANCE, DATA-GRAVEYARD PERCENTAGE, OR
001400*          ISO 14224 PASS RATE) INTO A 1-5 SCORE AND A SEVERITY
001500*          MESSAGE, PER THE THRESHOLDS IN THE AUDIT STANDARD.
001600*
001700*          CALLED ONCE PER METRIC, FOUR TIMES PER RUN, FROM
001800*          RMIRPT PARAGRAPH 500.
001900*
002000*          EACH OF THE FOUR METRICS HAS ITS OWN THRESHOLD TABLE
002100*          PER THE AUDIT STANDARD - THEY ARE NOT THE SAME
002200*          NUMBERS WITH DIFFERENT LABELS, SO EACH GETS ITS OWN
002300*          PARAGRAPH RATHER THAN ONE TABLE-DRIVEN LOOKUP.  A
002400*          TABLE-DRIVEN VERSION WAS CONSIDERED AT THE TIME THIS
002500*          PROGRAM WAS WRITTEN AND REJECTED - FOUR THRESHOLD
002600*          SETS OF FOUR CUTS EACH WOULD HAVE NEEDED AN OCCURS
002700*          TABLE WIDER THAN THE SAVINGS IN CODE WERE WORTH FOR
002800*          A SUBPROGRAM THIS SMALL.
002900*
003000*          THE CALLER SETS RB-METRIC-SW TO SAY WHICH METRIC THIS
003100*          CALL IS BANDING AND RB-RATE TO THE RAW RATE (0.0000
003200*          TO 1.0000).  ON RETURN, RB-SCORE IS 0-5 AND
003300*          RB-SEVERITY IS THE NARRATIVE TEXT THAT RMIRPT PRINTS
003400*          NEXT TO THE METRIC ON THE EXECUTIVE SUMMARY AND IN
003500*          THE CMMS METRICS SECTION.
003600*
003700******************************************************************
003800*  CHANGE LOG
003900*  ----------
004000*  DATE      INIT  REQUEST    DESCRIPTION
004100*  --------- ----  ---------  ------------------------------------
004200*  02/15/88  RTV   AUDIT-115  ORIGINAL PROGRAM, DELIVERED WITH
004300*                             RMIRPT AS A MATCHED PAIR.
004400*  06/30/99  KDH   AUDIT-201  Y2K REVIEW PER SHOP-WIDE DIRECTIVE
004500*                             99-004 - NO 2-DIGIT YEAR FIELDS
004600*                             FOUND IN THIS PROGRAM.  NO CHANGE.
004700*  08/22/01  RTV   AUDIT-214  ADDED THE ISO 14224 DISPATCH LEG
004800*                             AND THE ZERO-CHECKS SPECIAL CASE
004900*                             WHEN RMIRPT ROLLED UP THE NEW
005000*                             CHECKLIST SECTION.
005100*  05/02/12  RTV   AUDIT-283  REVIEWED AGAINST REGIONAL AUDIT
005200*                             STANDARD REV. 3 SCORE BANDS - OUR
005300*                             THRESHOLDS STILL MATCH.  NO CHANGE
005400*                             REQUIRED.
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400
006500*----------------------------------------------------------------*
006600*  DATA DIVISION
006700*  NO FD ENTRIES - THIS SUBPROGRAM IS CALLED FOR ITS LOGIC ONLY
006800*  AND NEVER OPENS A FILE OF ITS OWN.  ALL DATA EITHER ARRIVES
006900*  ON THE LINKAGE RECORD OR IS LOCAL WORKING STORAGE.
007000*----------------------------------------------------------------*
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 WORKING-STORAGE SECTION.
007500** "WHERE AM I" FIELD - SAME SHOP CONVENTION AS EVERY OTHER
007600** PROGRAM IN THE RMI SUITE.  CHECK THIS FIELD FIRST ON ANY
007700** ABEND DUMP FROM THIS SUBPROGRAM.
007800 01  PARA-NAME                   PIC X(30) VALUE SPACES.
007900
008000** WS-RATE-PCT IS RB-RATE CONVERTED FROM A 4-DECIMAL FRACTION TO
008100** A WHOLE-PERCENT-PLUS-ONE-DECIMAL VIEW.  NOT ACTUALLY USED FOR
008200** ANY BANDING DECISION BELOW (ALL FOUR PARAGRAPHS COMPARE
008300** RB-RATE DIRECTLY) - KEPT AROUND FOR THE DIAGNOSTIC DISPLAY
008400** THAT USED TO RUN DURING THE AUDIT-214 ISO RATE-RANGE TRACE.
008500 01  MISC-FIELDS.
008600     05  WS-RATE-PCT             PIC 9(03)V9 COMP-3.
008700     05  WS-RATE-PCT-R REDEFINES WS-RATE-PCT.
008800         10  WS-RATE-PCT-WHOLE   PIC 999.
008900*        DIGIT BREAKOUT LEFT FROM THE AUDIT-214 RATE-RANGE
009000*        TRACE - SEE THE 08/22/01 SOURCE IF EVER NEEDED AGAIN.
009100*        HUND/TENS/UNIT WERE DISPLAYED ONE AT A TIME ON SYSOUT
009200*        TO CONFIRM THE ISO PASS-RATE MATH BYTE BY BYTE WHILE
009300*        THAT DISPATCH LEG WAS BEING TESTED - LEFT IN PLACE
009400*        RATHER THAN RIPPED OUT IN CASE IT IS NEEDED AGAIN.
009500         10  WS-RATE-PCT-DGTS REDEFINES WS-RATE-PCT-WHOLE.
009600             15  WS-RATE-PCT-HUND PIC 9.
009700             15  WS-RATE-PCT-TENS PIC 9.
009800             15  WS-RATE-PCT-UNIT PIC 9.
009900         10  WS-RATE-PCT-DEC     PIC 9.
010000
010100*----------------------------------------------------------------*
010200*  RMIBAND-LINK - SET BY RMIRPT BEFORE EACH OF ITS FOUR CALLS,
010300*  READ BACK AFTER GOBACK.  ONE CALL BANDS ONE METRIC - THIS
010400*  PROGRAM NEVER SEES MORE THAN ONE METRIC'S RATE AT A TIME AND
010500*  CARRIES NO STATE BETWEEN CALLS.
010600*----------------------------------------------------------------*
010700 LINKAGE SECTION.
010800 01  RMIBAND-LINK.
010900**   WHICH METRIC THIS CALL IS BANDING.  EXACTLY ONE OF THE
011000**   FOUR 88-LEVELS WILL BE TRUE ON ANY GIVEN CALL.
011100     05  RB-METRIC-SW            PIC X(01).
011200         88  RB-REACTIVE-RATIO   VALUE "R".
011300         88  RB-PM-COMPLIANCE    VALUE "P".
011400         88  RB-DATA-GRAVEYARD   VALUE "G".
011500         88  RB-ISO-COMPLIANCE   VALUE "I".
011600**   THE RAW RATE TO BAND, 0.0000 THROUGH 1.0000.
011700     05  RB-RATE                 PIC 9V9999.
011800     05  RB-RATE-R REDEFINES RB-RATE.
011900         10  RB-RATE-WHOLE       PIC 9.
012000         10  RB-RATE-DEC         PIC 9999.
012100**   ISO-ONLY FLAG - SET WHEN THE SITE RECORDED ZERO ISO 14224
012200**   CHECKLIST ITEMS FOR THE PERIOD, SO THERE IS NO RATE TO
012300**   BAND AT ALL.  IGNORED FOR THE OTHER THREE METRICS.
012400     05  RB-ZERO-CHECKS-SW       PIC X(01).
012500         88  RB-NO-CHECKS        VALUE "Y".
012600**   RETURNED RESULTS - 1-5 SCORE (0 FOR THE NO-CHECKS ISO CASE)
012700**   AND THE SEVERITY NARRATIVE PRINTED ON THE REPORT.
012800     05  RB-SCORE                PIC 9(01).
012900     05  RB-SEVERITY             PIC X(40).
013000
013100*----------------------------------------------------------------*
013200*  PROCEDURE DIVISION
013300*  ONE DISPATCH PARAGRAPH OVER THE METRIC SWITCH, FOUR BANDING
013400*  PARAGRAPHS, ONE GOBACK.  NO I/O - LINKAGE IN, LINKAGE OUT.
013500*----------------------------------------------------------------*
013600 PROCEDURE DIVISION USING RMIBAND-LINK.
013700 0000-MAINLINE.
013800     MOVE "0000-MAINLINE" TO PARA-NAME.
013900     MOVE SPACES TO RB-SEVERITY.
014000     MOVE RB-RATE TO WS-RATE-PCT.
014100
014200******** STRAIGHT NESTED-IF DISPATCH ON THE METRIC SWITCH - ONLY
014300******** FOUR LEGS, SO A PERFORM...VARYING TABLE LOOKUP WOULD BE
014400******** MORE MACHINERY THAN THE PROBLEM NEEDS.
014500     IF RB-REACTIVE-RATIO
014600         PERFORM 100-BAND-REACTIVE THRU 100-EXIT
014700     ELSE
014800     IF RB-PM-COMPLIANCE
014900         PERFORM 200-BAND-PM THRU 200-EXIT
015000     ELSE
015100     IF RB-DATA-GRAVEYARD
015200         PERFORM 300-BAND-GRAVEYARD THRU 300-EXIT
015300     ELSE
015400     IF RB-ISO-COMPLIANCE
015500         PERFORM 400-BAND-ISO THRU 400-EXIT.
015600
015700******** NO CLEANUP PARAGRAPH NEEDED - NOTHING OPENED, NOTHING
015800******** TO CLOSE.  GOBACK RETURNS CONTROL AND THE LINKAGE
015900******** RECORD, STILL ADDRESSABLE BY THE CALLER, BACK TO
016000******** WHICHEVER OF RMIRPT'S FOUR CALL SITES GOT US HERE.
016100     GOBACK.
016200
016300*----------------------------------------------------------------*
016400*  100-BAND-REACTIVE
016500*  REACTIVE RATIO = REACTIVE WORK ORDERS DIVIDED BY TOTAL WORK
016600*  ORDERS FOR THE PERIOD (COMPUTED BY RMIRPT BEFORE THE CALL).
016700*  A SHOP RUNNING MOSTLY REACTIVE MAINTENANCE IS FIGHTING FIRES
016800*  INSTEAD OF PREVENTING THEM - THE THRESHOLDS BELOW COME
016900*  STRAIGHT FROM THE AUDIT STANDARD'S REACTIVE-RATIO TABLE.
017000*----------------------------------------------------------------*
017100 100-BAND-REACTIVE.
017200     MOVE "100-BAND-REACTIVE" TO PARA-NAME.
017300     EVALUATE TRUE
017400         WHEN RB-RATE > 0.60
017500             MOVE 1 TO RB-SCORE
017600             MOVE "CRITICAL - REACTIVE SPIRAL" TO RB-SEVERITY
017700         WHEN RB-RATE > 0.40
017800             MOVE 2 TO RB-SCORE
017900             MOVE "HIGH - REACTIVE DOMINANT" TO RB-SEVERITY
018000         WHEN RB-RATE > 0.25
018100             MOVE 3 TO RB-SCORE
018200             MOVE "MEDIUM - BALANCED BUT REACTIVE-HEAVY"
018300                 TO RB-SEVERITY
018400         WHEN RB-RATE > 0.15
018500             MOVE 4 TO RB-SCORE
018600             MOVE "GOOD - PREVENTIVE FOCUS" TO RB-SEVERITY
018700         WHEN OTHER
018800             MOVE 5 TO RB-SCORE
018900             MOVE "EXCELLENT - PROACTIVE MAINTENANCE"
019000                 TO RB-SEVERITY
019100     END-EVALUATE.
019200 100-EXIT.
019300     EXIT.
019400
019500*----------------------------------------------------------------*
019600*  200-BAND-PM
019700*  PM COMPLIANCE = PM WORK ORDERS COMPLETED ON SCHEDULE DIVIDED
019800*  BY PM WORK ORDERS DUE FOR THE PERIOD.  THIS ONE RUNS GREATER-
019900*  THAN-OR-EQUAL CUTS (UNLIKE 100 AND 300, WHICH RUN STRICT
020000*  GREATER-THAN) SINCE A SHOP SITTING EXACTLY ON A THRESHOLD,
020100*  SAY 95.0% ON THE NOSE, SHOULD GET CREDIT FOR HITTING IT.
020200*----------------------------------------------------------------*
020300 200-BAND-PM.
020400     MOVE "200-BAND-PM" TO PARA-NAME.
020500     EVALUATE TRUE
020600         WHEN RB-RATE >= 0.95
020700             MOVE 5 TO RB-SCORE
020800             MOVE "EXCELLENT" TO RB-SEVERITY
020900         WHEN RB-RATE >= 0.85
021000             MOVE 4 TO RB-SCORE
021100             MOVE "GOOD" TO RB-SEVERITY
021200         WHEN RB-RATE >= 0.70
021300             MOVE 3 TO RB-SCORE
021400             MOVE "ACCEPTABLE" TO RB-SEVERITY
021500         WHEN RB-RATE >= 0.50
021600             MOVE 2 TO RB-SCORE
021700             MOVE "POOR" TO RB-SEVERITY
021800         WHEN OTHER
021900             MOVE 1 TO RB-SCORE
022000             MOVE "CRITICAL - PM PROGRAM BREAKING DOWN"
022100                 TO RB-SEVERITY
022200     END-EVALUATE.
022300 200-EXIT.
022400     EXIT.
022500
022600*----------------------------------------------------------------*
022700*  300-BAND-GRAVEYARD
022800*  DATA-GRAVEYARD PERCENTAGE = CLOSED WORK ORDERS WITH GENERIC
022900*  OR MISSING CLOSURE NOTES DIVIDED BY ALL CLOSED WORK ORDERS.
023000*  A HIGH RATE MEANS ROOT-CAUSE ANALYSIS CANNOT BE DONE LATER
023100*  BECAUSE NOBODY WROTE DOWN WHAT WAS ACTUALLY WRONG - HENCE
023200*  "GRAVEYARD," THE SHOP'S OWN TERM FOR DATA THAT IS TECHNICALLY
023300*  CAPTURED BUT USELESS FOR ANALYSIS.  NOTE THIS METRIC RUNS
023400*  BACKWARDS FROM THE OTHER THREE - A HIGHER RATE IS WORSE, SO
023500*  THE EVALUATE CUTS DESCEND WHILE THE SCORE ALSO DESCENDS.
023600*----------------------------------------------------------------*
023700 300-BAND-GRAVEYARD.
023800     MOVE "300-BAND-GRAVEYARD" TO PARA-NAME.
023900     EVALUATE TRUE
024000         WHEN RB-RATE > 0.40
024100             MOVE 1 TO RB-SCORE
024200             MOVE "SEVERE DATA GRAVEYARD - CANNOT PERFORM RCA"
024300                 TO RB-SEVERITY
024400         WHEN RB-RATE > 0.20
024500             MOVE 2 TO RB-SCORE
024600             MOVE "POOR - SIGNIFICANT DATA QUALITY ISSUES"
024700                 TO RB-SEVERITY
024800         WHEN RB-RATE > 0.10
024900             MOVE 3 TO RB-SCORE
025000             MOVE "ACCEPTABLE - SOME IMPROVEMENT NEEDED"
025100                 TO RB-SEVERITY
025200         WHEN RB-RATE > 0.04
025300             MOVE 4 TO RB-SCORE
025400             MOVE "GOOD - MINOR GAPS" TO RB-SEVERITY
025500         WHEN OTHER
025600             MOVE 5 TO RB-SCORE
025700             MOVE "EXCELLENT - HIGH DATA QUALITY" TO RB-SEVERITY
025800     END-EVALUATE.
025900 300-EXIT.
026000     EXIT.
026100
026200*----------------------------------------------------------------*
026300*  400-BAND-ISO
026400*  ISO 14224 PASS RATE = CHECKLIST ITEMS PASSED DIVIDED BY
026500*  CHECKLIST ITEMS RECORDED FOR THE SITE.  UNLIKE THE OTHER
026600*  THREE METRICS, A SITE CAN LEGITIMATELY HAVE RECORDED ZERO
026700*  CHECKLIST ITEMS FOR THE PERIOD (NO ISO AUDIT WAS RUN), AND A
026800*  ZERO-OVER-ZERO RATE IS NOT A SCORE OF 1 - IT IS "NOT
026900*  APPLICABLE," HANDLED BY THE ZERO-CHECKS SHORT CIRCUIT BELOW
027000*  BEFORE THE NORMAL THRESHOLD TABLE EVER RUNS.
027100*----------------------------------------------------------------*
027200 400-BAND-ISO.
027300     MOVE "400-BAND-ISO" TO PARA-NAME.
027400     IF RB-NO-CHECKS
027500         MOVE 0 TO RB-SCORE
027600         MOVE "NO CHECKS RECORDED" TO RB-SEVERITY
027700         GO TO 400-EXIT.
027800
027900     EVALUATE TRUE
028000         WHEN RB-RATE >= 0.90
028100             MOVE 5 TO RB-SCORE
028200         WHEN RB-RATE >= 0.75
028300             MOVE 4 TO RB-SCORE
028400         WHEN RB-RATE >= 0.60
028500             MOVE 3 TO RB-SCORE
028600         WHEN RB-RATE >= 0.40
028700             MOVE 2 TO RB-SCORE
028800         WHEN OTHER
028900             MOVE 1 TO RB-SCORE
029000     END-EVALUATE.
029100 400-EXIT.
029200     EXIT.
029300

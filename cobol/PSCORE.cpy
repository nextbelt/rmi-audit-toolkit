000100*****************************************************************
000200*                                                                *
000300*    PSCORE  -  PILLAR-SCORE OUTPUT RECORD  (84 BYTES)           *
000400*                                                                *
000500*    WRITTEN BY RMISCORE, FOUR RECORDS PER ASSESSMENT (PEOPLE,   *
000600*    PROCESS, TECHNOLOGY, OVERALL) AND READ BACK BY RMIRPT TO    *
000700*    DRIVE THE PILLAR TABLE AND FINDINGS SECTIONS OF THE         *
000800*    EXECUTIVE REPORT.                                           *
000900*                                                                *
001000*    CHANGE LOG                                                  *
001100*    ----------                                                  *
001200*    01/23/88  RTV  AUDIT-114  ORIGINAL COPYBOOK                 *
001300*                                                                *
001400*****************************************************************
001500 01  PILLAR-SCORE-REC.
001600     05  PS-ASSESS-ID                PIC 9(06).
001700     05  PS-PILLAR                   PIC X(10).
001800         88  PS-PILLAR-PEOPLE        VALUE "PEOPLE".
001900         88  PS-PILLAR-PROCESS       VALUE "PROCESS".
002000         88  PS-PILLAR-TECHNOLOGY    VALUE "TECHNOLOGY".
002100         88  PS-PILLAR-OVERALL       VALUE "OVERALL".
002200     05  PS-RAW-SCORE                PIC 9V99.
002300     05  PS-FINAL-SCORE              PIC 9V99.
002400     05  PS-INTERVIEW                PIC 9V99.
002500     05  PS-OBSERV                   PIC 9V99.
002600     05  PS-CONFIDENCE               PIC X(30).
002700     05  PS-EVID-COV                 PIC 9(03)V9.
002800     05  PS-RESP-CNT                 PIC 9(04).
002900     05  PS-OBS-CNT                  PIC 9(04).
003000*    PS-EVID-VIOLATIONS IS CARRIED ON THE "OVERALL" RECORD ONLY -
003100*    COUNT OF RESPONSES ON EVIDENCE-REQUIRED QUESTIONS SCORED 3
003200*    OR BETTER WITH NO EVIDENCE PROVIDED (SEE RMISCORE PARA 210).
003300     05  PS-EVID-VIOLATIONS           PIC 9(04).
003400     05  FILLER                      PIC X(10).
003500

000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMICALC.
000400 AUTHOR. RAY TOVAR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/91.
000700 DATE-COMPILED. 04/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM COMBINES THE INTERVIEW SCORE AND THE
001300*          OBSERVATION SCORE FOR ONE RMI PILLAR (PEOPLE, PROCESS
001400*          OR TECHNOLOGY), APPLIES THE CRITICAL-FAILURE AND
001500*          SAFETY CAPS, AND SETS THE CONFIDENCE RATING TEXT.
001600*
001700*          CALLED ONCE PER PILLAR BY RMISCORE PARAGRAPH 500.
001800*
001900*          THIS LOGIC USED TO LIVE INSIDE RMISCORE ITSELF (SEE
002000*          AUDIT-114 ON THE RMISCORE CHANGE LOG).  IT WAS MOVED
002100*          OUT TO ITS OWN SUBPROGRAM SO THAT THE WEIGHTING AND
002200*          CAP RULES ARE WRITTEN ONCE, NOT ONCE PER PILLAR LOOP
002300*          ITERATION, AND SO A FUTURE CHANGE TO THE CAP RULE
002400*          CANNOT DRIFT BETWEEN THE TWO CALLERS.
002500*
002600*          THE CALLER BUILDS RMICALC-LINK, SETS RC-PILLAR-SW AND
002700*          THE TWO "HAVE" SWITCHES TO SAY WHICH SOURCE SCORES
002800*          ARE ACTUALLY PRESENT FOR THIS PILLAR (A PILLAR CAN BE
002900*          SCORED FROM INTERVIEW ALONE, OBSERVATION ALONE, OR
003000*          BOTH - SOME ASSESSMENTS SKIP THE FIELD WALK-DOWN),
003100*          AND CALLS.  ON RETURN, RC-FINAL-SCORE AND RC-
003200*          CONFIDENCE ARE SET FOR RMISCORE TO MOVE ONTO THE
003300*          PILLAR-SCORE OUTPUT RECORD.
003400*
003500*          THREE INTERNAL STEPS, ONE PARAGRAPH EACH:
003600*              100-COMBINE-SCORE   - WEIGHTED BLEND OR FALLBACK
003700*              200-APPLY-CAPS      - CRITICAL-FAILURE CEILINGS
003800*              300-SET-CONFIDENCE  - CONFIDENCE RATING TEXT
003900*
004000******************************************************************
004100*  CHANGE LOG
004200*  ----------
004300*  DATE      INIT  REQUEST    DESCRIPTION
004400*  --------- ----  ---------  ------------------------------------
004500*  04/11/91  RTV   AUDIT-151  ORIGINAL PROGRAM - CARVED OUT OF
004600*                             RMISCORE SO THE CAP RULES FOR
004700*                             PROCESS AND TECHNOLOGY LIVE IN
004800*                             ONE PLACE INSTEAD OF TWO.
004900*  09/14/93  RTV   AUDIT-163  ADDED THE "NO DATA" CONFIDENCE CASE
005000*                             FOR PILLARS WITH NEITHER RESPONSES
005100*                             NOR OBSERVATIONS - COMPANION FIX TO
005200*                             THE SAME CHANGE IN RMISCORE.
005300*  06/30/99  KDH   AUDIT-201  Y2K REVIEW PER SHOP-WIDE DIRECTIVE
005400*                             99-004 - NO 2-DIGIT YEAR FIELDS
005500*                             FOUND IN THIS PROGRAM.  NO CHANGE.
005600*  07/01/09  RTV   AUDIT-260  REVIEWED FOR THE COMP-3 CONVERSION
005700*                             STUDY - PROGRAM STAYS ZONED
005800*                             DECIMAL PER CURRENT SHOP STANDARD.
005900*                             NO CHANGE.
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 WORKING-STORAGE SECTION.
007400** PARA-NAME IS THE SHOP'S STANDARD "WHERE AM I" FIELD - MOVED
007500** AT THE TOP OF EVERY PARAGRAPH SO AN ABEND DUMP SHOWS THE
007600** LAST PARAGRAPH ENTERED WITHOUT NEEDING A COMPILE LISTING.
007700 01  PARA-NAME                   PIC X(30) VALUE SPACES.
007800
007900** WS-RAW-HOLD IS A 4-DECIMAL COMP-3 WORK FIELD USED ONLY INSIDE
008000** 100-COMBINE-SCORE TO HOLD THE WEIGHTED BLEND BEFORE IT IS
008100** ROUNDED DOWN TO THE 2-DECIMAL RC-RAW-SCORE.  KEPT SEPARATE
008200** FROM RC-RAW-SCORE SO THE COMPUTE STATEMENT HAS ROOM TO CARRY
008300** THE FULL PRECISION OF THE 80/20 SPLIT BEFORE TRUNCATION.
008400 01  MISC-FIELDS.
008500     05  WS-RAW-HOLD             PIC S9(03)V9(04) COMP-3.
008600     05  WS-RAW-HOLD-R REDEFINES WS-RAW-HOLD.
008700         10  WS-RAW-HOLD-WHOLE   PIC S999.
008800         10  WS-RAW-HOLD-DEC     PIC 9999.
008900
009000** GENERAL-PURPOSE SWITCHES
009100** HAVE-ANY-DATA-SW TELLS 100/300 WHETHER THIS PILLAR HAS
009200** ANYTHING TO SCORE AT ALL.  SET ONCE IN 0000-MAINLINE FROM THE
009300** TWO LINKAGE "HAVE" FLAGS SO THE DOWNSTREAM PARAGRAPHS DO NOT
009400** EACH HAVE TO RE-TEST BOTH LINKAGE FLAGS THEMSELVES.
009500 01  SWITCH-AREA.
009600     05  HAVE-ANY-DATA-SW        PIC X(01) VALUE "Y".
009700         88  NO-SCORABLE-DATA    VALUE "N".
009800
009900*----------------------------------------------------------------*
010000*  RMICALC-LINK - THE ONE AND ONLY LINKAGE GROUP.  BUILT BY THE
010100*  CALLER (RMISCORE PARAGRAPH 500) BEFORE EACH CALL, AND READ
010200*  BACK AFTER GOBACK FOR RC-FINAL-SCORE AND RC-CONFIDENCE.  THIS
010300*  SAME LAYOUT IS ALSO CARRIED LOCALLY INSIDE RMISCORE (SEE THE
010400*  COMMENT AT RMISCORE'S WORKING-STORAGE COPY OF THIS GROUP) -
010500*  THE TWO MUST BE KEPT IN STEP BY HAND SINCE THEY ARE NOT
010600*  SHARED THROUGH A COPYBOOK.
010700*----------------------------------------------------------------*
010800 LINKAGE SECTION.
010900 01  RMICALC-LINK.
011000**   WHICH OF THE THREE RMI PILLARS THIS CALL IS SCORING.
011100     05  RC-PILLAR-SW            PIC X(01).
011200         88  RC-PEOPLE           VALUE "P".
011300         88  RC-PROCESS          VALUE "R".
011400         88  RC-TECHNOLOGY       VALUE "T".
011500**   SET BY THE CALLER - DOES THIS PILLAR HAVE AN INTERVIEW
011600**   COMPONENT AND/OR AN OBSERVATION COMPONENT TO SCORE FROM.
011700     05  RC-HAVE-INTERVIEW       PIC X(01).
011800         88  RC-INTERVIEW-PRESENT VALUE "Y".
011900     05  RC-HAVE-OBSERVATION     PIC X(01).
012000         88  RC-OBSERVATION-PRESENT VALUE "Y".
012100**   INCOMING INTERVIEW-SIDE SCORE, 0-5 WITH 4 DECIMALS.
012200     05  RC-INTERVIEW-SCORE      PIC 9V9999.
012300     05  RC-INTERVIEW-SCORE-R REDEFINES RC-INTERVIEW-SCORE.
012400         10  RC-INT-SCORE-WHOLE  PIC 9.
012500         10  RC-INT-SCORE-DEC    PIC 9999.
012600**   INCOMING OBSERVATION-SIDE SCORE, 0-5, ALREADY A PASS/FAIL
012700**   AVERAGE BY THE TIME IT GETS HERE (SEE RMISCORE 400-SERIES).
012800     05  RC-OBSERVATION-SCORE    PIC 9V9999.
012900**   SET BY THE CALLER WHEN A CRITICAL QUESTION OR A SAFETY-
013000**   CRITICAL OBSERVATION FAILED FOR THIS PILLAR - DRIVES THE
013100**   CAP RULES IN 200-APPLY-CAPS BELOW.
013200     05  RC-CRIT-INTRVW-FAIL-SW  PIC X(01).
013300         88  RC-CRIT-INTRVW-FAILED VALUE "Y".
013400     05  RC-CRIT-SAFETY-FAIL-SW  PIC X(01).
013500         88  RC-CRIT-SAFETY-FAILED VALUE "Y".
013600**   RESPONSE COUNT AND EVIDENCE COVERAGE PERCENT, BOTH CARRIED
013700**   FORWARD FROM RMISCORE'S PER-PILLAR ACCUMULATOR - USED ONLY
013800**   BY 300-SET-CONFIDENCE TO PICK THE CONFIDENCE RATING TEXT.
013900     05  RC-RESP-COUNT           PIC 9(04) COMP.
014000     05  RC-EVID-COVERAGE        PIC 9(03)V9.
014100**   OUTBOUND RESULTS - SET BY THIS PROGRAM, READ BY THE CALLER
014200**   AFTER GOBACK.
014300     05  RC-RAW-SCORE            PIC 9V99.
014400     05  RC-FINAL-SCORE          PIC 9V99.
014500     05  RC-FINAL-SCORE-R REDEFINES RC-FINAL-SCORE.
014600         10  RC-FINAL-WHOLE      PIC 9.
014700         10  RC-FINAL-DEC        PIC 99.
014800     05  RC-CONFIDENCE           PIC X(30).
014900
015000*----------------------------------------------------------------*
015100*  PROCEDURE DIVISION
015200*  ONE ENTRY POINT, THREE PARAGRAPHS, ONE GOBACK.  NO FILES ARE
015300*  OPENED HERE - THIS SUBPROGRAM NEVER TOUCHES I/O, ONLY THE
015400*  LINKAGE RECORD PASSED DOWN FROM RMISCORE.
015500*----------------------------------------------------------------*
015600 PROCEDURE DIVISION USING RMICALC-LINK.
015700 0000-MAINLINE.
015800     MOVE "0000-MAINLINE" TO PARA-NAME.
015900******** A PILLAR IS "SCORABLE" IF EITHER SOURCE IS PRESENT.
016000******** BOTH MISSING MEANS THE ASSESSOR SKIPPED THIS PILLAR
016100******** ENTIRELY FOR THIS ENGAGEMENT - RARE, BUT SEEN ON
016200******** DESK-AUDIT-ONLY JOBS WITH NO FIELD WALK-DOWN.
016300     MOVE "Y" TO HAVE-ANY-DATA-SW.
016400     IF NOT RC-INTERVIEW-PRESENT AND NOT RC-OBSERVATION-PRESENT
016500         MOVE "N" TO HAVE-ANY-DATA-SW.
016600
016700     PERFORM 100-COMBINE-SCORE THRU 100-EXIT.
016800     PERFORM 200-APPLY-CAPS    THRU 200-EXIT.
016900     PERFORM 300-SET-CONFIDENCE THRU 300-EXIT.
017000     GOBACK.
017100
017200*----------------------------------------------------------------*
017300*  100-COMBINE-SCORE
017400*  BLENDS THE TWO SOURCE SCORES INTO RC-RAW-SCORE.  THE 80/20
017500*  SPLIT COMES STRAIGHT FROM THE AUDIT STANDARD'S SCORING
017600*  METHODOLOGY SECTION - INTERVIEW ANSWERS ARE WEIGHTED HEAVIER
017700*  THAN FIELD OBSERVATIONS BECAUSE OBSERVATIONS ONLY COVER
017800*  WHATEVER THE AUDITOR HAPPENED TO WALK PAST THAT DAY, WHILE
017900*  INTERVIEW QUESTIONS ARE STRUCTURED TO COVER THE WHOLE PILLAR.
018000*----------------------------------------------------------------*
018100 100-COMBINE-SCORE.
018200     MOVE "100-COMBINE-SCORE" TO PARA-NAME.
018300******** COMBINED = INTERVIEW*0.80 + OBSERVATION*0.20 WHEN BOTH
018400******** PRESENT; OTHERWISE WHICHEVER COMPONENT EXISTS; ZERO IF
018500******** NEITHER.  INTERMEDIATE HOLD FIELD KEEPS 4 DECIMALS.
018600     IF NO-SCORABLE-DATA
018700         MOVE ZERO TO RC-RAW-SCORE
018800         GO TO 100-EXIT.
018900
019000     IF RC-INTERVIEW-PRESENT AND RC-OBSERVATION-PRESENT
019100         COMPUTE WS-RAW-HOLD =
019200             (RC-INTERVIEW-SCORE * 0.80) +
019300             (RC-OBSERVATION-SCORE * 0.20)
019400     ELSE
019500     IF RC-INTERVIEW-PRESENT
019600         MOVE RC-INTERVIEW-SCORE TO WS-RAW-HOLD
019700     ELSE
019800         MOVE RC-OBSERVATION-SCORE TO WS-RAW-HOLD.
019900
020000     MOVE WS-RAW-HOLD TO RC-RAW-SCORE.
020100 100-EXIT.
020200     EXIT.
020300
020400*----------------------------------------------------------------*
020500*  200-APPLY-CAPS
020600*  A PILLAR CANNOT SCORE ABOVE 3.00 ("DEVELOPING") WHEN A
020700*  CRITICAL QUESTION WAS ANSWERED BADLY OR A SAFETY-CRITICAL
020800*  OBSERVATION FAILED - NO AMOUNT OF GOOD SCORES ELSEWHERE CAN
020900*  BUY BACK A CRITICAL FAILURE.  THE SAFETY CAP IS NARROWER -
021000*  SAFETY OBSERVATIONS ONLY EVER APPLY AGAINST THE PROCESS
021100*  PILLAR, NEVER PEOPLE OR TECHNOLOGY, PER THE STANDARD.
021200*----------------------------------------------------------------*
021300 200-APPLY-CAPS.
021400     MOVE "200-APPLY-CAPS" TO PARA-NAME.
021500******** CRITICAL-INTERVIEW-FAILURE CAPS ANY PILLAR AT 3.00;
021600******** A CRITICAL SAFETY (OBSERVATION) FAILURE CAPS THE
021700******** PROCESS PILLAR ONLY, PER THE AUDIT STANDARD.
021800     MOVE RC-RAW-SCORE TO RC-FINAL-SCORE.
021900
022000     IF RC-CRIT-INTRVW-FAILED
022100         IF RC-FINAL-SCORE > 3.00
022200             MOVE 3.00 TO RC-FINAL-SCORE.
022300
022400     IF RC-PROCESS AND RC-CRIT-SAFETY-FAILED
022500         IF RC-FINAL-SCORE > 3.00
022600             MOVE 3.00 TO RC-FINAL-SCORE.
022700 200-EXIT.
022800     EXIT.
022900
023000*----------------------------------------------------------------*
023100*  300-SET-CONFIDENCE
023200*  THE CONFIDENCE RATING TELLS THE READER OF THE REPORT HOW MUCH
023300*  TO TRUST THE NUMBER, SEPARATE FROM THE NUMBER ITSELF - A
023400*  PILLAR CAN SCORE A 4.50 ON ONLY TWO RESPONSES AND THAT 4.50
023500*  IS LESS TRUSTWORTHY THAN A 4.50 BUILT ON TEN WELL-EVIDENCED
023600*  RESPONSES.  CHECKED IN THIS ORDER, FIRST MATCH WINS:
023700*      1. NO DATA AT ALL
023800*      2. FEWER THAN 3 RESPONSES - TOO THIN TO TRUST
023900*      3. LESS THAN HALF THE RESPONSES HAD EVIDENCE ATTACHED
024000*      4. 80% OR BETTER EVIDENCE COVERAGE AND 5+ RESPONSES
024100*      5. EVERYTHING ELSE FALLS THROUGH TO "ADEQUATE"
024200*----------------------------------------------------------------*
024300 300-SET-CONFIDENCE.
024400     MOVE "300-SET-CONFIDENCE" TO PARA-NAME.
024500     IF NO-SCORABLE-DATA
024600         MOVE "NO DATA" TO RC-CONFIDENCE
024700         GO TO 300-EXIT.
024800
024900     IF RC-RESP-COUNT < 3
025000         MOVE "LOW - INSUFFICIENT DATA" TO RC-CONFIDENCE
025100         GO TO 300-EXIT.
025200
025300     IF RC-EVID-COVERAGE < 50.0
025400         MOVE "MEDIUM - LIMITED EVIDENCE" TO RC-CONFIDENCE
025500         GO TO 300-EXIT.
025600
025700     IF RC-EVID-COVERAGE >= 80.0 AND RC-RESP-COUNT >= 5
025800         MOVE "HIGH - WELL EVIDENCED" TO RC-CONFIDENCE
025900         GO TO 300-EXIT.
026000
026100******** FALL-THROUGH CASE - SOME EVIDENCE, SOME RESPONSES, BUT
026200******** NOT ENOUGH OF EITHER TO CLAIM "HIGH" CONFIDENCE.
026300     MOVE "MEDIUM - ADEQUATE" TO RC-CONFIDENCE.
026400 300-EXIT.
026500     EXIT.
026600

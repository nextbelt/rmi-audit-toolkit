000100*****************************************************************
000200*                                                                *
000300*    ISOCHK  -  ISO 14224 DATA-INTEGRITY CHECKLIST RECORD        *
000400*               (70 BYTES)                                      *
000500*                                                                *
000600*    ONE RECORD PER CHECKLIST ITEM PER ASSESSMENT.  CHECK        *
000700*    RESULTS ARE PRE-RECORDED UPSTREAM; RMIRPT ONLY SUMMARIZES   *
000800*    THEM (PARAGRAPH 400) AND ADDS THE TWO CLOSURE-QUALITY       *
000900*    CHECKS IT DERIVES ITSELF FROM THE WORK-ORDER FILE           *
001000*    (PARAGRAPH 450).                                            *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    ----------                                                  *
001400*    02/15/88  RTV  AUDIT-115  ORIGINAL COPYBOOK                 *
001500*    12/02/25  KDH  AUDIT-347  DROPPED THE TRAILING SHOP-RESERVE *
001600*                              FILLER BYTE - SAME CLEANUP AS     *
001700*                              WORKORD AND PMEXTR; THIS CHECK-   *
001800*                              LIST EXTRACT IS CLIENT-OWNED AND  *
001900*                              FIXED AT 70 BYTES.                *
002000*                                                                *
002100*****************************************************************
002200 01  ISO-CHECK-REC.
002300     05  IC-ASSESS-ID                PIC 9(06).
002400     05  IC-ITEM                     PIC X(40).
002500     05  IC-CATEGORY                 PIC X(20).
002600         88  IC-CAT-HIERARCHY        VALUE "HIERARCHY".
002700         88  IC-CAT-FAILURE-MODES    VALUE "FAILURE MODES".
002800         88  IC-CAT-TAXONOMY         VALUE "TAXONOMY".
002900         88  IC-CAT-DATA-QUALITY     VALUE "DATA QUALITY".
003000         88  IC-CAT-DATA-COMPLETE    VALUE "DATA COMPLETENESS".
003100     05  IC-PASSED                   PIC X(01).
003200         88  IC-CHECK-PASSED         VALUE "Y".
003300         88  IC-CHECK-FAILED         VALUE "N".
003400     05  IC-IMPACT                   PIC S9V9
003500                                      SIGN IS LEADING SEPARATE.
003600
